000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For RECURRPT           *                               
000400*   Print Lines And Running Totals -      *                               
000500*   RECOUT Is 133 Bytes, One Space For    *                               
000600*   Carriage Control.                     *                               
000700*******************************************                               
000800*                                                                         
000900* 26/10/25 jrh - Created the three heading lines and the two              
001000*                detail line layouts (hourly section, monthly             
001100*                section share one layout).                               
001200* 14/11/25 jrh - Added RC-Max/RC-Min save areas, min starts at            
001300*                999999 hours per the old spreadsheet macro so            
001400*                the first item read always beats it.                     
001500*                                                                         
001600 01  RC-Heading-Line-1.                                                   
001700     03  filler                 pic x(01)     value space.                
001800     03  RC-H1-Col-1            pic x(35).                                
001900     03  RC-H1-Col-2            pic x(30).                                
002000     03  RC-H1-Col-3            pic x(08).                                
002100     03  RC-H1-Col-4            pic x(16).                                
002200     03  RC-H1-Col-5            pic x(16).                                
002300     03  RC-H1-Col-6            pic x(16).                                
002400     03  RC-H1-Col-7            pic x(11).                                
002500 01  RC-Heading-Line-2.                                                   
002600     03  filler                 pic x(01)     value space.                
002700     03  RC-H2-Col-1            pic x(35).                                
002800     03  RC-H2-Col-2            pic x(30).                                
002900     03  RC-H2-Col-3            pic x(08).                                
003000     03  RC-H2-Col-4            pic x(16).                                
003100     03  RC-H2-Col-5            pic x(16).                                
003200     03  RC-H2-Col-6            pic x(16).                                
003300     03  RC-H2-Col-7            pic x(11).                                
003400 01  RC-Heading-Line-3.                                                   
003500     03  filler                 pic x(01)     value space.                
003600     03  RC-H3-Col-1            pic x(35).                                
003700     03  RC-H3-Col-2            pic x(30).                                
003800     03  RC-H3-Col-3            pic x(08).                                
003900     03  RC-H3-Col-4            pic x(16).                                
004000     03  RC-H3-Col-5            pic x(16).                                
004100     03  RC-H3-Col-6            pic x(16).                                
004200     03  RC-H3-Col-7            pic x(11).                                
004300 01  RC-Invoice-Line.                                                     
004400     03  filler                 pic x(01)     value space.                
004500     03  RC-In-Date             pic x(10).                                
004600     03  RC-In-Id               pic x(10).                                
004700     03  RC-In-Amount           pic $z,zzz,zz9.99-.                       
004800     03  filler                 pic x(01)     value space.                
004900     03  RC-In-Recurring        pic $z,zzz,zz9.99-.                       
005000     03  filler                 pic x(01)     value space.                
005100     03  RC-In-Type             pic x(15).                                
005200     03  filler                 pic x(52)     value spaces.               
005300 01  RC-Item-Line.                                                        
005400     03  filler                 pic x(01)     value space.                
005500     03  RC-It-Host             pic x(35).                                
005600     03  RC-It-Category         pic x(30).                                
005700     03  RC-It-Hours            pic zzzzz9.                               
005800     03  filler                 pic x(01)     value space.                
005900     03  RC-It-Rate             pic z,zz9.999.                            
006000     03  filler                 pic x(01)     value space.                
006100     03  RC-It-Fee              pic $z,zzz,zz9.99-.                       
006200     03  filler                 pic x(01)     value space.                
006300     03  RC-It-Type             pic x(15).                                
006400     03  filler                 pic x(09)     value spaces.               
006500 01  RC-Total-Line.                                                       
006600     03  filler                 pic x(01)     value space.                
006700     03  RC-Tl-Label            pic x(35).                                
006800     03  RC-Tl-Count            pic zzzzz9.                               
006900     03  filler                 pic x(01)     value space.                
007000     03  RC-Tl-Hours            pic zzzzz9.                               
007100     03  filler                 pic x(01)     value space.                
007200     03  RC-Tl-Amount           pic $z,zzz,zz9.99-.                       
007300     03  filler                 pic x(66)     value spaces.               
007400*                                                                         
007500 77  RC-Item-Ctr               pic 9(5)       comp.                       
007600 77  RC-Hours-Total            pic 9(7)       comp.                       
007700 77  RC-Recurring-Total        pic s9(9)v99   comp-3.                     
007800 77  RC-Monthly-Ctr            pic 9(5)       comp.                       
007900 77  RC-Monthly-Total          pic s9(9)v99   comp-3.                     
008000 01  RC-Max-Save.                                                         
008100     03  RC-Max-Hours           pic 9(7)       comp.                      
008200     03  RC-Max-Fee             pic s9(7)v9(3) comp-3.                    
008300* 22/11/25 jrh - Byte view of the max/min save areas, wanted for a        
008400*                quick equal-compare when checking whether this           
008500*                run's max tied last run's saved figure.                  
008600 01  RC-Maxmin-Byte-Redef redefines RC-Max-Save.                          
008700     03  RC-Mm-Raw              pic x(10).                                
008800 01  RC-Min-Save.                                                         
008900     03  RC-Min-Hours           pic 9(7)       comp.                      
009000     03  RC-Min-Fee             pic s9(7)v9(3) comp-3.                    
009100 01  RC-Minsv-Byte-Redef redefines RC-Min-Save.                           
009200     03  RC-Mn-Raw               pic x(10).                               
009300 01  RC-Item-Work.                                                        
009400     03  RC-Wk-Rate             pic s9(5)v9(5) comp-3.                    
009500     03  RC-Wk-Fee              pic s9(7)v9(3) comp-3.                    
009600     03  RC-Wk-Hours            pic 9(7)       comp.                      
009700 01  RC-Wk-Byte-Redef redefines RC-Item-Work.                             
009800     03  RC-Wk-Raw              pic x(16).                                
009900*                                                                         
010000* 20/11/25 jrh - Added the in-memory category table (loaded once          
010100*                from CATTAB at start of run) and the two line            
010200*                buffers.  Section 1 (hourly) has to print in             
010300*                full, with its totals, before Section 2 (monthly)        
010400*                starts, but both kinds of item turn up                   
010500*                interleaved as we walk the invoices in file              
010600*                order - so each detail line is built and parked          
010700*                in the matching buffer as it is found, and the           
010800*                two buffers are dumped in turn after the last            
010900*                invoice is read.                                         
011000*                                                                         
011100 01  RC-Cat-Table.                                                        
011200     03  RC-Cat-Entry occurs 200 times                                    
011300                       indexed by RC-Cat-Idx.                             
011400         05  RC-Cat-Code            pic x(30).                            
011500         05  RC-Cat-Name            pic x(40).                            
011600 77  RC-Cat-Count                   pic 999        comp.                  
011700 01  RC-Hourly-Buffer-Table.                                              
011800     03  RC-Ho-Buffer occurs 2000 times                                   
011900                      indexed by RC-Ho-Idx                                
012000                      pic x(133).                                         
012100 77  RC-Ho-Buf-Count               pic 9(4)       comp.                   
012200 01  RC-Monthly-Buffer-Table.                                             
012300     03  RC-Mo-Buffer occurs 2000 times                                   
012400                      indexed by RC-Mo-Idx                                
012500                      pic x(133).                                         
012600 77  RC-Mo-Buf-Count               pic 9(4)       comp.                   
