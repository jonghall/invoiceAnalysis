000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For PAASUSE            *                               
000400*   Report Heading Line - PAASOUT Print   *                               
000500*   Lines Are Built Straight Into         *                               
000600*   RPTOUT-RECORD With STRING, No Fixed   *                               
000700*   Detail Layout Needed.                 *                               
000800*******************************************                               
000900*                                                                         
001000* 27/10/25 jrh - Created.                                                 
001100*                                                                         
001200 01  PW-Heading-Line.                                                     
001300     03  filler                pic x(01)      value space.                
001400     03  PW-Hd-Co-Name         pic x(40).                                 
001500     03  filler                pic x(20)      value spaces.               
001600     03  PW-Hd-Report-Title    pic x(40).                                 
001700     03  filler                pic x(31)      value spaces.               
001800*                                                                         
001900* 23/11/25 smb - Edited work field for the summary/plan cell and          
002000*                total figures.  PT-Sm-Amt and PT-Pl-Amt are              
002100*                packed comp-3 table elements - STRING copies raw         
002200*                storage, so each figure has to be MOVEd into this        
002300*                display-edited field before it goes in a print           
002400*                line.                                                    
002500 77  PW-Cell-Amount            pic $z,zzz,zz9.99-.                        
