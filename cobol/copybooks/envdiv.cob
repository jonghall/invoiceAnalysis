000100********************************************************                  
000200*                                                      *                  
000300*   Common Environment Division Boilerplate            *                  
000400*   Copied into every ACAS Invoice Analysis program.   *                  
000500*                                                      *                  
000600********************************************************                  
000700*                                                                         
000800* 21/10/25 jrh - Created for the Invoice Analysis suite,                  
000900*                lifted from the general ACAS envdiv used                 
001000*                across Sales/Purchase/Payroll.                           
001100* 04/11/25 jrh - Added UPSI-0 switch for test-mode runs.                  
001200*                                                                         
001300    configuration section.                                                
001400    source-computer.   IBM-370.                                           
001500    object-computer.   IBM-370.                                           
001600    special-names.                                                        
001700        C01 is TOP-OF-FORM                                                
001800        UPSI-0 is INV-TEST-SWITCH                                         
001900            ON STATUS  is INV-TEST-MODE                                   
002000            OFF STATUS is INV-PRODUCTION-MODE                             
002100        class ALPHA-CLASS is "A" thru "Z" "a" thru "z".                   
