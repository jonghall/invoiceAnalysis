000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Invoice          *                               
000400*   Analysis Control / Parm File          *                               
000500*     CTLPARM - Uses RRN = 1              *                               
000600*                                          *                              
000700*  One run-parameter card, keyed by       *                               
000800*  operations at start of day and read    *                               
000900*  by all four invoice analysis           *                               
001000*  programs off RRN 1.                    *                               
001100*******************************************                               
001200*  File size 240 bytes padded to 256 by filler.                           
001300*                                                                         
001400* 20/10/25 jrh - Created.                                                 
001500* 30/10/25 jrh - Added CTL-Co-Name / CTL-Page-Lines so the                
001600*                report heading line does not need its own                
001700*                small parm read.                                         
001800* 15/11/25 jrh - CTL-Run-Mode added, Test or Live, checked                
001900*                against INV-TEST-SWITCH at start of day.                 
002000* 26/11/25 jrh - Reworded the banner - it was describing what this        
002100*                card replaces instead of what it is.                     
002200*                                                                         
002300 01  CTL-PARM-RECORD.                                                     
002400     03  CTL-Block.                                                       
002500         05  CTL-Start-Month       pic x(7).   *> YYYY-MM                 
002600         05  CTL-End-Month         pic x(7).   *> YYYY-MM                 
002700         05  CTL-Start-Date        pic x(10).  *> MM/DD/YYYY              
002800         05  CTL-End-Date          pic x(10).  *> MM/DD/YYYY              
002900         05  CTL-Co-Name           pic x(40).                             
003000         05  CTL-Page-Lines        pic 99      comp.                      
003100         05  CTL-Page-Width        pic 999     comp.                      
003200         05  CTL-Run-Mode          pic x.   *> T=Test, L=Live             
003300         05  CTL-Currency-Sign     pic x.      *> def "$"                 
003400     03  filler                    pic x(168).                            
