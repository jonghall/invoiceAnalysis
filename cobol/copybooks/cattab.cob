000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Category Code    *                               
000400*    to Category Name Table - CATTAB      *                               
000500*     Used by RECURRPT to translate a     *                               
000600*     child category code to its name     *                               
000700*******************************************                               
000800*  File size 70 bytes.                                                    
000900*                                                                         
001000* 27/10/25 jrh - Created.                                                 
001100*                                                                         
001200 01  CAT-TABLE-RECORD.                                                    
001300     03  CAT-CODE              pic x(30).                                 
001400     03  CAT-NAME              pic x(40).                                 
