000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Invoice Header   *                               
000400*           File - INVHDR                 *                               
000500*     Line sequential, any order -        *                               
000600*     program filters by billing window   *                               
000700*******************************************                               
000800*  File size 59 bytes.                                                    
000900*                                                                         
001000* 21/10/25 jrh - Created.                                                 
001100* 03/11/25 jrh - Zero-amount invoices are filtered by the reading         
001200*                program, not on this layout.                             
001300*                                                                         
001400 01  INV-HEADER-RECORD.                                                   
001500     03  INV-ID                pic 9(10).                                 
001600     03  INV-CREATE-DATE       pic x(10).   *> YYYY-MM-DD UTC             
001700     03  INV-CREATE-TIME       pic x(8).    *> HH:MM:SS                   
001800     03  INV-TYPE-CODE         pic x(15).                                 
001900*        RECURRING / NEW / CREDIT / ONE-TIME-CHARGE                       
002000     03  INV-TOTAL-AMOUNT      pic s9(9)v99.                              
002100     03  INV-TOTAL-RECURRING   pic s9(9)v99.                              
002200     03  INV-ITEM-COUNT        pic 9(5).                                  
