000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Invoice Line     *                               
000400*   Item Child File - INVCHD              *                               
000500*     Keyed by (invoice id, item id),     *                               
000600*     zero or more per parent item        *                               
000700*******************************************                               
000800*  File size 210 bytes.                                                   
000900*                                                                         
001000* 22/10/25 jrh - Created.                                                 
001100* 06/11/25 jrh - CHD-DESCRIPTION added separately from                    
001200*                CHD-PRODUCT-DESC - storage-usage lookups need            
001300*                the usage wording, not the product wording.              
001400*                                                                         
001500 01  INV-CHILD-RECORD.                                                    
001600     03  CHD-INVOICE-ID        pic 9(10).                                 
001700     03  CHD-ITEM-ID           pic 9(10).                                 
001800     03  CHD-CATEGORY-CODE     pic x(30).                                 
001900*        ram, os, storage_tier_level, performance_storage_space,          
002000*        performance_storage_iops, storage_snapshot_space,                
002100*        guest_storage_usage, etc.                                        
002200     03  CHD-PRODUCT-DESC      pic x(60).                                 
002300     03  CHD-DESCRIPTION       pic x(60).                                 
002400     03  CHD-HOURLY-FEE        pic s9(5)v9(5).                            
