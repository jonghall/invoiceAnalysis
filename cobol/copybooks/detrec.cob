000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Enriched         *                               
000400*   Invoice Detail Extract - DETOUT       *                               
000500*     Written one per line item by        *                               
000600*     INVDETL, read by INVRPT             *                               
000700*******************************************                               
000800*  File size 528 bytes.                                                   
000900*                                                                         
001000* THIS IS THE LARGEST LAYOUT IN THE SUITE - one row of                    
001100* everything a line item needs for both the top sheet and                 
001200* the pivot reports, so INVRPT never re-reads INVHDR/INVITM.              
001300*                                                                         
001400* 24/10/25 jrh - Created.                                                 
001500* 09/11/25 jrh - Split DET-HOSTNAME to 61 to allow for the                
001600*                longest host.domain combination seen in test.            
001700* 18/11/25 jrh - Added DET-RECURRING-DESC for the top-sheet               
001800*                grouping key (was folded into DET-DESCRIPTION).          
001900* 24/11/25 smb - REQ4471: shortened DET-DESCRIPTION, 120 to 67.           
002000*                Nothing downstream reads past column 30 of it            
002100*                (INVRPT only ever takes DET-DESCRIPTION(1:30)),          
002200*                and the field was carrying this record 53 bytes          
002300*                past the 475 the layout is documented at.                
002400* 25/11/25 jrh - REQ4480: Backed out REQ4471.  Storage-as-a-svc           
002500*                items build DET-DESCRIPTION out of three child           
002600*                descriptions strung together (space, tier and            
002700*                snapshot, 60 bytes apiece) and were getting cut          
002800*                off at 67 - the 30-byte report window is not the         
002900*                only consumer of this field, the extract has to          
003000*                carry what WS-Itm-Description built.  Back to            
003100*                120; layout is 528 bytes, not 475 - whoever wrote        
003200*                475 in the file size line above counted wrong.           
003300*                                                                         
003400 01  INV-DETAIL-RECORD.                                                   
003500     03  DET-PORTAL-INV-DATE   pic x(10).                                 
003600     03  DET-PORTAL-INV-TIME   pic x(8).                                  
003700     03  DET-SVC-DATE-START    pic x(10).                                 
003800     03  DET-SVC-DATE-END      pic x(10).                                 
003900     03  DET-INVOICE-MONTH     pic x(7).   *> consolidated CFTS           
004000     03  DET-PORTAL-INV-NBR    pic 9(10).                                 
004100     03  DET-TYPE              pic x(15).                                 
004200     03  DET-BILLING-ITEM-ID   pic 9(10).                                 
004300     03  DET-HOSTNAME          pic x(61).                                 
004400     03  DET-CATEGORY          pic x(40).                                 
004500     03  DET-DESCRIPTION       pic x(120).                                
004600     03  DET-MEMORY            pic x(60).                                 
004700     03  DET-OS                pic x(60).                                 
004800     03  DET-HOURLY            pic x.                                     
004900     03  DET-USAGE             pic x.                                     
005000     03  DET-HOURS             pic 9(7).                                  
005100     03  DET-HOURLY-RATE       pic s9(5)v9(5).                            
005200     03  DET-RECURRING-CHG     pic s9(7)v9(3).                            
005300     03  DET-NEW-EST-MONTHLY   pic s9(9)v99.                              
005400     03  DET-ONETIME-AMT       pic s9(7)v99.                              
005500     03  DET-INVOICE-TOTAL     pic s9(9)v99.                              
005600     03  DET-INVOICE-RECURRING pic s9(9)v99.                              
005700     03  DET-RECURRING-DESC    pic x(25).                                 
005800*        IaaS Usage/IaaS Monthly/Platform Svc Usage/spaces                
005900     03  filler                pic x(11).                                 
