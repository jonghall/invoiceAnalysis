000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For INVRPT             *                               
000400*   Invoice Month Column Table And        *                               
000500*   Matrix / Pivot Accumulator Tables     *                               
000600*******************************************                               
000700*                                                                         
000800* THESE TABLES ARE SIZED FOR A TWO YEAR RUN (24 MONTH COLUMNS)            
000900* AND FOR UP TO 200 DISTINCT TYPE/CATEGORY ROWS - THE LARGEST             
001000* WE HAVE SEEN OUT OF PORTAL IS WELL UNDER HALF THAT.                     
001100*                                                                         
001200* 29/10/25 jrh - Created invoice summary and category summary             
001300*                matrices.                                                
001400* 08/11/25 jrh - Added the four server pivot variants as one              
001500*                table with an outer OCCURS for the variant,              
001600*                rather than four separate copybooks, since               
001700*                the row/column shape is identical.                       
001800* 21/11/25 jrh - PIV-Sv-Hours split out from PIV-Sv-Recurring,            
001900*                was being overlaid by mistake in early testing.          
002000*                                                                         
002100* 25/11/25 jrh - Added PIV-Top-Sheet-Table.  Top sheet groups are         
002200*                collected into this table on the first pass over         
002300*                DETOUT, then bubble-sorted on the service start          
002400*                date so the printed control break walks the same         
002500*                order the old spreadsheet macro used.                    
002600*                                                                         
002700 01  PIV-Top-Sheet-Table.                                                 
002800     03  PIV-Top-Entry occurs 500 times                                   
002900                        indexed by PIV-Top-Idx.                           
003000         05  PIV-Top-Type            pic x(15).                           
003100         05  PIV-Top-Invoice-No      pic x(10).                           
003200         05  PIV-Top-Svc-Start       pic x(10).                           
003300         05  PIV-Top-Svc-End         pic x(10).                           
003400         05  PIV-Top-Desc            pic x(25).                           
003500         05  PIV-Top-Amount          pic s9(9)v99 comp-3.                 
003600 77  PIV-Top-Count                   pic 9(3)       comp.                 
003700 01  PIV-Top-Swap-Area.                                                   
003800     03  PIV-Sw-Type                 pic x(15).                           
003900     03  PIV-Sw-Invoice-No           pic x(10).                           
004000     03  PIV-Sw-Svc-Start            pic x(10).                           
004100     03  PIV-Sw-Svc-End              pic x(10).                           
004200     03  PIV-Sw-Desc                 pic x(25).                           
004300     03  PIV-Sw-Amount               pic s9(9)v99 comp-3.                 
004400*                                                                         
004500* 22/11/25 jrh - Swap area redefined as three plain byte blocks           
004600*                for the rare case operations wants a quick key           
004700*                compare across the whole swap area in one shot           
004800*                instead of field by field.                               
004900 01  PIV-Swap-Key-Redef redefines PIV-Top-Swap-Area.                      
005000     03  PIV-Swk-Type-Invoice        pic x(25).                           
005100     03  PIV-Swk-Dates               pic x(20).                           
005200     03  PIV-Swk-Rest                pic x(31).                           
005300*                                                                         
005400 01  PIV-Month-Table.                                                     
005500     03  PIV-Month-Entry occurs 24 times                                  
005600                          indexed by PIV-Mo-Idx.                          
005700         05  PIV-Month-Key         pic x(07).                             
005800 01  PIV-Month-Key-Redef redefines PIV-Month-Table.                       
005900     03  PIV-Mk-Entry occurs 24 times.                                    
006000         05  PIV-Mk-Ccyy           pic x(04).                             
006100         05  PIV-Mk-Dash           pic x(01).                             
006200         05  PIV-Mk-Mm             pic x(02).                             
006300 77  PIV-Month-Count               pic 99         comp.                   
006400*                                                                         
006500 01  PIV-Invoice-Summary-Table.                                           
006600     03  PIV-Is-Entry occurs 200 times                                    
006700                       indexed by PIV-Is-Idx.                             
006800         05  PIV-Is-Type            pic x(15).                            
006900         05  PIV-Is-Category        pic x(40).                            
007000         05  PIV-Is-Amt occurs 24 times                                   
007100                        pic s9(9)v99 comp-3.                              
007200         05  PIV-Is-Row-Total       pic s9(9)v99 comp-3.                  
007300 77  PIV-Is-Count                   pic 999        comp.                  
007400 01  PIV-Is-Col-Total-Tbl.                                                
007500     03  PIV-Is-Col-Total occurs 24 times                                 
007600                          pic s9(9)v99 comp-3.                            
007700 77  PIV-Is-Grand-Total             pic s9(9)v99   comp-3.                
007800*                                                                         
007900 01  PIV-Category-Summary-Table.                                          
008000     03  PIV-Cs-Entry occurs 300 times                                    
008100                       indexed by PIV-Cs-Idx.                             
008200         05  PIV-Cs-Type            pic x(15).                            
008300         05  PIV-Cs-Category        pic x(40).                            
008400         05  PIV-Cs-Description     pic x(30).                            
008500         05  PIV-Cs-Amt occurs 24 times                                   
008600                        pic s9(9)v99 comp-3.                              
008700         05  PIV-Cs-Row-Total       pic s9(9)v99 comp-3.                  
008800 77  PIV-Cs-Count                   pic 999        comp.                  
008900 01  PIV-Cs-Col-Total-Tbl.                                                
009000     03  PIV-Cs-Col-Total occurs 24 times                                 
009100                          pic s9(9)v99 comp-3.                            
009200 77  PIV-Cs-Grand-Total             pic s9(9)v99   comp-3.                
009300*                                                                         
009400* SERVER PIVOT VARIANTS, IN THIS ORDER -                                  
009500*   1 = HOURLY COMPUTING INSTANCE   2 = MONTHLY COMPUTING INSTANCE        
009600*   3 = HOURLY SERVER (BARE METAL)  4 = MONTHLY SERVER                    
009700*                                                                         
009800 01  PIV-Server-Pivot-Table.                                              
009900     03  PIV-Sv-Variant occurs 4 times                                    
010000                        indexed by PIV-Sv-Var-Idx.                        
010100         05  PIV-Sv-Entry occurs 150 times                                
010200                          indexed by PIV-Sv-Idx.                          
010300             07  PIV-Sv-Description  pic x(30).                           
010400             07  PIV-Sv-Os           pic x(30).                           
010500             07  PIV-Sv-Qty occurs 24 times                               
010600                           pic 9(5)     comp-3.                           
010700             07  PIV-Sv-Hours occurs 24 times                             
010800                             pic 9(7)     comp-3.                         
010900             07  PIV-Sv-Recurring occurs 24 times                         
011000                                 pic s9(7)v9(3) comp-3.                   
011100 01  PIV-Sv-Count-Tbl.                                                    
011200     03  PIV-Sv-Count occurs 4 times                                      
011300                      pic 999        comp.                                
011400 01  PIV-Sv-Has-Data-Tbl.                                                 
011500     03  PIV-Sv-Has-Data occurs 4 times                                   
011600                         pic x.                                           
011700         88  PIV-Sv-Variant-Present value "Y".                            
011800         88  PIV-Sv-Variant-Empty   value "N".                            
