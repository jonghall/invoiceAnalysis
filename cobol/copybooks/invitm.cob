000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Invoice Line     *                               
000400*     Item File - INVITM                  *                               
000500*     Carries parent invoice id, keyed    *                               
000600*     and grouped by it on the file       *                               
000700*******************************************                               
000800*  File size 229 bytes.                                                   
000900*                                                                         
001000* 22/10/25 jrh - Created.                                                 
001100* 05/11/25 jrh - Storage category special-case fields identified          
001200*                during testing against portal extracts; the              
001300*                override logic lives in INVDETL, not here.               
001400*                                                                         
001500 01  INV-ITEM-RECORD.                                                     
001600     03  ITM-INVOICE-ID        pic 9(10).                                 
001700     03  ITM-BILLING-ITEM-ID   pic 9(10).                                 
001800     03  ITM-CATEGORY-CODE     pic x(30).                                 
001900     03  ITM-CATEGORY-NAME     pic x(40).                                 
002000     03  ITM-HOST-NAME         pic x(30).                                 
002100     03  ITM-DOMAIN-NAME       pic x(30).                                 
002200     03  ITM-DESCRIPTION       pic x(60).                                 
002300     03  ITM-HOURLY-FLAG       pic x.        *> Y/N                       
002400     03  ITM-USAGE-FLAG        pic x.        *> Y/N                       
002500     03  ITM-RECURRING-AMT     pic s9(7)v9(3).                            
002600     03  ITM-ONETIME-AMT       pic s9(7)v99.                              
002700     03  ITM-HOURLY-FEE        pic s9(5)v9(5).                            
002800     03  ITM-CHILD-COUNT       pic 9(3).                                  
