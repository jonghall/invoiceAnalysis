000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For PAASUSE            *                               
000400*   Usage Month Table And PaaS Summary    *                               
000500*   / Plan Summary Pivot Tables           *                               
000600*******************************************                               
000700*                                                                         
000800* 27/10/25 jrh - Created, month table shares the same 24 column           
000900*                shape as the INVRPT copy so the two reports              
001000*                always print the same span of months.                    
001100* 16/11/25 jrh - Added PT-Plan-Name to the plan summary rows,             
001200*                was flattening resource+plan into one field              
001300*                and losing the plan on the printed report.               
001400*                                                                         
001500 01  PT-Usage-Month-Table.                                                
001600     03  PT-Usage-Month-Entry occurs 24 times                             
001700                              indexed by PT-Um-Idx.                       
001800         05  PT-Usage-Month-Key    pic x(07).                             
001900         05  PT-Invoice-Month-Key  pic x(07).                             
002000* 22/11/25 jrh - Split-out view of the two CCYY-MM keys, used by          
002100*                a one-off audit paragraph that logs the plain            
002200*                year and month instead of the dashed key.                
002300 01  PT-Um-Key-Redef redefines PT-Usage-Month-Table.                      
002400     03  PT-Umk-Entry occurs 24 times.                                    
002500         05  PT-Umk-Usage-Ccyy     pic x(04).                             
002600         05  PT-Umk-Usage-Dash     pic x(01).                             
002700         05  PT-Umk-Usage-Mm       pic x(02).                             
002800         05  PT-Umk-Inv-Ccyy       pic x(04).                             
002900         05  PT-Umk-Inv-Dash       pic x(01).                             
003000         05  PT-Umk-Inv-Mm         pic x(02).                             
003100 77  PT-Usage-Month-Count          pic 99         comp.                   
003200*                                                                         
003300 01  PT-Summary-Table.                                                    
003400     03  PT-Sm-Entry occurs 100 times                                     
003500                      indexed by PT-Sm-Idx.                               
003600         05  PT-Sm-Resource        pic x(40).                             
003700         05  PT-Sm-Amt occurs 24 times                                    
003800                       pic s9(9)v99 comp-3.                               
003900         05  PT-Sm-Row-Total       pic s9(9)v99 comp-3.                   
004000 01  PT-Sm-Byte-Redef redefines PT-Summary-Table.                         
004100     03  PT-Smb-Entry occurs 100 times                                    
004200                       pic x(190).                                        
004300 77  PT-Sm-Count                   pic 999        comp.                   
004400 01  PT-Sm-Col-Total-Tbl.                                                 
004500     03  PT-Sm-Col-Total occurs 24 times                                  
004600                         pic s9(9)v99 comp-3.                             
004700 77  PT-Sm-Grand-Total             pic s9(9)v99   comp-3.                 
004800*                                                                         
004900 01  PT-Plan-Summary-Table.                                               
005000     03  PT-Pl-Entry occurs 150 times                                     
005100                      indexed by PT-Pl-Idx.                               
005200         05  PT-Pl-Resource        pic x(40).                             
005300         05  PT-Pl-Plan-Name       pic x(40).                             
005400         05  PT-Pl-Amt occurs 24 times                                    
005500                       pic s9(9)v99 comp-3.                               
005600         05  PT-Pl-Row-Total       pic s9(9)v99 comp-3.                   
005700 01  PT-Pl-Byte-Redef redefines PT-Plan-Summary-Table.                    
005800     03  PT-Plb-Entry occurs 150 times                                    
005900                       pic x(230).                                        
006000 77  PT-Pl-Count                   pic 999        comp.                   
006100 01  PT-Pl-Col-Total-Tbl.                                                 
006200     03  PT-Pl-Col-Total occurs 24 times                                  
006300                         pic s9(9)v99 comp-3.                             
006400 77  PT-Pl-Grand-Total             pic s9(9)v99   comp-3.                 
006500 77  PT-Has-Usage-Sw               pic x          value "N".              
006600     88  PT-Has-Usage-Records                     value "Y".              
006700     88  PT-No-Usage-Records                      value "N".              
