000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For PaaS Usage       *                               
000400*     Extract File - PAASOUT              *                               
000500*     One per usage metric, written by    *                               
000600*     PAASUSE                             *                               
000700*******************************************                               
000800*  File size 200 bytes.                                                   
000900*                                                                         
001000* 25/10/25 jrh - Created.                                                 
001100* 13/11/25 jrh - Added PAASX-INVOICE-MONTH - usage month plus             
001200*                two calendar months, per the CFTS consolidation          
001300*                rule used across the whole suite.                        
001400*                                                                         
001500 01  PAAS-EXTRACT-RECORD.                                                 
001600     03  PAASX-USAGE-MONTH     pic x(7).                                  
001700     03  PAASX-RESOURCE-NAME   pic x(40).                                 
001800     03  PAASX-PLAN-NAME       pic x(40).                                 
001900     03  PAASX-BILLABLE-CHG    pic s9(9)v9(3).                            
002000     03  PAASX-NONBILL-CHG     pic s9(9)v9(3).                            
002100     03  PAASX-UNIT            pic x(20).                                 
002200     03  PAASX-QUANTITY        pic s9(9)v9(3).                            
002300     03  PAASX-CHARGES         pic s9(9)v9(3).                            
002400     03  PAASX-INVOICE-MONTH   pic x(7).                                  
