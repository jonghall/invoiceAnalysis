000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For INVRPT             *                               
000400*   Print Lines And Top Sheet Control     *                               
000500*   Break Save Area - RPTOUT Is 133       *                               
000600*   Bytes, One Space For Carriage Ctl.    *                               
000700*******************************************                               
000800*                                                                         
000900* 28/10/25 jrh - Created, headings lifted from the old vacation           
001000*                register spacing so operators see a familiar             
001100*                page.                                                    
001200* 07/11/25 jrh - Added RW-Top-Save-Key / RW-Top-Old-Key pair for          
001300*                the type control break on the top sheet.                 
001400*                                                                         
001500 01  RW-Heading-Line.                                                     
001600     03  filler                pic x(01)      value space.                
001700     03  RW-Hd-Co-Name         pic x(40).                                 
001800     03  filler                pic x(20)      value spaces.               
001900     03  RW-Hd-Report-Title    pic x(40).                                 
002000     03  filler                pic x(31)      value spaces.               
002100     03  filler                pic x(01)      value space.                
002200 01  RW-Column-Line.                                                      
002300     03  filler                pic x(01)      value space.                
002400     03  RW-Cl-Col-1           pic x(20).                                 
002500     03  RW-Cl-Col-2           pic x(20).                                 
002600     03  RW-Cl-Col-3           pic x(20).                                 
002700     03  RW-Cl-Col-4           pic x(20).                                 
002800     03  RW-Cl-Col-5           pic x(20).                                 
002900     03  RW-Cl-Col-6           pic x(18).                                 
003000     03  filler                pic x(14)      value spaces.               
003100 01  RW-Detail-Line.                                                      
003200     03  filler                pic x(01)      value space.                
003300     03  RW-Dt-Type            pic x(15).                                 
003400     03  filler                pic x(01)      value space.                
003500     03  RW-Dt-Host             pic x(35).                                
003600     03  filler                pic x(01)      value space.                
003700     03  RW-Dt-Category         pic x(25).                                
003800     03  filler                pic x(01)      value space.                
003900     03  RW-Dt-Description      pic x(30).                                
004000     03  filler                pic x(01)      value space.                
004100     03  RW-Dt-Hours            pic zzzzz9.                               
004200     03  filler                pic x(01)      value space.                
004300     03  RW-Dt-Rate             pic z,zz9.99999.                          
004400     03  filler                pic x(01)      value space.                
004500     03  RW-Dt-Amount           pic $z,zzz,zz9.99-.                       
004600     03  filler                pic x(11)      value spaces.               
004700 01  RW-Top-Sheet-Line.                                                   
004800     03  filler                pic x(01)      value space.                
004900     03  RW-Ts-Type             pic x(20).                                
005000     03  RW-Ts-Invoice-No       pic x(20).                                
005100     03  RW-Ts-Svc-Start        pic x(20).                                
005200     03  RW-Ts-Svc-End          pic x(20).                                
005300     03  RW-Ts-Description      pic x(20).                                
005400     03  RW-Ts-Amount           pic $$$,$$$,$$9.99-.                      
005500     03  filler                pic x(13)      value spaces.               
005600 01  RW-Total-Line.                                                       
005700     03  filler                pic x(01)      value space.                
005800     03  RW-Tl-Label            pic x(60).                                
005900     03  RW-Tl-Amount           pic $$$,$$$,$$9.99-.                      
006000     03  filler                pic x(52)      value spaces.               
006100 01  RW-Top-Save-Key.                                                     
006200     03  RW-Top-Type            pic x(15).                                
006300     03  RW-Top-Invoice-No      pic x(10).                                
006400     03  RW-Top-Svc-Start       pic x(10).                                
006500     03  RW-Top-Svc-End         pic x(10).                                
006600     03  RW-Top-Desc            pic x(25).                                
006700 01  RW-Top-Old-Key redefines RW-Top-Save-Key.                            
006800     03  RW-Old-Type            pic x(15).                                
006900     03  RW-Old-Invoice-No      pic x(10).                                
007000     03  RW-Old-Svc-Start       pic x(10).                                
007100     03  RW-Old-Svc-End         pic x(10).                                
007200     03  RW-Old-Desc            pic x(25).                                
007300 77  RW-Top-Amt               pic s9(9)v99   comp-3.                      
007400 77  RW-Type-Subtotal         pic s9(9)v99   comp-3.                      
007500 77  RW-Grand-Total           pic s9(9)v99   comp-3.                      
007600 77  RW-Line-Ctr              pic s9(3)      comp.                        
007700 77  RW-Page-Ctr              pic s9(3)      comp.                        
007800 77  RW-First-Group-Sw        pic x          value "Y".                   
007900     88  RW-First-Group                      value "Y".                   
008000     88  RW-Not-First-Group                  value "N".                   
008100*                                                                         
008200* 23/11/25 smb - Edited work fields for the matrix/pivot cell and         
008300*                total figures.  PIV-Is-Amt and friends are packed        
008400*                comp-3 table elements - STRING copies raw                
008500*                storage, so each figure has to be MOVEd into one         
008600*                of these display-edited fields before it goes in         
008700*                a print line, same as RW-Dt-Amount already does          
008800*                for the detail line.                                     
008900 77  RW-Cell-Amount            pic $z,zzz,zz9.99-.                        
009000 77  RW-Sv-Qty-Ed              pic zzzz9.                                 
009100 77  RW-Sv-Hours-Ed            pic zzzzzz9.                               
009200 77  RW-Sv-Amt-Ed              pic $z,zzz,zz9.999-.                       
