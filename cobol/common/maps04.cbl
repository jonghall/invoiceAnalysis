000100* Invoice Analysis Suite                                                  
000200* Common Month / Day Arithmetic Routine                                   
000300*                                                                         
000400 identification division.                                                 
000500 program-id.        maps04.                                               
000600 author.             J R HOLDER.                                          
000700 installation.       DATA PROCESSING - INVOICE ANALYSIS.                  
000800 date-written.       10/20/1994.                                          
000900 date-compiled.                                                           
001000 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
001100*                                                                         
001200* CHANGE LOG                                                              
001300* ==========                                                              
001400* 10/20/94 JRH  REQ 4401 - INITIAL WRITE.  ADDS OR SUBTRACTS A            
001500*               SIGNED COUNT OF MONTHS FROM M4-BASE-DATE AND              
001600*               RETURNS THE RESULT PLUS THE DAYS IN THAT MONTH.           
001700*               NO INTRINSIC FUNCTIONS - SHOP STANDARD IS TABLE           
001800*               AND ARITHMETIC ONLY SO THE ROUTINE RUNS UNDER             
001900*               THE OLDER COMPILER ON THE PAYROLL BOX AS WELL.            
002000* 11/02/94 JRH  REQ 4401 - ADDED M4-DAY-OPTION HANDLING FOR               
002100*               FIRST-OF-MONTH AND LAST-OF-MONTH CALLERS.                 
002200* 03/14/95 JRH  REQ 4477 - CENTURY WAS HELD AS 2 DIGITS, CHANGED          
002300*               TO CARRY THE FULL 4 DIGIT YEAR THROUGHOUT SO              
002400*               MAPS04 DOES NOT NEED ITS OWN CENTURY WINDOW.              
002500* 07/09/96 JRH  REQ 4602 - CORRECTED LEAP YEAR TEST, WAS TESTING          
002600*               YEAR NOT DIVISIBLE BY 4 ONLY, MISSED THE CENTURY          
002700*               EXCEPTION (1900 IS NOT A LEAP YEAR).                      
002800* 11/20/98 JRH  REQ 4899 - Y2K READINESS REVIEW.  CONFIRMED ALL           
002900*               DATE FIELDS IN THIS ROUTINE ARE FULL 4 DIGIT              
003000*               CENTURY-YEAR AND ARITHMETIC DOES NOT ROLL OVER            
003100*               AT THE 1999/2000 BOUNDARY.  NO CHANGES REQUIRED.          
003200* 02/02/99 JRH  REQ 4899 - Y2K SIGN-OFF, ADDED TEST CASE FOR              
003300*               12/1999 PLUS 1 MONTH IN THE INVDETL TEST DECK.            
003400* 06/18/01 JRH  REQ 5215 - M4-DAYS-IN-MONTH WAS LEFT UNCHANGED            
003500*               WHEN THE OFFSET WAS ZERO AND DAY-OPTION WAS               
003600*               SPACE, NOW ALWAYS SET ON EVERY CALL.                      
003700* 09/30/03 SMB  REQ 5560 - PICKED UP BY S BROWN WHILE JRH WAS ON          
003800*               LEAVE.  ADDED "S" DAY OPTION TO HOLD THE INPUT            
003900*               DAY OF MONTH DOWN TO THE LAST VALID DAY OF THE            
004000*               RESULT MONTH, NEEDED FOR THE NEW-INVOICE PRORATION        
004100*               WORK IN INVDETL.                                          
004200* 04/11/07 JRH  REQ 6011 - GENERAL TIDY, NO LOGIC CHANGE.                 
004300* 11/15/25 JRH  REQ 7734 - RENUMBERED PARAGRAPHS TO THE CURRENT           
004400*               SHOP STANDARD WHILE FOLDING THIS ROUTINE INTO             
004500*               THE INVOICE ANALYSIS SUITE.                               
004600*                                                                         
004700 environment       division.                                              
004800 copy  "envdiv.cob".                                                      
004900 input-output      section.                                               
005000 data              division.                                              
005100 working-storage   section.                                               
005200 77  WS-Ccyy               pic 9(4)          comp.                        
005300 77  WS-Mm                 pic 99            comp.                        
005400 77  WS-Dd                 pic 99            comp.                        
005500 77  WS-Months-Total       pic s9(6)         comp.                        
005600 77  WS-Div-Qtn            pic 9(6)          comp.                        
005700 77  WS-Leap-Switch        pic x             value "N".                   
005800     88  WS-Leap-Year                        value "Y".                   
005900     88  WS-Not-Leap-Year                    value "N".                   
006000 01  WS-Month-Days-Table.                                                 
006100     03  filler            pic 9(2)          value 31.                    
006200     03  filler            pic 9(2)          value 28.                    
006300     03  filler            pic 9(2)          value 31.                    
006400     03  filler            pic 9(2)          value 30.                    
006500     03  filler            pic 9(2)          value 31.                    
006600     03  filler            pic 9(2)          value 30.                    
006700     03  filler            pic 9(2)          value 31.                    
006800     03  filler            pic 9(2)          value 31.                    
006900     03  filler            pic 9(2)          value 30.                    
007000     03  filler            pic 9(2)          value 31.                    
007100     03  filler            pic 9(2)          value 30.                    
007200     03  filler            pic 9(2)          value 31.                    
007300 01  WS-Month-Days-Redef redefines WS-Month-Days-Table.                   
007400     03  WS-Month-Days     pic 9(2) occurs 12 times                       
007500                                    indexed by WS-Mo-Idx.                 
007600 linkage           section.                                               
007700 copy  "wsdatlnk.cob".                                                    
007800 procedure         division using MAPS04-WS.                              
007900 AA000-Main.                                                              
008000     perform AA010-Split-Base-Date thru AA010-Exit.                       
008100     perform AA020-Apply-Offset thru AA020-Exit.                          
008200     perform AA030-Set-Leap-Switch thru AA030-Exit.                       
008300     perform AA040-Set-Days-In-Month thru AA040-Exit.                     
008400     perform AA050-Apply-Day-Option thru AA050-Exit.                      
008500     perform AA060-Rebuild-Result thru AA060-Exit.                        
008600     go to AA000-Exit.                                                    
008700 AA000-Exit.                                                              
008800     exit program.                                                        
008900*                                                                         
009000* AA010 - LIFT THE CENTURY-YEAR, MONTH AND DAY OUT OF THE                 
009100*         PACKED CCYYMMDD BASE DATE THE CALLER PASSED IN.                 
009200 AA010-Split-Base-Date.                                                   
009300     move M4-Base-Date(1:4)      to WS-Ccyy.                              
009400     move M4-Base-Date(5:2)      to WS-Mm.                                
009500     move M4-Base-Date(7:2)      to WS-Dd.                                
009600 AA010-Exit.                                                              
009700     exit.                                                                
009800*                                                                         
009900* AA020 - ADD THE SIGNED MONTH OFFSET, CARRYING OR BORROWING              
010000*         A YEAR AS MANY TIMES AS THE OFFSET REQUIRES.  THE               
010100*         OFFSET ON THIS SUITE NEVER EXCEEDS A FEW MONTHS BUT             
010200*         THE LOOP IS LEFT GENERAL PURPOSE.                               
010300 AA020-Apply-Offset.                                                      
010400     move M4-Month-Offset        to WS-Months-Total.                      
010500     add WS-Mm                   to WS-Months-Total.                      
010600 AA020-010-Carry-Loop.                                                    
010700     if WS-Months-Total > 12                                              
010800         subtract 12             from WS-Months-Total                     
010900         add 1                   to WS-Ccyy                               
011000         go to AA020-010-Carry-Loop                                       
011100     end-if.                                                              
011200 AA020-020-Borrow-Loop.                                                   
011300     if WS-Months-Total < 1                                               
011400         add 12                  to WS-Months-Total                       
011500         subtract 1              from WS-Ccyy                             
011600         go to AA020-020-Borrow-Loop                                      
011700     end-if.                                                              
011800     move WS-Months-Total        to WS-Mm.                                
011900 AA020-Exit.                                                              
012000     exit.                                                                
012100*                                                                         
012200* AA030 - SET THE LEAP YEAR SWITCH FOR THE RESULT YEAR.                   
012300*         DIVISIBLE BY 4 AND, IF A CENTURY YEAR, ALSO BY 400.             
012400 AA030-Set-Leap-Switch.                                                   
012500     set WS-Not-Leap-Year        to true.                                 
012600     divide WS-Ccyy by 4 giving WS-Div-Qtn                                
012700         remainder WS-Dd.                                                 
012800     if WS-Dd not = 0                                                     
012900         go to AA030-Exit.                                                
013000     divide WS-Ccyy by 100 giving WS-Div-Qtn                              
013100         remainder WS-Dd.                                                 
013200     if WS-Dd not = 0                                                     
013300         set WS-Leap-Year        to true                                  
013400         go to AA030-Exit.                                                
013500     divide WS-Ccyy by 400 giving WS-Div-Qtn                              
013600         remainder WS-Dd.                                                 
013700     if WS-Dd = 0                                                         
013800         set WS-Leap-Year        to true.                                 
013900 AA030-Exit.                                                              
014000     exit.                                                                
014100*                                                                         
014200* AA040 - LOOK UP THE DAYS IN THE RESULT MONTH FROM THE TABLE,            
014300*         BUMPING FEBRUARY TO 29 IN A LEAP YEAR.                          
014400 AA040-Set-Days-In-Month.                                                 
014500     set WS-Mo-Idx               to WS-Mm.                                
014600     move WS-Month-Days(WS-Mo-Idx) to M4-Days-In-Month.                   
014700     if WS-Mm = 02 and WS-Leap-Year                                       
014800         move 29                 to M4-Days-In-Month.                     
014900 AA040-Exit.                                                              
015000     exit.                                                                
015100*                                                                         
015200* AA050 - APPLY THE CALLER'S DAY OPTION.                                  
015300*         1 = FORCE THE FIRST OF THE RESULT MONTH                         
015400*         L = FORCE THE LAST DAY OF THE RESULT MONTH                      
015500*         S = KEEP THE INPUT DAY, CAPPED AT THE LAST VALID DAY            
015600*         SPACE OR ANY OTHER VALUE ACTS THE SAME AS S                     
015700 AA050-Apply-Day-Option.                                                  
015800     evaluate M4-Day-Option                                               
015900         when "1"                                                         
016000             move 01             to WS-Dd                                 
016100         when "L"                                                         
016200             move M4-Days-In-Month to WS-Dd                               
016300         when other                                                       
016400             move M4-Base-Date(7:2) to WS-Dd                              
016500             if WS-Dd > M4-Days-In-Month                                  
016600                 move M4-Days-In-Month to WS-Dd                           
016700             end-if                                                       
016800     end-evaluate.                                                        
016900 AA050-Exit.                                                              
017000     exit.                                                                
017100*                                                                         
017200* AA060 - PUT THE RESULT CENTURY-YEAR, MONTH AND DAY BACK                 
017300*         TOGETHER INTO THE PACKED CCYYMMDD OUTPUT FIELD.                 
017400 AA060-Rebuild-Result.                                                    
017500     move WS-Ccyy                to M4-Result-Date(1:4).                  
017600     move WS-Mm                  to M4-Result-Date(5:2).                  
017700     move WS-Dd                  to M4-Result-Date(7:2).                  
017800 AA060-Exit.                                                              
017900     exit.                                                                
