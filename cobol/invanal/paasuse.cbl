000100* PaaS Platform Usage Extraction And Summary - Builds The                 
000200* Usage-Month/Invoice-Month Window From CTLPARM, Reads PAASIN,            
000300* Writes One PAASOUT Extract Record Per Usage Metric In The               
000400* Window, And Prints The PaaS Summary And PaaS Plan Summary               
000500* Reports.  Skips Both Reports Entirely When No Usage Records             
000600* Fall Inside The Window.                                                 
000700*                                                                         
000800 identification division.                                                 
000900 program-id.        paasuse.                                              
001000 author.             J R HOLDER.                                          
001100 installation.       DATA PROCESSING - INVOICE ANALYSIS.                  
001200 date-written.       11/02/1994.                                          
001300 date-compiled.                                                           
001400 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
001500*                                                                         
001600* CHANGE LOG                                                              
001700* ==========                                                              
001800* 11/02/94 JRH  REQ 4410 - INITIAL WRITE.  USAGE MONTH WINDOW             
001900*               AND EXTRACT WRITE ONLY.                                   
002000* 12/08/94 JRH  REQ 4410 - ADDED PAAS SUMMARY BY RESOURCE.                
002100* 01/17/95 JRH  REQ 4470 - ADDED PAAS PLAN SUMMARY BY RESOURCE            
002200*               PLUS PLAN, SEPARATE ROW KEY FROM THE RESOURCE             
002300*               SUMMARY SINCE ONE RESOURCE CAN HAVE SEVERAL               
002400*               PLANS IN THE SAME MONTH.                                  
002500* 04/22/97 JRH  REQ 4720 - SKIP BOTH PAAS REPORTS WHEN THE                
002600*               WINDOW HAS NO MATCHING USAGE RECORDS, OPERATIONS          
002700*               WAS GETTING BLANK PAGES ON QUIET MONTHS.                  
002800* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  USAGE/INVOICE MONTH KEYS          
002900*               ARE FULL CCYY-MM TEXT THROUGHOUT, MAPS04 CARRIES          
003000*               A FULL FOUR DIGIT CENTURY-YEAR.  NO CHANGES.              
003100* 30/09/03 SMB  REQ 5560 - PLAN SUMMARY ROW KEY WIDENED, WAS              
003200*               TRUNCATING LONGER PLAN NAMES.                             
003300* 27/10/25 SMB  REQ 6210 - REWRITTEN FOR THE PORTAL EXTRACT               
003400*               FEED, USAGE MONTHS NOW BUILT BY MAPS04 INSTEAD            
003500*               OF BEING KEYED IN ON THE OLD PARAMETER SCREEN.            
003600* 16/11/25 SMB  REQ 6210 - USAGE MONTH TABLE ENTRIES DOUBLE AS            
003700*               THE REPORT MONTH COLUMNS - ONE USAGE MONTH IS             
003800*               EXACTLY ONE INVOICE MONTH SO NO SEPARATE COLUMN           
003900*               LOOKUP TABLE IS NEEDED.                                   
004000*                                                                         
004100 environment division.                                                    
004200 copy "envdiv.cob".                                                       
004300 input-output section.                                                    
004400 file-control.                                                            
004500     select CTLPARM-FILE assign to "CTLPARM"                              
004600            organization is line sequential                               
004700            file status is WS-Ctlparm-Status.                             
004800     select PAASIN-FILE  assign to "PAASIN"                               
004900            organization is line sequential                               
005000            file status is WS-Paasin-Status.                              
005100     select PAASOUT-FILE assign to "PAASOUT"                              
005200            organization is line sequential                               
005300            file status is WS-Paasout-Status.                             
005400     select RPTOUT-FILE  assign to "RPTOUT"                               
005500            organization is line sequential                               
005600            file status is WS-Rptout-Status.                              
005700*                                                                         
005800 data division.                                                           
005900 file section.                                                            
006000 FD  CTLPARM-FILE                                                         
006100     label records are standard.                                          
006200     copy "ctlparm.cob".                                                  
006300 FD  PAASIN-FILE                                                          
006400     label records are standard.                                          
006500     copy "paasin.cob".                                                   
006600 FD  PAASOUT-FILE                                                         
006700     label records are standard.                                          
006800     copy "paasot.cob".                                                   
006900 FD  RPTOUT-FILE                                                          
007000     label records are standard                                           
007100     record contains 133 characters.                                      
007200 01  RPTOUT-RECORD               pic x(133).                              
007300*                                                                         
007400 working-storage section.                                                 
007500 77  WS-Prog-Name          pic x(17)   value "PAASUSE 11/02/94".          
007600 77  WS-Ctlparm-Status          pic xx         value "00".                
007700 77  WS-Paasin-Status            pic xx         value "00".               
007800     88  WS-Paasin-Eof                          value "10".               
007900 77  WS-Paasout-Status           pic xx         value "00".               
008000 77  WS-Rptout-Status            pic xx         value "00".               
008100*                                                                         
008200 77  WS-Um-Idx                   pic 9(3)       comp.                     
008300 77  WS-Um-Count                 pic 9(3)       comp.                     
008400 77  WS-Found-Sw                 pic x          value "N".                
008500     88  WS-Found                               value "Y".                
008600     88  WS-Not-Found                           value "N".                
008700 77  WS-Base-Ccyymm              pic x(07).                               
008800 77  WS-Um-End-Ccyymm            pic x(07).                               
008900 copy "wsdatlnk.cob".                                                     
009000 copy "paaswork.cob".                                                     
009100 copy "paastab.cob".                                                      
009200*                                                                         
009300 procedure division.                                                      
009400*                                                                         
009500 AA000-Main.                                                              
009600     perform  AA001-Open-Files      thru AA001-Exit.                      
009700     perform  AA005-Build-Months    thru AA005-Exit.                      
009800     perform  AA010-Read-Usage      thru AA010-Exit                       
009900                                     until WS-Paasin-Eof.                 
010000     if       PT-Has-Usage-Records                                        
010100              perform AA020-Print-Paas-Summary thru AA020-Exit            
010200              perform AA030-Print-Plan-Summary thru AA030-Exit            
010300     else                                                                 
010400              display "PAASUSE - NO USAGE RECORDS IN WINDOW,"             
010500                       " REPORTS SKIPPED"                                 
010600     end-if.                                                              
010700     perform  AA090-Close-Files     thru AA090-Exit.                      
010800     stop     run.                                                        
010900 AA000-Exit.                                                              
011000     exit.                                                                
011100*                                                                         
011200 AA001-Open-Files.                                                        
011300     open     input CTLPARM-FILE.                                         
011400     read     CTLPARM-FILE                                                
011500              at end                                                      
011600              display "PAASUSE - CTLPARM EMPTY, USING SPACES"             
011700     end-read.                                                            
011800     close    CTLPARM-FILE.                                               
011900     open     input PAASIN-FILE.                                          
012000     if       WS-Paasin-Status not = "00"                                 
012100              display "PAASUSE - PAASIN OPEN FAILED, STATUS "             
012200                       WS-Paasin-Status                                   
012300              stop run                                                    
012400     end-if.                                                              
012500     open     output PAASOUT-FILE.                                        
012600     open     output RPTOUT-FILE.                                         
012700 AA001-Exit.                                                              
012800     exit.                                                                
012900*                                                                         
013000 AA005-Build-Months.                                                      
013100*                                                                         
013200*    USAGE MONTHS RUN FROM (START MONTH - 1) THROUGH                      
013300*    (END MONTH - 2) INCLUSIVE - EVERY ENTRY DOUBLES AS A                 
013400*    REPORT COLUMN SINCE THE INVOICE MONTH IS ALWAYS EXACTLY              
013500*    TWO CALENDAR MONTHS AHEAD OF ITS OWN USAGE MONTH.                    
013600*                                                                         
013700     move     zero to PT-Usage-Month-Count.                               
013800     move     CTL-Start-Month(1:4) to M4-Base-Date(1:4).                  
013900     move     CTL-Start-Month(6:2) to M4-Base-Date(5:2).                  
014000     move     "01"                to M4-Base-Date(7:2).                   
014100     move     -1                  to M4-Month-Offset.                     
014200     move     "1"                 to M4-Day-Option.                       
014300     call     "MAPS04" using MAPS04-WS.                                   
014400     move     M4-Result-Date(1:4) to WS-Base-Ccyymm(1:4).                 
014500     move     "-"                 to WS-Base-Ccyymm(5:1).                 
014600     move     M4-Result-Date(5:2) to WS-Base-Ccyymm(6:2).                 
014700     move     CTL-End-Month(1:4)  to M4-Base-Date(1:4).                   
014800     move     CTL-End-Month(6:2)  to M4-Base-Date(5:2).                   
014900     move     "01"                to M4-Base-Date(7:2).                   
015000     move     -2                  to M4-Month-Offset.                     
015100     move     "1"                 to M4-Day-Option.                       
015200     call     "MAPS04" using MAPS04-WS.                                   
015300     move     M4-Result-Date(1:4) to WS-Um-End-Ccyymm(1:4).               
015400     move     "-"                to WS-Um-End-Ccyymm(5:1).                
015500     move     M4-Result-Date(5:2) to WS-Um-End-Ccyymm(6:2).               
015600 AA005-Loop.                                                              
015700     if       PT-Usage-Month-Count not = zero                             
015800              and WS-Base-Ccyymm > WS-Um-End-Ccyymm                       
015900              go to AA005-Exit                                            
016000     end-if.                                                              
016100     add      1 to PT-Usage-Month-Count.                                  
016200     move     WS-Base-Ccyymm                                              
016300              to PT-Usage-Month-Key(PT-Usage-Month-Count).                
016400     move     WS-Base-Ccyymm(1:4) to M4-Base-Date(1:4).                   
016500     move     WS-Base-Ccyymm(6:2) to M4-Base-Date(5:2).                   
016600     move     "01"                to M4-Base-Date(7:2).                   
016700     move     2                   to M4-Month-Offset.                     
016800     move     "1"                 to M4-Day-Option.                       
016900     call     "MAPS04" using MAPS04-WS.                                   
017000     move     M4-Result-Date(1:4)                                         
017100           to PT-Invoice-Month-Key(PT-Usage-Month-Count)(1:4).            
017200     move     "-"                                                         
017300           to PT-Invoice-Month-Key(PT-Usage-Month-Count)(5:1).            
017400     move     M4-Result-Date(5:2)                                         
017500           to PT-Invoice-Month-Key(PT-Usage-Month-Count)(6:2).            
017600     if       WS-Base-Ccyymm = WS-Um-End-Ccyymm                           
017700              go to AA005-Exit                                            
017800     end-if.                                                              
017900     move     WS-Base-Ccyymm(1:4) to M4-Base-Date(1:4).                   
018000     move     WS-Base-Ccyymm(6:2) to M4-Base-Date(5:2).                   
018100     move     "01"                to M4-Base-Date(7:2).                   
018200     move     1                   to M4-Month-Offset.                     
018300     move     "1"                 to M4-Day-Option.                       
018400     call     "MAPS04" using MAPS04-WS.                                   
018500     move     M4-Result-Date(1:4) to WS-Base-Ccyymm(1:4).                 
018600     move     "-"                 to WS-Base-Ccyymm(5:1).                 
018700     move     M4-Result-Date(5:2) to WS-Base-Ccyymm(6:2).                 
018800     go       to AA005-Loop.                                              
018900 AA005-Exit.                                                              
019000     exit.                                                                
019100*                                                                         
019200 AA010-Read-Usage.                                                        
019300     read     PAASIN-FILE                                                 
019400              at end                                                      
019500              set WS-Paasin-Eof to true                                   
019600              go to AA010-Exit                                            
019700     end-read.                                                            
019800     set      WS-Not-Found to true.                                       
019900     set      PT-Um-Idx to 1.                                             
020000     search   PT-Usage-Month-Entry varying PT-Um-Idx                      
020100              at end go to AA010-Exit                                     
020200              when PT-Usage-Month-Key(PT-Um-Idx)                          
020300                                   = PAAS-USAGE-MONTH                     
020400              set WS-Found to true.                                       
020500     if       WS-Not-Found                                                
020600              go to AA010-Exit                                            
020700     end-if.                                                              
020800     set      PT-Has-Usage-Records to true.                               
020900     move     PAAS-USAGE-MONTH    to PAASX-USAGE-MONTH.                   
021000     move     PAAS-RESOURCE-NAME  to PAASX-RESOURCE-NAME.                 
021100     move     PAAS-PLAN-NAME      to PAASX-PLAN-NAME.                     
021200     move     PAAS-BILLABLE-CHG   to PAASX-BILLABLE-CHG.                  
021300     move     PAAS-NONBILL-CHG    to PAASX-NONBILL-CHG.                   
021400     move     PAAS-UNIT           to PAASX-UNIT.                          
021500     move     PAAS-QUANTITY       to PAASX-QUANTITY.                      
021600     move     PAAS-CHARGES        to PAASX-CHARGES.                       
021700     move     PT-Invoice-Month-Key(PT-Um-Idx)                             
021800              to PAASX-INVOICE-MONTH.                                     
021900     write    PAAS-EXTRACT-RECORD.                                        
022000     perform  AA011-Insert-Summary  thru AA011-Exit.                      
022100     perform  AA012-Insert-Plan     thru AA012-Exit.                      
022200 AA010-Exit.                                                              
022300     exit.                                                                
022400*                                                                         
022500 AA011-Insert-Summary.                                                    
022600     set      WS-Not-Found to true.                                       
022700     set      PT-Sm-Idx to 1.                                             
022800     search   PT-Sm-Entry varying PT-Sm-Idx                               
022900              at end go to AA011-New-Row                                  
023000              when PT-Sm-Resource(PT-Sm-Idx) = PAAS-RESOURCE-NAME         
023100              set WS-Found to true.                                       
023200     if       WS-Found                                                    
023300              go to AA011-Add-Amount                                      
023400     end-if.                                                              
023500 AA011-New-Row.                                                           
023600     add      1 to PT-Sm-Count.                                           
023700     set      PT-Sm-Idx to PT-Sm-Count.                                   
023800     move     PAAS-RESOURCE-NAME to PT-Sm-Resource(PT-Sm-Idx).            
023900 AA011-Add-Amount.                                                        
024000     add      PAAS-CHARGES to PT-Sm-Amt(PT-Sm-Idx, PT-Um-Idx).            
024100     add      PAAS-CHARGES to PT-Sm-Row-Total(PT-Sm-Idx).                 
024200     add      PAAS-CHARGES to PT-Sm-Col-Total(PT-Um-Idx).                 
024300     add      PAAS-CHARGES to PT-Sm-Grand-Total.                          
024400 AA011-Exit.                                                              
024500     exit.                                                                
024600*                                                                         
024700 AA012-Insert-Plan.                                                       
024800     set      WS-Not-Found to true.                                       
024900     set      PT-Pl-Idx to 1.                                             
025000     search   PT-Pl-Entry varying PT-Pl-Idx                               
025100              at end go to AA012-New-Row                                  
025200              when PT-Pl-Resource(PT-Pl-Idx) = PAAS-RESOURCE-NAME         
025300                and PT-Pl-Plan-Name(PT-Pl-Idx) = PAAS-PLAN-NAME           
025400              set WS-Found to true.                                       
025500     if       WS-Found                                                    
025600              go to AA012-Add-Amount                                      
025700     end-if.                                                              
025800 AA012-New-Row.                                                           
025900     add      1 to PT-Pl-Count.                                           
026000     set      PT-Pl-Idx to PT-Pl-Count.                                   
026100     move     PAAS-RESOURCE-NAME to PT-Pl-Resource(PT-Pl-Idx).            
026200     move     PAAS-PLAN-NAME     to PT-Pl-Plan-Name(PT-Pl-Idx).           
026300 AA012-Add-Amount.                                                        
026400     add      PAAS-CHARGES to PT-Pl-Amt(PT-Pl-Idx, PT-Um-Idx).            
026500     add      PAAS-CHARGES to PT-Pl-Row-Total(PT-Pl-Idx).                 
026600     add      PAAS-CHARGES to PT-Pl-Col-Total(PT-Um-Idx).                 
026700     add      PAAS-CHARGES to PT-Pl-Grand-Total.                          
026800 AA012-Exit.                                                              
026900     exit.                                                                
027000*                                                                         
027100 AA020-Print-Paas-Summary.                                                
027200     move     CTL-Co-Name to PW-Hd-Co-Name.                               
027300     move     "PAAS SUMMARY BY RESOURCE" to PW-Hd-Report-Title.           
027400     write    RPTOUT-RECORD from PW-Heading-Line                          
027500              after advancing page.                                       
027600     perform  AA021-Summary-Row thru AA021-Exit                           
027700              varying PT-Sm-Idx from 1 by 1                               
027800              until PT-Sm-Idx > PT-Sm-Count.                              
027900     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.                         
028000     write    RPTOUT-RECORD after advancing 2 lines.                      
028100     perform  AA022-Summary-Col-Total thru AA022-Exit                     
028200              varying PT-Um-Idx from 1 by 1                               
028300              until PT-Um-Idx > PT-Usage-Month-Count.                     
028400     move     spaces to RPTOUT-RECORD.                                    
028500     move     PT-Sm-Grand-Total to PW-Cell-Amount.                        
028600     string   "GRAND TOTAL  " delimited by size                           
028700              PW-Cell-Amount delimited by size                            
028800              into RPTOUT-RECORD.                                         
028900     write    RPTOUT-RECORD after advancing 2 lines.                      
029000 AA020-Exit.                                                              
029100     exit.                                                                
029200*                                                                         
029300 AA021-Summary-Row.                                                       
029400     move     spaces to RPTOUT-RECORD.                                    
029500     string   PT-Sm-Resource(PT-Sm-Idx)                                   
029600                                    delimited by size                     
029700              into RPTOUT-RECORD.                                         
029800     write    RPTOUT-RECORD after advancing 1 line.                       
029900     perform  AA023-Summary-Cell thru AA023-Exit                          
030000              varying PT-Um-Idx from 1 by 1                               
030100              until PT-Um-Idx > PT-Usage-Month-Count.                     
030200     move     spaces to RPTOUT-RECORD.                                    
030300     move     PT-Sm-Row-Total(PT-Sm-Idx) to PW-Cell-Amount.               
030400     string   "     TOTAL  " delimited by size                            
030500              PW-Cell-Amount delimited by size                            
030600              into RPTOUT-RECORD.                                         
030700     write    RPTOUT-RECORD after advancing 1 line.                       
030800 AA021-Exit.                                                              
030900     exit.                                                                
031000*                                                                         
031100 AA023-Summary-Cell.                                                      
031200     move     spaces to RPTOUT-RECORD.                                    
031300     move     PT-Sm-Amt(PT-Sm-Idx, PT-Um-Idx) to PW-Cell-Amount.          
031400     string   "     " delimited by size                                   
031500              PT-Invoice-Month-Key(PT-Um-Idx)                             
031600                               delimited by size                          
031700              "  " delimited by size                                      
031800              PW-Cell-Amount delimited by size                            
031900              into RPTOUT-RECORD.                                         
032000     write    RPTOUT-RECORD after advancing 1 line.                       
032100 AA023-Exit.                                                              
032200     exit.                                                                
032300*                                                                         
032400 AA022-Summary-Col-Total.                                                 
032500     move     spaces to RPTOUT-RECORD.                                    
032600     move     PT-Sm-Col-Total(PT-Um-Idx) to PW-Cell-Amount.               
032700     string   "     " delimited by size                                   
032800              PT-Invoice-Month-Key(PT-Um-Idx)                             
032900                               delimited by size                          
033000              "  " delimited by size                                      
033100              PW-Cell-Amount delimited by size                            
033200              into RPTOUT-RECORD.                                         
033300     write    RPTOUT-RECORD after advancing 1 line.                       
033400 AA022-Exit.                                                              
033500     exit.                                                                
033600*                                                                         
033700 AA030-Print-Plan-Summary.                                                
033800     move     CTL-Co-Name to PW-Hd-Co-Name.                               
033900     move     "PAAS PLAN SUMMARY BY RESOURCE/PLAN"                        
034000              to PW-Hd-Report-Title.                                      
034100     write    RPTOUT-RECORD from PW-Heading-Line                          
034200              after advancing page.                                       
034300     perform  AA031-Plan-Row thru AA031-Exit                              
034400              varying PT-Pl-Idx from 1 by 1                               
034500              until PT-Pl-Idx > PT-Pl-Count.                              
034600     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.                         
034700     write    RPTOUT-RECORD after advancing 2 lines.                      
034800     perform  AA032-Plan-Col-Total thru AA032-Exit                        
034900              varying PT-Um-Idx from 1 by 1                               
035000              until PT-Um-Idx > PT-Usage-Month-Count.                     
035100     move     spaces to RPTOUT-RECORD.                                    
035200     move     PT-Pl-Grand-Total to PW-Cell-Amount.                        
035300     string   "GRAND TOTAL  " delimited by size                           
035400              PW-Cell-Amount delimited by size                            
035500              into RPTOUT-RECORD.                                         
035600     write    RPTOUT-RECORD after advancing 2 lines.                      
035700 AA030-Exit.                                                              
035800     exit.                                                                
035900*                                                                         
036000 AA031-Plan-Row.                                                          
036100     move     spaces to RPTOUT-RECORD.                                    
036200     string   PT-Pl-Resource(PT-Pl-Idx)                                   
036300                             delimited by size                            
036400              " "            delimited by size                            
036500              PT-Pl-Plan-Name(PT-Pl-Idx)                                  
036600                             delimited by size                            
036700              into RPTOUT-RECORD.                                         
036800     write    RPTOUT-RECORD after advancing 1 line.                       
036900     perform  AA033-Plan-Cell thru AA033-Exit                             
037000              varying PT-Um-Idx from 1 by 1                               
037100              until PT-Um-Idx > PT-Usage-Month-Count.                     
037200     move     spaces to RPTOUT-RECORD.                                    
037300     move     PT-Pl-Row-Total(PT-Pl-Idx) to PW-Cell-Amount.               
037400     string   "     TOTAL  " delimited by size                            
037500              PW-Cell-Amount delimited by size                            
037600              into RPTOUT-RECORD.                                         
037700     write    RPTOUT-RECORD after advancing 1 line.                       
037800 AA031-Exit.                                                              
037900     exit.                                                                
038000*                                                                         
038100 AA033-Plan-Cell.                                                         
038200     move     spaces to RPTOUT-RECORD.                                    
038300     move     PT-Pl-Amt(PT-Pl-Idx, PT-Um-Idx) to PW-Cell-Amount.          
038400     string   "     " delimited by size                                   
038500              PT-Invoice-Month-Key(PT-Um-Idx)                             
038600                               delimited by size                          
038700              "  " delimited by size                                      
038800              PW-Cell-Amount delimited by size                            
038900              into RPTOUT-RECORD.                                         
039000     write    RPTOUT-RECORD after advancing 1 line.                       
039100 AA033-Exit.                                                              
039200     exit.                                                                
039300*                                                                         
039400 AA032-Plan-Col-Total.                                                    
039500     move     spaces to RPTOUT-RECORD.                                    
039600     move     PT-Pl-Col-Total(PT-Um-Idx) to PW-Cell-Amount.               
039700     string   "     " delimited by size                                   
039800              PT-Invoice-Month-Key(PT-Um-Idx)                             
039900                               delimited by size                          
040000              "  " delimited by size                                      
040100              PW-Cell-Amount delimited by size                            
040200              into RPTOUT-RECORD.                                         
040300     write    RPTOUT-RECORD after advancing 1 line.                       
040400 AA032-Exit.                                                              
040500     exit.                                                                
040600*                                                                         
040700 AA090-Close-Files.                                                       
040800     close    PAASIN-FILE.                                                
040900     close    PAASOUT-FILE.                                               
041000     close    RPTOUT-FILE.                                                
041100 AA090-Exit.                                                              
041200     exit.                                                                
