000100* Invoice Detail Extraction - Reads Portal Invoice Headers,               
000200* Line Items And Line Item Children, Applies The CFTS Month               
000300* And Service Period Rules, Writes One Enriched Detail                    
000400* Record Per Line Item To DETOUT For INVRPT To Print.                     
000500*                                                                         
000600 identification division.                                                 
000700 program-id.        invdetl.                                              
000800 author.             J R HOLDER.                                          
000900 installation.       DATA PROCESSING - INVOICE ANALYSIS.                  
001000 date-written.       10/22/1994.                                          
001100 date-compiled.                                                           
001200 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
001300*                                                                         
001400* CHANGE LOG                                                              
001500* ==========                                                              
001600* 10/22/94 JRH  REQ 4401 - INITIAL WRITE.  DRIVES OFF INVHDR,             
001700*               MATCHES INVITM AND INVCHD BY INVOICE / ITEM ID            
001800*               SINCE ALL THREE FILES COME OFF PORTAL IN THE              
001900*               SAME SORTED ORDER.                                        
002000* 11/05/94 JRH  REQ 4401 - ADDED THE 20TH-OF-MONTH SELECTION              
002100*               WINDOW AND THE CFTS CONSOLIDATED MONTH CALC.              
002200* 11/18/94 JRH  REQ 4455 - HOURLY / PLATFORM SERVICE PLAN /               
002300*               RECURRING SERVICE PERIOD OVERRIDES ADDED AT               
002400*               THE LINE ITEM LEVEL.                                      
002500* 12/02/94 JRH  REQ 4488 - STORAGE CATEGORY DESCRIPTION OVERRIDES         
002600*               (ENTERPRISE, IOPS, FILE STORAGE, GUEST STORAGE).          
002700* 01/09/95 JRH  REQ 4501 - ESTIMATED MONTHLY CHARGE PRORATION FOR         
002800*               NEW INVOICES.                                             
002900* 03/22/96 JRH  REQ 4611 - ZERO AMOUNT INVOICES NOW SKIPPED               
003000*               BEFORE THE WINDOW TEST, NOT AFTER - WAS COUNTING          
003100*               THEM AS "SKIPPED - OUT OF WINDOW" IN THE RUN LOG.         
003200* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  ALL DATE FIELDS PASSED TO         
003300*               MAPS04 CARRY FULL 4 DIGIT CENTURY-YEAR, SELECTION         
003400*               WINDOW ARITHMETIC CONFIRMED CORRECT ACROSS THE            
003500*               1999/2000 BOUNDARY.  NO CHANGES REQUIRED.                 
003600* 06/14/01 JRH  REQ 5215 - GUEST STORAGE DESCRIPTION WAS NOT              
003700*               REPLACING EMBEDDED NEWLINES WHEN NO CHILD USAGE           
003800*               DESCRIPTION WAS PRESENT.                                  
003900* 09/30/03 SMB  REQ 5560 - HOURLY RATE NOW SUMS ALL CHILDREN'S            
004000*               HOURLY FEES, NOT JUST THE FIRST ONE FOUND.                
004100* 04/11/07 JRH  REQ 6011 - PERFORMANCE_STORAGE_IOPS OVERRIDE              
004200*               ADDED, WAS FALLING THROUGH TO THE GENERIC CASE.           
004300* 11/16/25 JRH  REQ 7734 - FOLDED INTO THE INVOICE ANALYSIS               
004400*               SUITE, RENUMBERED PARAGRAPHS TO CURRENT STANDARD.         
004500* 11/26/25 JRH  REQ 7741 - ZZ060 MOVED THE 5-DECIMAL ESTIMATE WORK        
004600*               FIELD INTO THE 2-DECIMAL OUTPUT FIELD WITH A PLAIN        
004700*               MOVE, WHICH TRUNCATES INSTEAD OF ROUNDING.  NOW A         
004800*               ROUNDED COMPUTE.                                          
004900*                                                                         
005000 environment       division.                                              
005100 copy  "envdiv.cob".                                                      
005200 input-output      section.                                               
005300 file-control.                                                            
005400     select INVHDR-FILE     assign to "INVHDR"                            
005500                             organization line sequential                 
005600                             file status WS-Invhdr-Status.                
005700     select INVITM-FILE     assign to "INVITM"                            
005800                             organization line sequential                 
005900                             file status WS-Invitm-Status.                
006000     select INVCHD-FILE     assign to "INVCHD"                            
006100                             organization line sequential                 
006200                             file status WS-Invchd-Status.                
006300     select CTLPARM-FILE    assign to "CTLPARM"                           
006400                             organization line sequential                 
006500                             file status WS-Ctlparm-Status.               
006600     select DETOUT-FILE     assign to "DETOUT"                            
006700                             organization line sequential                 
006800                             file status WS-Detout-Status.                
006900 data              division.                                              
007000 file section.                                                            
007100 FD  INVHDR-FILE.                                                         
007200 copy "invhdr.cob".                                                       
007300 FD  INVITM-FILE.                                                         
007400 copy "invitm.cob".                                                       
007500 FD  INVCHD-FILE.                                                         
007600 copy "invchd.cob".                                                       
007700 FD  CTLPARM-FILE.                                                        
007800 copy "ctlparm.cob".                                                      
007900 FD  DETOUT-FILE.                                                         
008000 copy "detrec.cob".                                                       
008100 working-storage   section.                                               
008200 77  Prog-Name             pic x(15)    value "INVDETL (1.06)".           
008300 77  WS-Invhdr-Status      pic xx.                                        
008400 77  WS-Invitm-Status      pic xx.                                        
008500 77  WS-Invchd-Status      pic xx.                                        
008600 77  WS-Ctlparm-Status     pic xx.                                        
008700 77  WS-Detout-Status      pic xx.                                        
008800 77  WS-Invhdr-Eof-Sw      pic x        value "N".                        
008900     88  WS-Invhdr-Eof                  value "Y".                        
009000 77  WS-Invitm-Eof-Sw      pic x        value "N".                        
009100     88  WS-Invitm-Eof                  value "Y".                        
009200 77  WS-Invchd-Eof-Sw      pic x        value "N".                        
009300     88  WS-Invchd-Eof                  value "Y".                        
009400 77  WS-Recs-Read          pic 9(7)     comp.                             
009500 77  WS-Recs-Written       pic 9(7)     comp.                             
009600 77  WS-Recs-Skipped-Zero  pic 9(7)     comp.                             
009700 77  WS-Recs-Skipped-Win   pic 9(7)     comp.                             
009800 77  WS-Child-Ctr          pic 9(3)     comp.                             
009900 77  WS-Child-Hourly-Sum   pic s9(5)v9(5) comp-3.                         
010000 77  WS-Psp-Ctr            pic 99       comp.                             
010100 77  WS-Days-Left          pic 99       comp.                             
010200 copy "wsdatlnk.cob".                                                     
010300*                                                                         
010400 01  WS-Sel-Window.                                                       
010500     03  WS-Sel-Start-Date pic 9(8).                                      
010600     03  WS-Sel-End-Date   pic 9(8).                                      
010700 01  WS-Sel-Start-Redef redefines WS-Sel-Window.                          
010800     03  WS-Sel-Redef-1    pic 9(8).                                      
010900     03  WS-Sel-Redef-2    pic 9(8).                                      
011000*                                                                         
011100 01  WS-Invoice-Work.                                                     
011200     03  WS-Inv-Date-Bin       pic 9(8).                                  
011300     03  WS-Inv-Date-Redef redefines WS-Inv-Date-Bin.                     
011400         05  WS-Inv-Ccyy       pic 9(4).                                  
011500         05  WS-Inv-Mm         pic 99.                                    
011600         05  WS-Inv-Dd         pic 99.                                    
011700     03  WS-Cfts-Ccyymm        pic 9(6).                                  
011800     03  WS-Cfts-Redef redefines WS-Cfts-Ccyymm.                          
011900         05  WS-Cfts-Ccyy      pic 9(4).                                  
012000         05  WS-Cfts-Mm        pic 99.                                    
012100     03  WS-Hdr-Svc-Start      pic 9(8).                                  
012200     03  WS-Hdr-Svc-End        pic 9(8).                                  
012300*                                                                         
012400 01  WS-Item-Work.                                                        
012500     03  WS-Itm-Svc-Start      pic 9(8).                                  
012600     03  WS-Itm-Svc-End        pic 9(8).                                  
012700     03  WS-Itm-Recur-Desc     pic x(25).                                 
012800     03  WS-Itm-Hostname       pic x(61).                                 
012900     03  WS-Itm-Memory         pic x(60).                                 
013000     03  WS-Itm-Os             pic x(60).                                 
013100     03  WS-Itm-Hours          pic 9(7)       comp.                       
013200     03  WS-Itm-Rate           pic s9(5)v9(5) comp-3.                     
013300     03  WS-Itm-Recur-Chg      pic s9(7)v9(3) comp-3.                     
013400     03  WS-Itm-Description    pic x(120).                                
013500     03  WS-Itm-New-Est        pic s9(9)v99   comp-3.                     
013600*                                                                         
013700 01  WS-Est-Work.                                                         
013800     03  WS-Est-Temp           pic s9(9)v9(5) comp-3.                     
013900     03  WS-Est-Days-In-Month  pic 99         comp.                       
014000*                                                                         
014100 01  WS-Child-Save-Areas.                                                 
014200     03  WS-Ram-Desc           pic x(60).                                 
014300     03  WS-Os-Desc            pic x(60).                                 
014400     03  WS-Iops-Desc          pic x(60).                                 
014500     03  WS-Storage-Desc       pic x(60).                                 
014600     03  WS-Tier-Desc          pic x(60).                                 
014700     03  WS-Snapshot-Desc      pic x(60).                                 
014800     03  WS-Guest-Usage-Desc   pic x(60).                                 
014900     03  WS-Snap-Present-Sw    pic x          value "N".                  
015000         88  WS-Snap-Present                  value "Y".                  
015100     03  WS-Guest-Present-Sw   pic x          value "N".                  
015200         88  WS-Guest-Present                 value "Y".                  
015300*                                                                         
015400 procedure         division.                                              
015500 AA000-Main.                                                              
015600     perform AA001-Open-Files thru AA001-Exit.                            
015700     perform AA005-Build-Window thru AA005-Exit.                          
015800     perform AA010-Read-Header thru AA010-Exit.                           
015900     perform AA020-Process-Invoice thru AA020-Exit                        
016000         until WS-Invhdr-Eof.                                             
016100     perform AA090-Close-Files thru AA090-Exit.                           
016200     stop run.                                                            
016300*                                                                         
016400* AA001 - OPEN THE THREE PORTAL INPUT FILES, THE CONTROL PARM             
016500*         FILE AND THE DETAIL EXTRACT OUTPUT FILE.                        
016600 AA001-Open-Files.                                                        
016700     open input INVHDR-FILE INVITM-FILE INVCHD-FILE CTLPARM-FILE.         
016800     open output DETOUT-FILE.                                             
016900     read CTLPARM-FILE                                                    
017000         at end                                                           
017100             display "INVDETL - CTLPARM EMPTY, ABORTING"                  
017200             go to AA090-Close-Files                                      
017300     end-read.                                                            
017400     move zero to WS-Recs-Read WS-Recs-Written                            
017500                  WS-Recs-Skipped-Zero WS-Recs-Skipped-Win.               
017600 AA001-Exit.                                                              
017700     exit.                                                                
017800*                                                                         
017900* AA005 - BUILD THE SELECTION WINDOW - 20TH OF THE MONTH BEFORE           
018000*         THE START MONTH THROUGH THE 20TH OF THE END MONTH.              
018100 AA005-Build-Window.                                                      
018200     move CTL-Start-Month(1:4)   to M4-Base-Date(1:4).                    
018300     move CTL-Start-Month(6:2)   to M4-Base-Date(5:2).                    
018400     move "01"                   to M4-Base-Date(7:2).                    
018500     move -1                     to M4-Month-Offset.                      
018600     move "1"                    to M4-Day-Option.                        
018700     call "MAPS04" using MAPS04-WS.                                       
018800     move M4-Result-Date         to WS-Sel-Start-Date.                    
018900     move "20"                   to WS-Sel-Start-Date(7:2).               
019000*                                                                         
019100     move CTL-End-Month(1:4)     to M4-Base-Date(1:4).                    
019200     move CTL-End-Month(6:2)     to M4-Base-Date(5:2).                    
019300     move "01"                   to M4-Base-Date(7:2).                    
019400     move zero                   to M4-Month-Offset.                      
019500     move "1"                    to M4-Day-Option.                        
019600     call "MAPS04" using MAPS04-WS.                                       
019700     move M4-Result-Date         to WS-Sel-End-Date.                      
019800     move "20"                   to WS-Sel-End-Date(7:2).                 
019900 AA005-Exit.                                                              
020000     exit.                                                                
020100*                                                                         
020200* AA010 - READ ONE INVOICE HEADER, PRIME THE MATCHING ITEM                
020300*         READ THE FIRST TIME THROUGH.                                    
020400 AA010-Read-Header.                                                       
020500     read INVHDR-FILE                                                     
020600         at end                                                           
020700             set WS-Invhdr-Eof to true                                    
020800             go to AA010-Exit                                             
020900     end-read.                                                            
021000     add 1 to WS-Recs-Read.                                               
021100     if WS-Invitm-Eof-Sw = "N" and WS-Recs-Read = 1                       
021200         perform AA011-Read-Item thru AA011-Exit.                         
021300 AA010-Exit.                                                              
021400     exit.                                                                
021500*                                                                         
021600 AA011-Read-Item.                                                         
021700     read INVITM-FILE                                                     
021800         at end                                                           
021900             set WS-Invitm-Eof to true                                    
022000     end-read.                                                            
022100 AA011-Exit.                                                              
022200     exit.                                                                
022300*                                                                         
022400 AA012-Read-Child.                                                        
022500     read INVCHD-FILE                                                     
022600         at end                                                           
022700             set WS-Invchd-Eof to true                                    
022800     end-read.                                                            
022900 AA012-Exit.                                                              
023000     exit.                                                                
023100*                                                                         
023200* AA020 - FILTER, THEN PROCESS ONE RETAINED INVOICE - COMPUTE             
023300*         THE CFTS MONTH, THE HEADER SERVICE DATE DEFAULTS, AND           
023400*         DRIVE THE LINE ITEM LOOP FOR THIS INVOICE ID.                   
023500 AA020-Process-Invoice.                                                   
023600     if INV-TOTAL-AMOUNT = zero                                           
023700         add 1 to WS-Recs-Skipped-Zero                                    
023800         perform AA025-Skip-Items-For-Invoice thru AA025-Exit             
023900         perform AA010-Read-Header thru AA010-Exit                        
024000         go to AA020-Exit                                                 
024100     end-if.                                                              
024200*                                                                         
024300     move INV-CREATE-DATE(1:4)  to WS-Inv-Ccyy.                           
024400     move INV-CREATE-DATE(6:2)  to WS-Inv-Mm.                             
024500     move INV-CREATE-DATE(9:2)  to WS-Inv-Dd.                             
024600*                                                                         
024700     if WS-Inv-Date-Bin < WS-Sel-Start-Date or                            
024800        WS-Inv-Date-Bin >= WS-Sel-End-Date                                
024900         add 1 to WS-Recs-Skipped-Win                                     
025000         perform AA025-Skip-Items-For-Invoice thru AA025-Exit             
025100         perform AA010-Read-Header thru AA010-Exit                        
025200         go to AA020-Exit                                                 
025300     end-if.                                                              
025400*                                                                         
025500     perform AA021-Build-Cfts-Month thru AA021-Exit.                      
025600     perform AA022-Build-Header-Dates thru AA022-Exit.                    
025700*                                                                         
025800     display "INVDETL " INV-ID " " INV-CREATE-DATE                        
025900             " " INV-TYPE-CODE.                                           
026000     display "  ITEMS=" INV-ITEM-COUNT                                    
026100             " RECUR=" INV-TOTAL-RECURRING.                               
026200*                                                                         
026300     perform AA030-Process-Item thru AA030-Exit                           
026400         until WS-Invitm-Eof or ITM-INVOICE-ID not = INV-ID.              
026500*                                                                         
026600     perform AA010-Read-Header thru AA010-Exit.                           
026700 AA020-Exit.                                                              
026800     exit.                                                                
026900*                                                                         
027000* AA021 - CFTS CONSOLIDATED MONTH: IF THE DAY OF MONTH IS                 
027100*         GREATER THAN THE 19TH, THE INVOICE ROLLS TO THE                 
027200*         FOLLOWING CALENDAR MONTH.                                       
027300 AA021-Build-Cfts-Month.                                                  
027400     move WS-Inv-Date-Bin        to M4-Base-Date.                         
027500     if WS-Inv-Dd > 19                                                    
027600         move 1                  to M4-Month-Offset                       
027700     else                                                                 
027800         move zero                to M4-Month-Offset                      
027900     end-if.                                                              
028000     move "1"                    to M4-Day-Option.                        
028100     call "MAPS04" using MAPS04-WS.                                       
028200     move M4-Result-Date(1:6)    to WS-Cfts-Ccyymm.                       
028300     move WS-Cfts-Ccyy           to DET-INVOICE-MONTH(1:4).               
028400     move "-"                    to DET-INVOICE-MONTH(5:1).               
028500     move WS-Cfts-Mm             to DET-INVOICE-MONTH(6:2).               
028600 AA021-Exit.                                                              
028700     exit.                                                                
028800*                                                                         
028900* AA022 - HEADER LEVEL SERVICE DATE DEFAULTS BY INVOICE TYPE.             
029000*         NEW STARTS ON THE INVOICE DATE AND RUNS TO MONTH END;           
029100*         CREDIT / ONE-TIME-CHARGE COVER THE INVOICE DATE ONLY;           
029200*         RECURRING GETS THE SAME SHAPE AS NEW SINCE EVERY                
029300*         RECURRING LINE ITEM OVERRIDES THIS AT AA030 ANYWAY.             
029400 AA022-Build-Header-Dates.                                                
029500     move WS-Inv-Date-Bin         to WS-Hdr-Svc-Start.                    
029600     if INV-TYPE-CODE = "CREDIT" or "ONE-TIME-CHARGE"                     
029700         move WS-Inv-Date-Bin     to WS-Hdr-Svc-End                       
029800     else                                                                 
029900         move WS-Inv-Date-Bin     to M4-Base-Date                         
030000         move zero                to M4-Month-Offset                      
030100         move "L"                 to M4-Day-Option                        
030200         call "MAPS04" using MAPS04-WS                                    
030300         move M4-Result-Date      to WS-Hdr-Svc-End                       
030400     end-if.                                                              
030500 AA022-Exit.                                                              
030600     exit.                                                                
030700*                                                                         
030800* AA025 - THE CURRENT INVOICE FAILED A FILTER; STILL NEED TO              
030900*         SKIP PAST ITS ITEMS AND CHILDREN SO THE NEXT INVOICE            
031000*         LINES UP CORRECTLY ON THE NEXT PASS.                            
031100 AA025-Skip-Items-For-Invoice.                                            
031200     perform  AA026-Skip-One-Item thru AA026-Exit                         
031300              until WS-Invitm-Eof                                         
031400              or ITM-INVOICE-ID not = INV-ID.                             
031500 AA025-Exit.                                                              
031600     exit.                                                                
031700*                                                                         
031800 AA026-Skip-One-Item.                                                     
031900     move     ITM-CHILD-COUNT to WS-Child-Ctr.                            
032000     perform  AA012-Read-Child thru AA012-Exit                            
032100              WS-Child-Ctr times.                                         
032200     perform  AA011-Read-Item thru AA011-Exit.                            
032300 AA026-Exit.                                                              
032400     exit.                                                                
032500*                                                                         
032600* AA030 - PROCESS ONE LINE ITEM: PULL ITS CHILDREN, DERIVE                
032700*         HOSTNAME / MEMORY / OS, SERVICE DATES, HOURS AND                
032800*         RATE, DESCRIPTION AND THE NEW-INVOICE ESTIMATE, THEN            
032900*         WRITE THE ENRICHED DETAIL RECORD.                               
033000 AA030-Process-Item.                                                      
033100     perform AA040-Process-Children thru AA040-Exit.                      
033200     perform AA031-Build-Hostname thru AA031-Exit.                        
033300     perform AA032-Build-Service-Dates thru AA032-Exit.                   
033400     perform ZZ045-Hourly-Rate thru ZZ045-Exit.                           
033500     perform ZZ050-Description-Override thru ZZ050-Exit.                  
033600     perform ZZ060-Estimate-Monthly thru ZZ060-Exit.                      
033700*                                                                         
033800     move INV-CREATE-DATE         to DET-PORTAL-INV-DATE.                 
033900     move INV-CREATE-TIME         to DET-PORTAL-INV-TIME.                 
034000     move WS-Itm-Svc-Start(1:4)   to DET-SVC-DATE-START(1:4).             
034100     move "-"                     to DET-SVC-DATE-START(5:1).             
034200     move WS-Itm-Svc-Start(5:2)   to DET-SVC-DATE-START(6:2).             
034300     move "-"                     to DET-SVC-DATE-START(8:1).             
034400     move WS-Itm-Svc-Start(7:2)   to DET-SVC-DATE-START(9:2).             
034500     move WS-Itm-Svc-End(1:4)     to DET-SVC-DATE-END(1:4).               
034600     move "-"                     to DET-SVC-DATE-END(5:1).               
034700     move WS-Itm-Svc-End(5:2)     to DET-SVC-DATE-END(6:2).               
034800     move "-"                     to DET-SVC-DATE-END(8:1).               
034900     move WS-Itm-Svc-End(7:2)     to DET-SVC-DATE-END(9:2).               
035000     move INV-ID                  to DET-PORTAL-INV-NBR.                  
035100     move INV-TYPE-CODE           to DET-TYPE.                            
035200     move ITM-BILLING-ITEM-ID     to DET-BILLING-ITEM-ID.                 
035300     move WS-Itm-Hostname         to DET-HOSTNAME.                        
035400     move ITM-CATEGORY-NAME       to DET-CATEGORY.                        
035500     move WS-Itm-Description      to DET-DESCRIPTION.                     
035600     move WS-Ram-Desc             to DET-MEMORY.                          
035700     move WS-Os-Desc              to DET-OS.                              
035800     move ITM-HOURLY-FLAG         to DET-HOURLY.                          
035900     move ITM-USAGE-FLAG          to DET-USAGE.                           
036000     move WS-Itm-Hours            to DET-HOURS.                           
036100     move WS-Itm-Rate             to DET-HOURLY-RATE.                     
036200     move WS-Itm-Recur-Chg        to DET-RECURRING-CHG.                   
036300     move WS-Itm-New-Est          to DET-NEW-EST-MONTHLY.                 
036400     move ITM-ONETIME-AMT         to DET-ONETIME-AMT.                     
036500     move INV-TOTAL-AMOUNT        to DET-INVOICE-TOTAL.                   
036600     move INV-TOTAL-RECURRING     to DET-INVOICE-RECURRING.               
036700     move WS-Itm-Recur-Desc       to DET-RECURRING-DESC.                  
036800     write INV-DETAIL-RECORD.                                             
036900     add 1 to WS-Recs-Written.                                            
037000*                                                                         
037100     perform AA011-Read-Item thru AA011-Exit.                             
037200 AA030-Exit.                                                              
037300     exit.                                                                
037400*                                                                         
037500* AA031 - HOSTNAME IS host.domain WHEN BOTH ARE PRESENT, HOST             
037600*         ALONE WHEN THERE IS NO DOMAIN, OR SPACES.                       
037700 AA031-Build-Hostname.                                                    
037800     move spaces to WS-Itm-Hostname.                                      
037900     if ITM-HOST-NAME = spaces                                            
038000         go to AA031-Exit.                                                
038100     if ITM-DOMAIN-NAME = spaces                                          
038200         move ITM-HOST-NAME to WS-Itm-Hostname                            
038300     else                                                                 
038400         string ITM-HOST-NAME   delimited by space                        
038500                "."              delimited by size                        
038600                ITM-DOMAIN-NAME delimited by space                        
038700                into WS-Itm-Hostname                                      
038800         end-string                                                       
038900     end-if.                                                              
039000 AA031-Exit.                                                              
039100     exit.                                                                
039200*                                                                         
039300* AA032 - PER-ITEM SERVICE PERIOD OVERRIDE OF THE HEADER                  
039400*         DEFAULT.  ORDER MATTERS - HOURLY BEATS PLATFORM                 
039500*         SERVICE PLAN BEATS PLAIN RECURRING.                             
039600 AA032-Build-Service-Dates.                                               
039700     move WS-Hdr-Svc-Start        to WS-Itm-Svc-Start.                    
039800     move WS-Hdr-Svc-End          to WS-Itm-Svc-End.                      
039900     move spaces                  to WS-Itm-Recur-Desc.                   
040000*                                                                         
040100     if ITM-HOURLY-FLAG = "Y"                                             
040200         move WS-Inv-Date-Bin     to M4-Base-Date                         
040300         move -1                  to M4-Month-Offset                      
040400         move "S"                 to M4-Day-Option                        
040500         call "MAPS04" using MAPS04-WS                                    
040600         move M4-Result-Date      to WS-Itm-Svc-Start                     
040700         move M4-Result-Date(1:6) to WS-Itm-Svc-End(1:6)                  
040800         move M4-Days-In-Month    to WS-Itm-Svc-End(7:2)                  
040900         move "IaaS Usage"        to WS-Itm-Recur-Desc                    
041000         go to AA032-Exit                                                 
041100     end-if.                                                              
041200*                                                                         
041300     move zero to WS-Psp-Ctr.                                             
041400     inspect ITM-CATEGORY-NAME tallying WS-Psp-Ctr                        
041500             for all "Platform Service Plan".                             
041600     if WS-Psp-Ctr > zero                                                 
041700         move WS-Inv-Date-Bin     to M4-Base-Date                         
041800         move -2                  to M4-Month-Offset                      
041900         move "S"                 to M4-Day-Option                        
042000         call "MAPS04" using MAPS04-WS                                    
042100         move M4-Result-Date      to WS-Itm-Svc-Start                     
042200         move M4-Result-Date(1:6) to WS-Itm-Svc-End(1:6)                  
042300         move M4-Days-In-Month    to WS-Itm-Svc-End(7:2)                  
042400         move "Platform Service Usage" to WS-Itm-Recur-Desc               
042500         go to AA032-Exit                                                 
042600     end-if.                                                              
042700*                                                                         
042800     if INV-TYPE-CODE = "RECURRING"                                       
042900         move WS-Inv-Date-Bin     to M4-Base-Date                         
043000         move zero                to M4-Month-Offset                      
043100         move "S"                 to M4-Day-Option                        
043200         call "MAPS04" using MAPS04-WS                                    
043300         move M4-Result-Date      to WS-Itm-Svc-Start                     
043400         move M4-Result-Date(1:6) to WS-Itm-Svc-End(1:6)                  
043500         move M4-Days-In-Month    to WS-Itm-Svc-End(7:2)                  
043600         move "IaaS Monthly"      to WS-Itm-Recur-Desc                    
043700     end-if.                                                              
043800 AA032-Exit.                                                              
043900     exit.                                                                
044000*                                                                         
044100* AA040 - READ THIS ITEM'S CHILD RECORDS (THE COUNT IS CARRIED            
044200*         ON THE ITEM ITSELF) AND SAVE OFF THE RAM / OS /                 
044300*         STORAGE DESCRIPTIONS EACH LINE ITEM MAY NEED LATER.             
044400 AA040-Process-Children.                                                  
044500     move spaces to WS-Ram-Desc WS-Os-Desc WS-Iops-Desc                   
044600                    WS-Storage-Desc WS-Tier-Desc WS-Snapshot-Desc         
044700                    WS-Guest-Usage-Desc.                                  
044800     move zero to WS-Child-Hourly-Sum.                                    
044900     set WS-Snap-Present-Sw to "N".                                       
045000     set WS-Guest-Present-Sw to "N".                                      
045100     move ITM-CHILD-COUNT to WS-Child-Ctr.                                
045200     perform  AA041-Process-One-Child thru AA041-Exit                     
045300              WS-Child-Ctr times.                                         
045400 AA040-Exit.                                                              
045500     exit.                                                                
045600*                                                                         
045700 AA041-Process-One-Child.                                                 
045800     perform AA012-Read-Child thru AA012-Exit.                            
045900     if not WS-Invchd-Eof                                                 
046000         add CHD-HOURLY-FEE to WS-Child-Hourly-Sum                        
046100         evaluate CHD-CATEGORY-CODE                                       
046200             when "ram"                                                   
046300                 if WS-Ram-Desc = spaces                                  
046400                     move CHD-PRODUCT-DESC to WS-Ram-Desc                 
046500                 end-if                                                   
046600             when "os"                                                    
046700                 if WS-Os-Desc = spaces                                   
046800                     move CHD-PRODUCT-DESC to WS-Os-Desc                  
046900                 end-if                                                   
047000             when "performance_storage_iops"                              
047100                 move CHD-PRODUCT-DESC to WS-Iops-Desc                    
047200             when "performance_storage_space"                             
047300                 move CHD-PRODUCT-DESC to WS-Storage-Desc                 
047400             when "storage_tier_level"                                    
047500                 move CHD-PRODUCT-DESC to WS-Tier-Desc                    
047600             when "storage_snapshot_space"                                
047700                 move CHD-DESCRIPTION to WS-Snapshot-Desc                 
047800                 set WS-Snap-Present to true                              
047900             when "guest_storage_usage"                                   
048000                 move CHD-DESCRIPTION to WS-Guest-Usage-Desc              
048100                 set WS-Guest-Present to true                             
048200             when other                                                   
048300                 continue                                                 
048400         end-evaluate                                                     
048500     end-if.                                                              
048600 AA041-Exit.                                                              
048700     exit.                                                                
048800*                                                                         
048900* ZZ045 - HOURS AND HOURLY RATE.  RATE IS THE ITEM'S OWN                  
049000*         HOURLY FEE PLUS EVERY CHILD'S HOURLY FEE; HOURS IS              
049100*         THE RECURRING AMOUNT DIVIDED BY THAT RATE, ROUNDED.             
049200 ZZ045-Hourly-Rate.                                                       
049300     move zero to WS-Itm-Hours WS-Itm-Rate.                               
049400     move ITM-RECURRING-AMT   to WS-Itm-Recur-Chg.                        
049500     if ITM-HOURLY-FEE > zero                                             
049600         compute WS-Itm-Rate =                                            
049700             ITM-HOURLY-FEE + WS-Child-Hourly-Sum                         
049800         divide WS-Itm-Recur-Chg by WS-Itm-Rate                           
049900             giving WS-Itm-Hours rounded                                  
050000     end-if.                                                              
050100 ZZ045-Exit.                                                              
050200     exit.                                                                
050300*                                                                         
050400* ZZ050 - DESCRIPTION OVERRIDE BY CATEGORY CODE.                          
050500 ZZ050-Description-Override.                                              
050600     evaluate ITM-CATEGORY-CODE                                           
050700         when "storage_service_enterprise"                                
050800             perform ZZ051-Storage-Enterprise thru ZZ051-Exit             
050900         when "performance_storage_iops"                                  
051000             perform ZZ052-Storage-Iops thru ZZ052-Exit                   
051100         when "storage_as_a_service"                                      
051200             perform ZZ053-Storage-As-A-Service thru ZZ053-Exit           
051300         when "guest_storage"                                             
051400             perform ZZ054-Guest-Storage thru ZZ054-Exit                  
051500         when other                                                       
051600             move ITM-DESCRIPTION to WS-Itm-Description                   
051700             inspect WS-Itm-Description                                   
051800                     replacing all x"0A" by space                         
051900     end-evaluate.                                                        
052000 ZZ050-Exit.                                                              
052100     exit.                                                                
052200*                                                                         
052300* ZZ051 - STORAGE_SERVICE_ENTERPRISE: "storage iops" WITH A               
052400*         TRAILING SPACE, OR "storage iops with snapshot" WHEN            
052500*         A SNAPSHOT CHILD WAS FOUND.                                     
052600 ZZ051-Storage-Enterprise.                                                
052700     if WS-Snap-Present                                                   
052800         move "storage iops with snapshot" to WS-Itm-Description          
052900     else                                                                 
053000         move "storage iops "              to WS-Itm-Description          
053100     end-if.                                                              
053200 ZZ051-Exit.                                                              
053300     exit.                                                                
053400*                                                                         
053500* ZZ052 - PERFORMANCE_STORAGE_IOPS: ALWAYS "storage iops".                
053600 ZZ052-Storage-Iops.                                                      
053700     move "storage iops" to WS-Itm-Description.                           
053800 ZZ052-Exit.                                                              
053900     exit.                                                                
054000*                                                                         
054100* ZZ053 - STORAGE_AS_A_SERVICE FILE STORAGE DESCRIPTION.                  
054200*         HOURLY MODEL RE-DERIVES HOURS OFF THE CHILDREN ONLY.            
054300 ZZ053-Storage-As-A-Service.                                              
054400     move spaces to WS-Itm-Description.                                   
054500     if ITM-HOURLY-FLAG = "Y"                                             
054600         move "Hourly"   to WS-Itm-Description(1:6)                       
054700         move WS-Child-Hourly-Sum to WS-Itm-Rate                          
054800         if WS-Itm-Rate > zero                                            
054900             divide ITM-RECURRING-AMT by WS-Itm-Rate                      
055000                 giving WS-Itm-Hours rounded                              
055100         else                                                             
055200             move zero to WS-Itm-Hours                                    
055300         end-if                                                           
055400     else                                                                 
055500         move "Monthly"  to WS-Itm-Description(1:7)                       
055600     end-if.                                                              
055700     if WS-Storage-Desc = spaces and WS-Tier-Desc = spaces                
055800         string WS-Itm-Description delimited by space                     
055900                " File Storage"    delimited by size                      
056000                into WS-Itm-Description                                   
056100         end-string                                                       
056200     else                                                                 
056300         string WS-Itm-Description delimited by space                     
056400                " File Storage "   delimited by size                      
056500                WS-Storage-Desc    delimited by space                     
056600                " at "             delimited by size                      
056700                WS-Tier-Desc       delimited by space                     
056800                into WS-Itm-Description                                   
056900         end-string                                                       
057000     end-if.                                                              
057100     if WS-Snap-Present                                                   
057200         string WS-Itm-Description delimited by space                     
057300                " with "           delimited by size                      
057400                WS-Snapshot-Desc   delimited by space                     
057500                into WS-Itm-Description                                   
057600         end-string                                                       
057700     end-if.                                                              
057800 ZZ053-Exit.                                                              
057900     exit.                                                                
058000*                                                                         
058100* ZZ054 - GUEST_STORAGE: USE THE CHILD USAGE DESCRIPTION WHEN             
058200*         PRESENT, ELSE THE ITEM'S OWN DESCRIPTION WITH                   
058300*         EMBEDDED NEWLINES TURNED TO SPACES.                             
058400 ZZ054-Guest-Storage.                                                     
058500     if WS-Guest-Present                                                  
058600         move WS-Guest-Usage-Desc to WS-Itm-Description                   
058700     else                                                                 
058800         move ITM-DESCRIPTION    to WS-Itm-Description                    
058900         inspect WS-Itm-Description replacing all x"0A" by space          
059000     end-if.                                                              
059100 ZZ054-Exit.                                                              
059200     exit.                                                                
059300*                                                                         
059400* ZZ060 - ESTIMATED MONTHLY CHARGE, NEW INVOICES ONLY -                   
059500*         daysLeft = daysInMonth - invoiceDay + 1                         
059600*         estimate = (recurringAmt / daysLeft) * daysInMonth              
059700* 11/26/25 JRH - REQ 7741, final step rounds into the 2-decimal           
059800*         field instead of a plain move.                                  
059900 ZZ060-Estimate-Monthly.                                                  
060000     move zero to WS-Itm-New-Est.                                         
060100     if INV-TYPE-CODE not = "NEW"                                         
060200         go to ZZ060-Exit.                                                
060300     move WS-Inv-Date-Bin        to M4-Base-Date.                         
060400     move zero                   to M4-Month-Offset.                      
060500     move "L"                    to M4-Day-Option.                        
060600     call "MAPS04" using MAPS04-WS.                                       
060700     move M4-Days-In-Month       to WS-Est-Days-In-Month.                 
060800     compute WS-Days-Left = WS-Est-Days-In-Month - WS-Inv-Dd + 1.         
060900     if WS-Days-Left > zero                                               
061000         compute WS-Est-Temp rounded =                                    
061100             (ITM-RECURRING-AMT / WS-Days-Left)                           
061200             * WS-Est-Days-In-Month                                       
061300         compute WS-Itm-New-Est rounded = WS-Est-Temp                     
061400     end-if.                                                              
061500 ZZ060-Exit.                                                              
061600     exit.                                                                
061700*                                                                         
061800 AA090-Close-Files.                                                       
061900     close INVHDR-FILE INVITM-FILE INVCHD-FILE CTLPARM-FILE               
062000           DETOUT-FILE.                                                   
062100     display "INVDETL - READ " WS-Recs-Read                               
062200             " WRITTEN " WS-Recs-Written                                  
062300             " ZERO-SKIP " WS-Recs-Skipped-Zero                           
062400             " WINDOW-SKIP " WS-Recs-Skipped-Win.                         
062500 AA090-Exit.                                                              
062600     exit.                                                                
