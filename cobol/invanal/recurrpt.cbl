000100* Recurring Invoice Columnar Report - Selects RECURRING                   
000200* Invoices With A Positive Total Amount Between A Start And               
000300* End Date, Prints A Per-Invoice Summary Line, Then Splits                
000400* Every Line Item Into The Hourly-Usage Section Or The                    
000500* Monthly-Item Section With Its Own Totals, Min/Max And                   
000600* Averages.                                                               
000700*                                                                         
000800 identification division.                                                 
000900 program-id.        recurrpt.                                             
001000 author.             J R HOLDER.                                          
001100 installation.       DATA PROCESSING - INVOICE ANALYSIS.                  
001200 date-written.       11/09/1994.                                          
001300 date-compiled.                                                           
001400 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
001500*                                                                         
001600* CHANGE LOG                                                              
001700* ==========                                                              
001800* 11/09/94 JRH  REQ 4415 - INITIAL WRITE.  HOURLY SECTION ONLY.           
001900* 12/14/94 JRH  REQ 4415 - ADDED THE MONTHLY/OTHER SECTION AND            
002000*               ITS TOTALS LINE.                                          
002100* 02/02/95 JRH  REQ 4502 - MIN/MAX HOURS TRACKING ADDED, BOTH             
002200*               LABELLED "HOURLY MAX" ON THE PRINTED REPORT TO            
002300*               MATCH THE OLD SPREADSHEET MACRO'S WORDING.                
002400* 05/19/96 JRH  REQ 4630 - CHILD RECORDS WITH NO HOURLY FEE NOW           
002500*               ZERO THE ACCUMULATED RATE INSTEAD OF LEAVING IT           
002600*               ALONE - MATCHES HOW THE PORTAL EXPORT ITSELF              
002700*               BEHAVES, EVEN THOUGH IT LOOKS LIKE A BUG.                 
002800* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  SELECTION DATES CARRY A           
002900*               FULL FOUR DIGIT YEAR THROUGHOUT.  NO CHANGES.             
003000* 08/14/02 JRH  REQ 5330 - CATEGORY NAME NOW LOOKED UP FROM               
003100*               CATTAB INSTEAD OF THE RAW PORTAL CATEGORY NAME,           
003200*               OPERATIONS WANTED THE SHORTER IN-HOUSE WORDING.           
003300* 20/11/25 SMB  REQ 6210 - REWRITTEN FOR THE PORTAL EXTRACT               
003400*               FEED.  HOURLY AND MONTHLY DETAIL LINES ARE NOW            
003500*               BUFFERED AS THEY ARE FOUND AND THE TWO SECTIONS           
003600*               PRINTED IN TURN AFTER THE LAST INVOICE, SINCE             
003700*               THE TWO KINDS OF ITEM ARRIVE INTERLEAVED IN               
003800*               FILE ORDER.                                               
003900* 26/11/25 JRH  REQ 7742 - AA001 WAS PRIMING ITM-INVOICE-ID (A            
004000*               PIC 9(10) FIELD) WITH SPACES, WHICH NEVER TESTS           
004100*               EQUAL TO ZERO IN AA010'S PRIMING GUARD - INVITM           
004200*               WAS NEVER BEING READ AT ALL.  NOW PRIMED WITH             
004300*               ZERO.  ALSO FIXED THE MIN-HOURS TOTAL LINE, WHICH         
004400*               WAS LABELLED "HOURLY MIN" INSTEAD OF "HOURLY MAX"         
004500*               PER REQ 4502 ABOVE.                                       
004600*                                                                         
004700 environment division.                                                    
004800 copy "envdiv.cob".                                                       
004900 input-output section.                                                    
005000 file-control.                                                            
005100     select CTLPARM-FILE assign to "CTLPARM"                              
005200            organization is line sequential                               
005300            file status is WS-Ctlparm-Status.                             
005400     select CATTAB-FILE  assign to "CATTAB"                               
005500            organization is line sequential                               
005600            file status is WS-Cattab-Status.                              
005700     select INVHDR-FILE  assign to "INVHDR"                               
005800            organization is line sequential                               
005900            file status is WS-Invhdr-Status.                              
006000     select INVITM-FILE  assign to "INVITM"                               
006100            organization is line sequential                               
006200            file status is WS-Invitm-Status.                              
006300     select INVCHD-FILE  assign to "INVCHD"                               
006400            organization is line sequential                               
006500            file status is WS-Invchd-Status.                              
006600     select RECOUT-FILE  assign to "RECOUT"                               
006700            organization is line sequential                               
006800            file status is WS-Recout-Status.                              
006900*                                                                         
007000 data division.                                                           
007100 file section.                                                            
007200 FD  CTLPARM-FILE                                                         
007300     label records are standard.                                          
007400     copy "ctlparm.cob".                                                  
007500 FD  CATTAB-FILE                                                          
007600     label records are standard.                                          
007700     copy "cattab.cob".                                                   
007800 FD  INVHDR-FILE                                                          
007900     label records are standard.                                          
008000     copy "invhdr.cob".                                                   
008100 FD  INVITM-FILE                                                          
008200     label records are standard.                                          
008300     copy "invitm.cob".                                                   
008400 FD  INVCHD-FILE                                                          
008500     label records are standard.                                          
008600     copy "invchd.cob".                                                   
008700 FD  RECOUT-FILE                                                          
008800     label records are standard                                           
008900     record contains 133 characters.                                      
009000 01  RECOUT-RECORD               pic x(133).                              
009100*                                                                         
009200 working-storage section.                                                 
009300 77  WS-Prog-Name          pic x(17)   value "RECURRPT11/09/94".          
009400 77  WS-Ctlparm-Status          pic xx         value "00".                
009500 77  WS-Cattab-Status            pic xx         value "00".               
009600     88  WS-Cattab-Eof                           value "10".              
009700 77  WS-Invhdr-Status            pic xx         value "00".               
009800     88  WS-Invhdr-Eof                           value "10".              
009900 77  WS-Invitm-Status            pic xx         value "00".               
010000     88  WS-Invitm-Eof                           value "10".              
010100 77  WS-Invchd-Status            pic xx         value "00".               
010200     88  WS-Invchd-Eof                           value "10".              
010300 77  WS-Recout-Status            pic xx         value "00".               
010400*                                                                         
010500 01  WS-Sel-Start-Date            pic 9(8)      comp.                     
010600 01  WS-Sel-End-Date              pic 9(8)      comp.                     
010700 01  WS-Inv-Date-Bin              pic 9(8)      comp.                     
010800 77  WS-Child-Ctr                 pic 9(3)      comp.                     
010900 77  WS-Found-Sw                  pic x         value "N".                
011000     88  WS-Found                                value "Y".               
011100     88  WS-Not-Found                            value "N".               
011200 01  WS-Hostname                  pic x(61).                              
011300 01  WS-Category-Name             pic x(40).                              
011400*                                                                         
011500 copy "recwork.cob".                                                      
011600*                                                                         
011700 procedure division.                                                      
011800*                                                                         
011900 AA000-Main.                                                              
012000     perform  AA001-Open-Files     thru AA001-Exit.                       
012100     perform  AA002-Load-Cattab    thru AA002-Exit.                       
012200     perform  AA005-Build-Window   thru AA005-Exit.                       
012300     perform  AA020-Print-Heading  thru AA020-Exit.                       
012400     perform  AA010-Read-Header    thru AA010-Exit.                       
012500     perform  AA030-Process-Invoice thru AA030-Exit                       
012600                                    until WS-Invhdr-Eof.                  
012700     perform  AA040-Print-Hourly-Section thru AA040-Exit.                 
012800     perform  AA050-Print-Monthly-Section thru AA050-Exit.                
012900     perform  AA090-Close-Files    thru AA090-Exit.                       
013000     stop     run.                                                        
013100 AA000-Exit.                                                              
013200     exit.                                                                
013300*                                                                         
013400 AA001-Open-Files.                                                        
013500     open     input CTLPARM-FILE.                                         
013600     read     CTLPARM-FILE                                                
013700              at end                                                      
013800              display "RECURRPT - CTLPARM EMPTY, USING SPACES"            
013900     end-read.                                                            
014000     close    CTLPARM-FILE.                                               
014100     open     input CATTAB-FILE.                                          
014200     open     input INVHDR-FILE.                                          
014300     if       WS-Invhdr-Status not = "00"                                 
014400              display "RECURRPT - INVHDR OPEN FAILED, STATUS "            
014500                       WS-Invhdr-Status                                   
014600              stop run                                                    
014700     end-if.                                                              
014800     open     input INVITM-FILE.                                          
014900     open     input INVCHD-FILE.                                          
015000     open     output RECOUT-FILE.                                         
015100     move     zero to WS-Invitm-Status.                                   
015200     move     zero to ITM-INVOICE-ID.                                     
015300     move     zero to RC-Item-Ctr RC-Hours-Total                          
015400                       RC-Recurring-Total RC-Monthly-Ctr                  
015500                       RC-Monthly-Total RC-Ho-Buf-Count                   
015600                       RC-Mo-Buf-Count.                                   
015700     move     999999 to RC-Min-Hours.                                     
015800     move     zero   to RC-Min-Fee RC-Max-Hours RC-Max-Fee.               
015900 AA001-Exit.                                                              
016000     exit.                                                                
016100*                                                                         
016200 AA002-Load-Cattab.                                                       
016300     move     zero to RC-Cat-Count.                                       
016400 AA002-Loop.                                                              
016500     read     CATTAB-FILE                                                 
016600              at end                                                      
016700              go to AA002-Exit                                            
016800     end-read.                                                            
016900     add      1 to RC-Cat-Count.                                          
017000     move     CAT-CODE to RC-Cat-Code(RC-Cat-Count).                      
017100     move     CAT-NAME to RC-Cat-Name(RC-Cat-Count).                      
017200     go       to AA002-Loop.                                              
017300 AA002-Exit.                                                              
017400     close    CATTAB-FILE.                                                
017500*                                                                         
017600 AA005-Build-Window.                                                      
017700     move     CTL-Start-Date(7:4) to WS-Sel-Start-Date(1:4).              
017800     move     CTL-Start-Date(1:2) to WS-Sel-Start-Date(5:2).              
017900     move     CTL-Start-Date(4:2) to WS-Sel-Start-Date(7:2).              
018000     move     CTL-End-Date(7:4)   to WS-Sel-End-Date(1:4).                
018100     move     CTL-End-Date(1:2)   to WS-Sel-End-Date(5:2).                
018200     move     CTL-End-Date(4:2)   to WS-Sel-End-Date(7:2).                
018300 AA005-Exit.                                                              
018400     exit.                                                                
018500*                                                                         
018600 AA010-Read-Header.                                                       
018700     read     INVHDR-FILE                                                 
018800              at end                                                      
018900              set WS-Invhdr-Eof to true                                   
019000              go to AA010-Exit                                            
019100     end-read.                                                            
019200     if       WS-Invitm-Status = "00" or WS-Invitm-Status = zero          
019300              if ITM-INVOICE-ID = zero                                    
019400                 perform AA011-Read-Item thru AA011-Exit                  
019500              end-if                                                      
019600     end-if.                                                              
019700 AA010-Exit.                                                              
019800     exit.                                                                
019900*                                                                         
020000 AA011-Read-Item.                                                         
020100     read     INVITM-FILE                                                 
020200              at end                                                      
020300              set WS-Invitm-Eof to true                                   
020400     end-read.                                                            
020500 AA011-Exit.                                                              
020600     exit.                                                                
020700*                                                                         
020800 AA012-Read-Child.                                                        
020900     read     INVCHD-FILE                                                 
021000              at end                                                      
021100              set WS-Invchd-Eof to true                                   
021200     end-read.                                                            
021300 AA012-Exit.                                                              
021400     exit.                                                                
021500*                                                                         
021600 AA015-Skip-Items-For-Invoice.                                            
021700     perform  AA016-Skip-One-Item thru AA016-Exit                         
021800              until WS-Invitm-Eof                                         
021900              or ITM-INVOICE-ID not = INV-ID.                             
022000 AA015-Exit.                                                              
022100     exit.                                                                
022200*                                                                         
022300 AA016-Skip-One-Item.                                                     
022400     move     ITM-CHILD-COUNT to WS-Child-Ctr.                            
022500     perform  AA012-Read-Child thru AA012-Exit                            
022600              WS-Child-Ctr times.                                         
022700     perform  AA011-Read-Item thru AA011-Exit.                            
022800 AA016-Exit.                                                              
022900     exit.                                                                
023000*                                                                         
023100 AA020-Print-Heading.                                                     
023200     move     "INVOICE DATE / HOST"      to RC-H1-Col-1.                  
023300     move     "INVOICE NO / DESCRIPTION" to RC-H1-Col-2.                  
023400     move     "HOURS"                    to RC-H1-Col-3.                  
023500     move     "RATE"                     to RC-H1-Col-4.                  
023600     move     "RECURRING"                to RC-H1-Col-5.                  
023700     move     "AMOUNT"                   to RC-H1-Col-6.                  
023800     move     "TYPE"                     to RC-H1-Col-7.                  
023900     write    RECOUT-RECORD from RC-Heading-Line-1                        
024000              after advancing page.                                       
024100     move     spaces to RC-Heading-Line-2 RC-Heading-Line-3.              
024200     write    RECOUT-RECORD from RC-Heading-Line-2                        
024300              after advancing 1 line.                                     
024400     write    RECOUT-RECORD from RC-Heading-Line-3                        
024500              after advancing 1 line.                                     
024600 AA020-Exit.                                                              
024700     exit.                                                                
024800*                                                                         
024900 AA030-Process-Invoice.                                                   
025000     if       INV-TYPE-CODE not = "RECURRING"                             
025100              or INV-TOTAL-AMOUNT not > zero                              
025200              perform AA015-Skip-Items-For-Invoice thru AA015-Exit        
025300              perform AA010-Read-Header thru AA010-Exit                   
025400              go to AA030-Exit                                            
025500     end-if.                                                              
025600     move     INV-CREATE-DATE(1:4) to WS-Inv-Date-Bin(1:4).               
025700     move     INV-CREATE-DATE(6:2) to WS-Inv-Date-Bin(5:2).               
025800     move     INV-CREATE-DATE(9:2) to WS-Inv-Date-Bin(7:2).               
025900     if       WS-Inv-Date-Bin < WS-Sel-Start-Date                         
026000              or WS-Inv-Date-Bin > WS-Sel-End-Date                        
026100              perform AA015-Skip-Items-For-Invoice thru AA015-Exit        
026200              perform AA010-Read-Header thru AA010-Exit                   
026300              go to AA030-Exit                                            
026400     end-if.                                                              
026500     move     INV-CREATE-DATE to RC-In-Date.                              
026600     move     INV-ID          to RC-In-Id.                                
026700     move     INV-TOTAL-AMOUNT to RC-In-Amount.                           
026800     move     INV-TOTAL-RECURRING to RC-In-Recurring.                     
026900     move     INV-TYPE-CODE   to RC-In-Type.                              
027000     write    RECOUT-RECORD from RC-Invoice-Line                          
027100              after advancing 1 line.                                     
027200     perform  AA050-Process-Item thru AA050X-Exit                         
027300              until WS-Invitm-Eof                                         
027400              or ITM-INVOICE-ID not = INV-ID.                             
027500     perform  AA010-Read-Header thru AA010-Exit.                          
027600 AA030-Exit.                                                              
027700     exit.                                                                
027800*                                                                         
027900 AA050-Process-Item.                                                      
028000     perform  ZZ070-Build-Hostname thru ZZ070-Exit.                       
028100     perform  ZZ075-Lookup-Category thru ZZ075-Exit.                      
028200     if       ITM-HOURLY-FEE > zero                                       
028300              perform ZZ080-Hourly-Item thru ZZ080-Exit                   
028400     else                                                                 
028500     if       ITM-RECURRING-AMT > zero                                    
028600              perform ZZ085-Monthly-Item thru ZZ085-Exit                  
028700     else                                                                 
028800              move ITM-CHILD-COUNT to WS-Child-Ctr                        
028900              perform AA012-Read-Child thru AA012-Exit                    
029000                      WS-Child-Ctr times                                  
029100     end-if                                                               
029200     end-if.                                                              
029300     perform  AA011-Read-Item thru AA011-Exit.                            
029400 AA050X-Exit.                                                             
029500     exit.                                                                
029600*                                                                         
029700 ZZ070-Build-Hostname.                                                    
029800     move     spaces to WS-Hostname.                                      
029900     if       ITM-HOST-NAME = spaces                                      
030000              move "Unnamed Device" to WS-Hostname                        
030100              go to ZZ070-Exit                                            
030200     end-if.                                                              
030300     if       ITM-DOMAIN-NAME = spaces                                    
030400              move ITM-HOST-NAME to WS-Hostname                           
030500     else                                                                 
030600              string ITM-HOST-NAME   delimited by space                   
030700                     "."             delimited by size                    
030800                     ITM-DOMAIN-NAME delimited by space                   
030900                     into WS-Hostname                                     
031000              end-string                                                  
031100     end-if.                                                              
031200 ZZ070-Exit.                                                              
031300     exit.                                                                
031400*                                                                         
031500 ZZ075-Lookup-Category.                                                   
031600     move     ITM-CATEGORY-NAME to WS-Category-Name.                      
031700     set      WS-Not-Found to true.                                       
031800     set      RC-Cat-Idx to 1.                                            
031900     search   RC-Cat-Entry varying RC-Cat-Idx                             
032000              at end go to ZZ075-Exit                                     
032100              when RC-Cat-Code(RC-Cat-Idx) = ITM-CATEGORY-CODE            
032200              set WS-Found to true.                                       
032300     if       WS-Found                                                    
032400              move RC-Cat-Name(RC-Cat-Idx) to WS-Category-Name            
032500     end-if.                                                              
032600 ZZ075-Exit.                                                              
032700     exit.                                                                
032800*                                                                         
032900* ZZ080 - HOURS ARE FIGURED FROM THE ITEM'S OWN FEE/RATE FIRST -          
033000*         BEFORE ANY CHILDREN ARE FOLDED IN.  A CHILD WITH NO             
033100*         HOURLY FEE OF ITS OWN THEN WIPES THE ACCUMULATED RATE           
033200*         BACK TO ZERO INSTEAD OF LEAVING THE RUNNING RATE ALONE          
033300*         - THIS MATCHES THE PORTAL EXTRACT'S OWN BEHAVIOUR AND           
033400*         IS PRESERVED HERE ON PURPOSE.                                   
033500 ZZ080-Hourly-Item.                                                       
033600     compute  RC-Wk-Hours rounded =                                       
033700              ITM-RECURRING-AMT / ITM-HOURLY-FEE.                         
033800     move     ITM-HOURLY-FEE  to RC-Wk-Rate.                              
033900     move     ITM-RECURRING-AMT to RC-Wk-Fee.                             
034000     move     ITM-CHILD-COUNT to WS-Child-Ctr.                            
034100     perform  ZZ081-Fold-In-Hourly-Child thru ZZ081-Exit                  
034200              WS-Child-Ctr times.                                         
034300     move     WS-Hostname(1:35)     to RC-It-Host.                        
034400     move     WS-Category-Name(1:30) to RC-It-Category.                   
034500     move     RC-Wk-Hours           to RC-It-Hours.                       
034600     move     RC-Wk-Rate            to RC-It-Rate.                        
034700     move     RC-Wk-Fee             to RC-It-Fee.                         
034800     move     INV-TYPE-CODE         to RC-It-Type.                        
034900     add      1 to RC-Ho-Buf-Count.                                       
035000     move     RC-Item-Line to RC-Ho-Buffer(RC-Ho-Buf-Count).              
035100     add      1 to RC-Item-Ctr.                                           
035200     add      RC-Wk-Hours to RC-Hours-Total.                              
035300     add      RC-Wk-Fee   to RC-Recurring-Total.                          
035400     if       RC-Wk-Hours < RC-Min-Hours                                  
035500              move RC-Wk-Hours to RC-Min-Hours                            
035600              move RC-Wk-Fee   to RC-Min-Fee                              
035700     end-if.                                                              
035800     if       RC-Wk-Hours > RC-Max-Hours                                  
035900              move RC-Wk-Hours to RC-Max-Hours                            
036000              move RC-Wk-Fee   to RC-Max-Fee                              
036100     end-if.                                                              
036200 ZZ080-Exit.                                                              
036300     exit.                                                                
036400*                                                                         
036500 ZZ081-Fold-In-Hourly-Child.                                              
036600     perform  AA012-Read-Child thru AA012-Exit.                           
036700     add      CHD-HOURLY-FEE to RC-Wk-Fee.                                
036800     if       CHD-HOURLY-FEE > zero                                       
036900              add CHD-HOURLY-FEE to RC-Wk-Rate                            
037000     else                                                                 
037100              move zero to RC-Wk-Rate                                     
037200     end-if.                                                              
037300 ZZ081-Exit.                                                              
037400     exit.                                                                
037500*                                                                         
037600 ZZ085-Monthly-Item.                                                      
037700     move     ITM-RECURRING-AMT to RC-Wk-Fee.                             
037800     move     ITM-CHILD-COUNT   to WS-Child-Ctr.                          
037900     perform  ZZ086-Fold-In-Monthly-Child thru ZZ086-Exit                 
038000              WS-Child-Ctr times.                                         
038100     move     WS-Hostname(1:35)     to RC-It-Host.                        
038200     move     WS-Category-Name(1:30) to RC-It-Category.                   
038300     move     zero                  to RC-It-Hours.                       
038400     move     zero                  to RC-It-Rate.                        
038500     move     RC-Wk-Fee             to RC-It-Fee.                         
038600     move     INV-TYPE-CODE         to RC-It-Type.                        
038700     add      1 to RC-Mo-Buf-Count.                                       
038800     move     RC-Item-Line to RC-Mo-Buffer(RC-Mo-Buf-Count).              
038900     add      1 to RC-Monthly-Ctr.                                        
039000     add      RC-Wk-Fee to RC-Monthly-Total.                              
039100 ZZ085-Exit.                                                              
039200     exit.                                                                
039300*                                                                         
039400 ZZ086-Fold-In-Monthly-Child.                                             
039500     perform  AA012-Read-Child thru AA012-Exit.                           
039600     add      CHD-HOURLY-FEE to RC-Wk-Fee.                                
039700 ZZ086-Exit.                                                              
039800     exit.                                                                
039900*                                                                         
040000 AA040-Print-Hourly-Section.                                              
040100     move     "ACTUAL HOURLY USAGE INVOICED IN ARREARS"                   
040200              to RECOUT-RECORD.                                           
040300     write    RECOUT-RECORD after advancing 2 lines.                      
040400     perform  AA041-Write-Hourly-Line thru AA041-Exit                     
040500              varying RC-Ho-Idx from 1 by 1                               
040600              until RC-Ho-Idx > RC-Ho-Buf-Count.                          
040700     move     spaces to RC-Total-Line.                                    
040800     move     "HOURLY TOTALS" to RC-Tl-Label.                             
040900     move     RC-Item-Ctr     to RC-Tl-Count.                             
041000     move     RC-Hours-Total  to RC-Tl-Hours.                             
041100     move     RC-Recurring-Total to RC-Tl-Amount.                         
041200     write    RECOUT-RECORD from RC-Total-Line                            
041300              after advancing 2 lines.                                    
041400     move     spaces to RC-Total-Line.                                    
041500     move     "HOURLY MAX" to RC-Tl-Label.                                
041600     move     RC-Min-Hours to RC-Tl-Hours.                                
041700     move     RC-Min-Fee   to RC-Tl-Amount.                               
041800     write    RECOUT-RECORD from RC-Total-Line                            
041900              after advancing 1 line.                                     
042000     move     spaces to RC-Total-Line.                                    
042100     move     "HOURLY MAX" to RC-Tl-Label.                                
042200     move     RC-Max-Hours to RC-Tl-Hours.                                
042300     move     RC-Max-Fee   to RC-Tl-Amount.                               
042400     write    RECOUT-RECORD from RC-Total-Line                            
042500              after advancing 1 line.                                     
042600     if       RC-Item-Ctr > zero                                          
042700              divide RC-Hours-Total by RC-Item-Ctr                        
042800                     giving RC-Wk-Hours rounded                           
042900              divide RC-Recurring-Total by RC-Item-Ctr                    
043000                     giving RC-Wk-Fee rounded                             
043100     else                                                                 
043200              move zero to RC-Wk-Hours RC-Wk-Fee                          
043300     end-if.                                                              
043400     move     spaces to RC-Total-Line.                                    
043500     move     "HOURLY AVERAGE" to RC-Tl-Label.                            
043600     move     RC-Wk-Hours      to RC-Tl-Hours.                            
043700     move     RC-Wk-Fee        to RC-Tl-Amount.                           
043800     write    RECOUT-RECORD from RC-Total-Line                            
043900              after advancing 1 line.                                     
044000 AA040-Exit.                                                              
044100     exit.                                                                
044200*                                                                         
044300 AA041-Write-Hourly-Line.                                                 
044400     write    RECOUT-RECORD from RC-Ho-Buffer(RC-Ho-Idx)                  
044500              after advancing 1 line.                                     
044600 AA041-Exit.                                                              
044700     exit.                                                                
044800*                                                                         
044900 AA050-Print-Monthly-Section.                                             
045000     move     "MONTHLY & OTHER ITEMS INVOICED IN ADVANCE"                 
045100              to RECOUT-RECORD.                                           
045200     write    RECOUT-RECORD after advancing 2 lines.                      
045300     perform  AA051-Write-Monthly-Line thru AA051-Exit                    
045400              varying RC-Mo-Idx from 1 by 1                               
045500              until RC-Mo-Idx > RC-Mo-Buf-Count.                          
045600     move     spaces to RC-Total-Line.                                    
045700     move     "MONTHLY TOTALS" to RC-Tl-Label.                            
045800     move     RC-Monthly-Ctr   to RC-Tl-Count.                            
045900     move     RC-Monthly-Total to RC-Tl-Amount.                           
046000     write    RECOUT-RECORD from RC-Total-Line                            
046100              after advancing 2 lines.                                    
046200 AA050-Exit.                                                              
046300     exit.                                                                
046400*                                                                         
046500 AA051-Write-Monthly-Line.                                                
046600     write    RECOUT-RECORD from RC-Mo-Buffer(RC-Mo-Idx)                  
046700              after advancing 1 line.                                     
046800 AA051-Exit.                                                              
046900     exit.                                                                
047000*                                                                         
047100 AA090-Close-Files.                                                       
047200     close    INVHDR-FILE.                                                
047300     close    INVITM-FILE.                                                
047400     close    INVCHD-FILE.                                                
047500     close    RECOUT-FILE.                                                
047600 AA090-Exit.                                                              
047700     exit.                                                                
