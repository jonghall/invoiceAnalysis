000100* Invoice Analysis Reporting - Reads The DETOUT Extract Built             
000200* By INVDETL And Produces The Detail Listing, The Type Top                
000300* Sheet, The Invoice And Category Summary Matrices, And The               
000400* Four Virtual-Server Usage Pivots.                                       
000500*                                                                         
000600 identification division.                                                 
000700 program-id.        invrpt.                                               
000800 author.             J R HOLDER.                                          
000900 installation.       DATA PROCESSING - INVOICE ANALYSIS.                  
001000 date-written.       10/29/1994.                                          
001100 date-compiled.                                                           
001200 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
001300*                                                                         
001400* CHANGE LOG                                                              
001500* ==========                                                              
001600* 10/29/94 JRH  REQ 4402 - INITIAL WRITE.  DETAIL LISTING AND             
001700*               TOP SHEET ONLY, ONE PASS OVER DETOUT.                     
001800* 11/12/94 JRH  REQ 4402 - ADDED INVOICE SUMMARY AND CATEGORY             
001900*               SUMMARY MATRICES, TABLE DRIVEN LIKE THE OLD               
002000*               PORTAL SPREADSHEET MACRO.                                 
002100* 12/09/94 JRH  REQ 4460 - ADDED THE FOUR SERVER PIVOTS (HOURLY           
002200*               / MONTHLY x COMPUTING INSTANCE / SERVER).                 
002300* 02/14/95 JRH  REQ 4501 - TOP SHEET NOW GROUPS ON RECURRING              
002400*               DESCRIPTION AS WELL AS TYPE/INVOICE/DATES - TWO           
002500*               ITEMS ON ONE INVOICE WITH DIFFERENT SERVICE               
002600*               PERIODS WERE COLLAPSING INTO ONE LINE.                    
002700* 03/03/96 JRH  REQ 4611 - PIVOT TABLES SKIP PRINTING WHEN THE            
002800*               ROW COUNT IS ZERO INSTEAD OF PRINTING AN EMPTY            
002900*               HEADING.                                                  
003000* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  MONTH COLUMN KEYS ARE             
003100*               FULL CCYY-MM TEXT, COMPARE AND SORT CORRECTLY             
003200*               ACROSS THE 1999/2000 BOUNDARY.  NO CHANGES.               
003300* 06/02/01 JRH  REQ 5215 - SERVER PIVOTS NOW SKIP A VARIANT               
003400*               ENTIRELY WHEN IT HAS NO ROWS, PER OPERATIONS              
003500*               REQUEST TO STOP SHIPPING BLANK PAGES.                     
003600* 09/30/03 SMB  REQ 5560 - CATEGORY SUMMARY ROW KEY WIDENED TO            
003700*               INCLUDE DESCRIPTION, MATCHING THE REVISED                 
003800*               DETOUT LAYOUT.                                            
003900* 14/11/25 SMB  REQ 6210 - TOP SHEET GROUPS NOW BUBBLE-SORTED ON          
004000*               SERVICE START DATE BEFORE THE CONTROL BREAK PASS,         
004100*               PORTAL NO LONGER GUARANTEES INVOICE ORDER.                
004200* 16/11/25 SMB  REQ 6210 - ADDED THE MONTH COLUMN BUILD PARAGRAPH         
004300*               SHARED BY ALL THREE MATRIX REPORTS.                       
004400*                                                                         
004500 environment division.                                                    
004600 copy "envdiv.cob".                                                       
004700 input-output section.                                                    
004800 file-control.                                                            
004900     select DETOUT-FILE  assign to "DETOUT"                               
005000            organization is line sequential                               
005100            file status is WS-Detout-Status.                              
005200     select CTLPARM-FILE assign to "CTLPARM"                              
005300            organization is line sequential                               
005400            file status is WS-Ctlparm-Status.                             
005500     select RPTOUT-FILE  assign to "RPTOUT"                               
005600            organization is line sequential                               
005700            file status is WS-Rptout-Status.                              
005800*                                                                         
005900 data division.                                                           
006000 file section.                                                            
006100 FD  DETOUT-FILE                                                          
006200     label records are standard.                                          
006300     copy "detrec.cob".                                                   
006400 FD  CTLPARM-FILE                                                         
006500     label records are standard.                                          
006600     copy "ctlparm.cob".                                                  
006700 FD  RPTOUT-FILE                                                          
006800     label records are standard                                           
006900     record contains 133 characters.                                      
007000 01  RPTOUT-RECORD               pic x(133).                              
007100*                                                                         
007200 working-storage section.                                                 
007300 77  WS-Prog-Name          pic x(17)   value "INVRPT  10/29/94".          
007400 77  WS-Detout-Status           pic xx         value "00".                
007500     88  WS-Detout-Eof                          value "10".               
007600 77  WS-Ctlparm-Status          pic xx         value "00".                
007700 77  WS-Rptout-Status           pic xx         value "00".                
007800*                                                                         
007900* GENERAL WORK AREAS                                                      
008000*                                                                         
008100 77  WS-Total-Amount            pic s9(9)v99   comp-3.                    
008200 77  WS-Blank-Line              pic x(133)     value spaces.              
008300 77  WS-Sub-Idx                 pic 9(3)       comp.                      
008400 77  WS-Sub-Idx-2               pic 9(3)       comp.                      
008500 77  WS-Found-Sw                pic x          value "N".                 
008600     88  WS-Found                              value "Y".                 
008700     88  WS-Not-Found                          value "N".                 
008800*                                                                         
008900 copy "rptwork.cob".                                                      
009000 copy "pivtab.cob".                                                       
009100*                                                                         
009200 procedure division.                                                      
009300*                                                                         
009400 AA000-Main.                                                              
009500     perform  AA001-Open-Files      thru AA001-Exit.                      
009600     perform  AA010-Read-Detail     thru AA010-Exit                       
009700                                     until WS-Detout-Eof.                 
009800     perform  AA015-Sort-Top-Sheet  thru AA015-Exit.                      
009900     perform  AA020-Print-Detail-Heading thru AA020-Exit.                 
010000     perform  AA030-Print-Top-Sheet thru AA030-Exit.                      
010100     if       PIV-Is-Count not = zero                                     
010200              perform AA040-Print-Invoice-Summary thru AA040-Exit         
010300     end-if.                                                              
010400     if       PIV-Cs-Count not = zero                                     
010500              perform AA050-Print-Category-Summary thru AA050-Exit        
010600     end-if.                                                              
010700     perform  AA060-Print-Server-Pivots  thru AA060-Exit                  
010800              varying PIV-Sv-Var-Idx from 1 by 1                          
010900              until PIV-Sv-Var-Idx > 4.                                   
011000     perform  AA090-Close-Files     thru AA090-Exit.                      
011100     stop     run.                                                        
011200*                                                                         
011300 AA000-Exit.                                                              
011400     exit.                                                                
011500*                                                                         
011600 AA001-Open-Files.                                                        
011700     open     input DETOUT-FILE.                                          
011800     if       WS-Detout-Status not = "00"                                 
011900              display "INVRPT - DETOUT OPEN FAILED, STATUS "              
012000                       WS-Detout-Status                                   
012100              go to AA001-Abort                                           
012200     end-if.                                                              
012300     open     input CTLPARM-FILE.                                         
012400     read     CTLPARM-FILE                                                
012500              at end                                                      
012600              display "INVRPT - CTLPARM EMPTY, USING SPACES"              
012700     end-read.                                                            
012800     close    CTLPARM-FILE.                                               
012900     open     output RPTOUT-FILE.                                         
013000     go       to AA001-Exit.                                              
013100 AA001-Abort.                                                             
013200     stop     run.                                                        
013300 AA001-Exit.                                                              
013400     exit.                                                                
013500*                                                                         
013600 AA010-Read-Detail.                                                       
013700     read     DETOUT-FILE                                                 
013800              at end                                                      
013900              set WS-Detout-Eof to true                                   
014000              go to AA010-Exit                                            
014100     end-read.                                                            
014200     compute  WS-Total-Amount = DET-ONETIME-AMT                           
014300              + DET-RECURRING-CHG.                                        
014400     perform  AA011-Table-Detail     thru AA011-Exit.                     
014500     perform  AA012-Insert-Invoice-Summary thru AA012-Exit.               
014600     perform  AA013-Insert-Category-Summary thru AA013-Exit.              
014700     perform  AA014-Insert-Server-Pivot thru AA014-Exit.                  
014800 AA010-Exit.                                                              
014900     exit.                                                                
015000*                                                                         
015100 AA011-Table-Detail.                                                      
015200*                                                                         
015300*    ONE LINE PER DETOUT RECORD, KEPT AS AN OCCURS TABLE SO IT            
015400*    CAN BE PRINTED AFTER THE TOP SHEET GROUPS ARE COLLECTED -            
015500*    RE-READING DETOUT WOULD MEAN OPENING IT TWICE.                       
015600*                                                                         
015700     move     DET-TYPE            to RW-Dt-Type.                          
015800     move     DET-HOSTNAME(1:35)  to RW-Dt-Host.                          
015900     move     DET-CATEGORY(1:25)  to RW-Dt-Category.                      
016000     move     DET-DESCRIPTION(1:30) to RW-Dt-Description.                 
016100     move     DET-HOURS           to RW-Dt-Hours.                         
016200     move     DET-HOURLY-RATE     to RW-Dt-Rate.                          
016300     move     WS-Total-Amount     to RW-Dt-Amount.                        
016400     write    RPTOUT-RECORD from RW-Detail-Line.                          
016500     add      1 to RW-Line-Ctr.                                           
016600*                                                                         
016700*    ONE ENTRY PER LINE ITEM COLLECTED FOR THE TOP SHEET GROUP -          
016800*    LOOK FOR AN EXISTING GROUP WITH THE SAME KEY FIRST.                  
016900*                                                                         
017000     move     DET-TYPE to PIV-Top-Type(1).                                
017100     set      WS-Not-Found to true.                                       
017200     set      PIV-Top-Idx to 1.                                           
017300     search   PIV-Top-Entry varying PIV-Top-Idx                           
017400              at end go to AA011-New-Top-Entry                            
017500              when PIV-Top-Type(PIV-Top-Idx) = DET-TYPE                   
017600                and PIV-Top-Invoice-No(PIV-Top-Idx)                       
017700                                       = DET-PORTAL-INV-NBR               
017800                and PIV-Top-Svc-Start(PIV-Top-Idx)                        
017900                                       = DET-SVC-DATE-START               
018000                and PIV-Top-Svc-End(PIV-Top-Idx)                          
018100                                       = DET-SVC-DATE-END                 
018200                and PIV-Top-Desc(PIV-Top-Idx)                             
018300                                       = DET-RECURRING-DESC               
018400              set WS-Found to true.                                       
018500     if       WS-Found                                                    
018600              add WS-Total-Amount to PIV-Top-Amount(PIV-Top-Idx)          
018700              go to AA011-Exit                                            
018800     end-if.                                                              
018900 AA011-New-Top-Entry.                                                     
019000     add      1 to PIV-Top-Count.                                         
019100     set      PIV-Top-Idx to PIV-Top-Count.                               
019200     move     DET-TYPE           to PIV-Top-Type(PIV-Top-Idx).            
019300     move     DET-PORTAL-INV-NBR                                          
019400              to PIV-Top-Invoice-No(PIV-Top-Idx).                         
019500     move     DET-SVC-DATE-START                                          
019600              to PIV-Top-Svc-Start(PIV-Top-Idx).                          
019700     move     DET-SVC-DATE-END                                            
019800              to PIV-Top-Svc-End(PIV-Top-Idx).                            
019900     move     DET-RECURRING-DESC                                          
020000              to PIV-Top-Desc(PIV-Top-Idx).                               
020100     move     WS-Total-Amount    to PIV-Top-Amount(PIV-Top-Idx).          
020200 AA011-Exit.                                                              
020300     exit.                                                                
020400*                                                                         
020500 AA012-Insert-Invoice-Summary.                                            
020600     perform  ZZ080-Get-Month-Column thru ZZ080-Exit.                     
020700     set      WS-Not-Found to true.                                       
020800     set      PIV-Is-Idx to 1.                                            
020900     search   PIV-Is-Entry varying PIV-Is-Idx                             
021000              at end go to AA012-New-Row                                  
021100              when PIV-Is-Type(PIV-Is-Idx)     = DET-TYPE                 
021200                and PIV-Is-Category(PIV-Is-Idx) = DET-CATEGORY            
021300              set WS-Found to true.                                       
021400     if       WS-Found                                                    
021500              go to AA012-Add-Amount                                      
021600     end-if.                                                              
021700 AA012-New-Row.                                                           
021800     add      1 to PIV-Is-Count.                                          
021900     set      PIV-Is-Idx to PIV-Is-Count.                                 
022000     move     DET-TYPE      to PIV-Is-Type(PIV-Is-Idx).                   
022100     move     DET-CATEGORY  to PIV-Is-Category(PIV-Is-Idx).               
022200 AA012-Add-Amount.                                                        
022300     add      WS-Total-Amount                                             
022400              to PIV-Is-Amt(PIV-Is-Idx, WS-Sub-Idx).                      
022500     add      WS-Total-Amount to PIV-Is-Row-Total(PIV-Is-Idx).            
022600     add      WS-Total-Amount to PIV-Is-Col-Total(WS-Sub-Idx).            
022700     add      WS-Total-Amount to PIV-Is-Grand-Total.                      
022800 AA012-Exit.                                                              
022900     exit.                                                                
023000*                                                                         
023100 AA013-Insert-Category-Summary.                                           
023200     perform  ZZ080-Get-Month-Column thru ZZ080-Exit.                     
023300     set      WS-Not-Found to true.                                       
023400     set      PIV-Cs-Idx to 1.                                            
023500     search   PIV-Cs-Entry varying PIV-Cs-Idx                             
023600              at end go to AA013-New-Row                                  
023700              when PIV-Cs-Type(PIV-Cs-Idx)     = DET-TYPE                 
023800                and PIV-Cs-Category(PIV-Cs-Idx) = DET-CATEGORY            
023900                and PIV-Cs-Description(PIV-Cs-Idx)                        
024000                            = DET-DESCRIPTION(1:30)                       
024100              set WS-Found to true.                                       
024200     if       WS-Found                                                    
024300              go to AA013-Add-Amount                                      
024400     end-if.                                                              
024500 AA013-New-Row.                                                           
024600     add      1 to PIV-Cs-Count.                                          
024700     set      PIV-Cs-Idx to PIV-Cs-Count.                                 
024800     move     DET-TYPE      to PIV-Cs-Type(PIV-Cs-Idx).                   
024900     move     DET-CATEGORY  to PIV-Cs-Category(PIV-Cs-Idx).               
025000     move     DET-DESCRIPTION(1:30)                                       
025100              to PIV-Cs-Description(PIV-Cs-Idx).                          
025200 AA013-Add-Amount.                                                        
025300     add      WS-Total-Amount                                             
025400              to PIV-Cs-Amt(PIV-Cs-Idx, WS-Sub-Idx).                      
025500     add      WS-Total-Amount to PIV-Cs-Row-Total(PIV-Cs-Idx).            
025600     add      WS-Total-Amount to PIV-Cs-Col-Total(WS-Sub-Idx).            
025700     add      WS-Total-Amount to PIV-Cs-Grand-Total.                      
025800 AA013-Exit.                                                              
025900     exit.                                                                
026000*                                                                         
026100 AA014-Insert-Server-Pivot.                                               
026200*                                                                         
026300*    VARIANT 1 = HOURLY COMPUTING INSTANCE, 2 = MONTHLY COMPUTING         
026400*    INSTANCE, 3 = HOURLY SERVER, 4 = MONTHLY SERVER - SKIP THE           
026500*    RECORD ENTIRELY WHEN IT DOES NOT MATCH ONE OF THE FOUR.              
026600*                                                                         
026700     move     zero to WS-Sub-Idx-2.                                       
026800     if       DET-CATEGORY(1:19) = "Computing Instance"                   
026900              if       DET-HOURLY = "Y"                                   
027000                       move 1 to WS-Sub-Idx-2                             
027100              else                                                        
027200                       move 2 to WS-Sub-Idx-2                             
027300              end-if                                                      
027400     else                                                                 
027500     if       DET-CATEGORY(1:6) = "Server"                                
027600              if       DET-HOURLY = "Y"                                   
027700                       move 3 to WS-Sub-Idx-2                             
027800              else                                                        
027900                       move 4 to WS-Sub-Idx-2                             
028000              end-if                                                      
028100     end-if                                                               
028200     end-if.                                                              
028300     if       WS-Sub-Idx-2 = zero                                         
028400              go to AA014-Exit                                            
028500     end-if.                                                              
028600     set      PIV-Sv-Var-Idx to WS-Sub-Idx-2.                             
028700     set      PIV-Sv-Variant-Present(PIV-Sv-Var-Idx) to true.             
028800     perform  ZZ080-Get-Month-Column thru ZZ080-Exit.                     
028900     set      WS-Not-Found to true.                                       
029000     set      PIV-Sv-Idx to 1.                                            
029100     search   PIV-Sv-Entry(PIV-Sv-Var-Idx) varying PIV-Sv-Idx             
029200              at end go to AA014-New-Row                                  
029300              when PIV-Sv-Description(PIV-Sv-Var-Idx, PIV-Sv-Idx)         
029400                            = DET-DESCRIPTION(1:30)                       
029500                and PIV-Sv-Os(PIV-Sv-Var-Idx, PIV-Sv-Idx)                 
029600                            = DET-OS(1:30)                                
029700              set WS-Found to true.                                       
029800     if       WS-Found                                                    
029900              go to AA014-Add-Amount                                      
030000     end-if.                                                              
030100 AA014-New-Row.                                                           
030200     add      1 to PIV-Sv-Count(PIV-Sv-Var-Idx).                          
030300     set      PIV-Sv-Idx to PIV-Sv-Count(PIV-Sv-Var-Idx).                 
030400     move     DET-DESCRIPTION(1:30)                                       
030500              to PIV-Sv-Description(PIV-Sv-Var-Idx, PIV-Sv-Idx).          
030600     move     DET-OS(1:30)                                                
030700              to PIV-Sv-Os(PIV-Sv-Var-Idx, PIV-Sv-Idx).                   
030800 AA014-Add-Amount.                                                        
030900     add      1                                                           
031000              to PIV-Sv-Qty(PIV-Sv-Var-Idx, PIV-Sv-Idx,                   
031100                           WS-Sub-Idx).                                   
031200     add      DET-HOURS                                                   
031300              to PIV-Sv-Hours(PIV-Sv-Var-Idx, PIV-Sv-Idx,                 
031400                              WS-Sub-Idx).                                
031500     add      DET-RECURRING-CHG                                           
031600              to PIV-Sv-Recurring(PIV-Sv-Var-Idx, PIV-Sv-Idx,             
031700                                  WS-Sub-Idx).                            
031800 AA014-Exit.                                                              
031900     exit.                                                                
032000*                                                                         
032100 ZZ080-Get-Month-Column.                                                  
032200*                                                                         
032300*    SHARED BY ALL THREE MATRIX INSERTS - LOOKS UP DET-INVOICE-           
032400*    MONTH IN THE COLUMN TABLE, ADDING A NEW COLUMN ON THE END            
032500*    IF NOT SEEN BEFORE.  WS-Sub-Idx COMES BACK SET TO THE                
032600*    COLUMN NUMBER.                                                       
032700*                                                                         
032800     set      WS-Not-Found to true.                                       
032900     set      PIV-Mo-Idx to 1.                                            
033000     search   PIV-Month-Entry varying PIV-Mo-Idx                          
033100              at end go to ZZ080-New-Month                                
033200              when PIV-Month-Key(PIV-Mo-Idx) = DET-INVOICE-MONTH          
033300              set WS-Found to true.                                       
033400     if       WS-Found                                                    
033500              set WS-Sub-Idx to PIV-Mo-Idx                                
033600              go to ZZ080-Exit                                            
033700     end-if.                                                              
033800 ZZ080-New-Month.                                                         
033900     add      1 to PIV-Month-Count.                                       
034000     set      PIV-Mo-Idx to PIV-Month-Count.                              
034100     move     DET-INVOICE-MONTH to PIV-Month-Key(PIV-Mo-Idx).             
034200     set      WS-Sub-Idx to PIV-Mo-Idx.                                   
034300 ZZ080-Exit.                                                              
034400     exit.                                                                
034500*                                                                         
034600 AA015-Sort-Top-Sheet.                                                    
034700*                                                                         
034800*    OLD FASHIONED BUBBLE SORT - THE TABLE NEVER HOLDS MORE THAN          
034900*    A FEW HUNDRED ENTRIES SO THE N-SQUARED COST DOES NOT MATTER.         
035000*    ORDERS BY TYPE FIRST (FOR THE CONTROL BREAK) THEN BY SERVICE         
035100*    START DATE WITHIN TYPE.                                              
035200*                                                                         
035300     if       PIV-Top-Count < 2                                           
035400              go to AA015-Exit                                            
035500     end-if.                                                              
035600     perform  AA016-Sort-Pass thru AA016-Exit                             
035700              varying WS-Sub-Idx from 1 by 1                              
035800              until WS-Sub-Idx > PIV-Top-Count - 1.                       
035900 AA015-Exit.                                                              
036000     exit.                                                                
036100*                                                                         
036200 AA016-Sort-Pass.                                                         
036300     perform  ZZ085-Swap-Top-Entries thru ZZ085-Exit                      
036400              varying WS-Sub-Idx-2 from 1 by 1                            
036500              until WS-Sub-Idx-2 > PIV-Top-Count - WS-Sub-Idx.            
036600 AA016-Exit.                                                              
036700     exit.                                                                
036800*                                                                         
036900 ZZ085-Swap-Top-Entries.                                                  
037000     if       PIV-Top-Type(WS-Sub-Idx-2) >                                
037100                       PIV-Top-Type(WS-Sub-Idx-2 + 1)                     
037200              or (PIV-Top-Type(WS-Sub-Idx-2) =                            
037300                       PIV-Top-Type(WS-Sub-Idx-2 + 1)                     
037400              and PIV-Top-Svc-Start(WS-Sub-Idx-2) >                       
037500                       PIV-Top-Svc-Start(WS-Sub-Idx-2 + 1))               
037600              perform ZZ086-Swap-Entries thru ZZ086-Exit                  
037700     end-if.                                                              
037800 ZZ085-Exit.                                                              
037900     exit.                                                                
038000*                                                                         
038100 ZZ086-Swap-Entries.                                                      
038200     move     PIV-Top-Entry(WS-Sub-Idx-2) to PIV-Top-Swap-Area.           
038300     move     PIV-Top-Entry(WS-Sub-Idx-2 + 1)                             
038400              to PIV-Top-Entry(WS-Sub-Idx-2).                             
038500     move     PIV-Sw-Type to PIV-Top-Type(WS-Sub-Idx-2 + 1).              
038600     move     PIV-Sw-Invoice-No                                           
038700              to PIV-Top-Invoice-No(WS-Sub-Idx-2 + 1).                    
038800     move     PIV-Sw-Svc-Start                                            
038900              to PIV-Top-Svc-Start(WS-Sub-Idx-2 + 1).                     
039000     move     PIV-Sw-Svc-End                                              
039100              to PIV-Top-Svc-End(WS-Sub-Idx-2 + 1).                       
039200     move     PIV-Sw-Desc to PIV-Top-Desc(WS-Sub-Idx-2 + 1).              
039300     move     PIV-Sw-Amount                                               
039400              to PIV-Top-Amount(WS-Sub-Idx-2 + 1).                        
039500 ZZ086-Exit.                                                              
039600     exit.                                                                
039700*                                                                         
039800 AA020-Print-Detail-Heading.                                              
039900     move     CTL-Co-Name to RW-Hd-Co-Name.                               
040000     move     "INVOICE DETAIL LISTING" to RW-Hd-Report-Title.             
040100     write    RPTOUT-RECORD from RW-Heading-Line                          
040200              after advancing page.                                       
040300     move     "TYPE"            to RW-Cl-Col-1.                           
040400     move     "HOSTNAME"        to RW-Cl-Col-2.                           
040500     move     "CATEGORY"        to RW-Cl-Col-3.                           
040600     move     "DESCRIPTION"     to RW-Cl-Col-4.                           
040700     move     "HOURS"           to RW-Cl-Col-5.                           
040800     move     "RATE / AMOUNT"   to RW-Cl-Col-6.                           
040900     write    RPTOUT-RECORD from RW-Column-Line                           
041000              after advancing 2 lines.                                    
041100     move     zero to RW-Page-Ctr.                                        
041200     add      1 to RW-Page-Ctr.                                           
041300 AA020-Exit.                                                              
041400     exit.                                                                
041500*                                                                         
041600 AA030-Print-Top-Sheet.                                                   
041700     if       PIV-Top-Count = zero                                        
041800              go to AA030-Exit                                            
041900     end-if.                                                              
042000     move     CTL-Co-Name to RW-Hd-Co-Name.                               
042100     move     "INVOICE TOP SHEET" to RW-Hd-Report-Title.                  
042200     write    RPTOUT-RECORD from RW-Heading-Line                          
042300              after advancing page.                                       
042400     move     "TYPE"          to RW-Ts-Type.                              
042500     move     "INVOICE NO"    to RW-Ts-Invoice-No.                        
042600     move     "SVC START"     to RW-Ts-Svc-Start.                         
042700     move     "SVC END"       to RW-Ts-Svc-End.                           
042800     move     "DESCRIPTION"   to RW-Ts-Description.                       
042900     write    RPTOUT-RECORD from RW-Top-Sheet-Line                        
043000              after advancing 2 lines.                                    
043100     set      RW-First-Group to true.                                     
043200     move     zero to RW-Type-Subtotal.                                   
043300     move     zero to RW-Grand-Total.                                     
043400     perform  AA031-Top-Sheet-Line thru AA031-Exit                        
043500              varying PIV-Top-Idx from 1 by 1                             
043600              until PIV-Top-Idx > PIV-Top-Count.                          
043700     move     spaces to RW-Total-Line.                                    
043800     move     "SUBTOTAL" to RW-Tl-Label.                                  
043900     move     RW-Type-Subtotal to RW-Tl-Amount.                           
044000     write    RPTOUT-RECORD from RW-Total-Line                            
044100              after advancing 1 line.                                     
044200     move     spaces to RW-Total-Line.                                    
044300     move     "PAY THIS AMOUNT" to RW-Tl-Label.                           
044400     move     RW-Grand-Total to RW-Tl-Amount.                             
044500     write    RPTOUT-RECORD from RW-Total-Line                            
044600              after advancing 2 lines.                                    
044700 AA030-Exit.                                                              
044800     exit.                                                                
044900*                                                                         
045000 AA031-Top-Sheet-Line.                                                    
045100     if       RW-First-Group                                              
045200              move PIV-Top-Type(PIV-Top-Idx) to RW-Top-Type               
045300              set  RW-Not-First-Group to true                             
045400     else                                                                 
045500     if       PIV-Top-Type(PIV-Top-Idx) not = RW-Top-Type                 
045600              move spaces to RW-Total-Line                                
045700              move "SUBTOTAL" to RW-Tl-Label                              
045800              move RW-Type-Subtotal to RW-Tl-Amount                       
045900              write RPTOUT-RECORD from RW-Total-Line                      
046000                       after advancing 1 line                             
046100              move zero to RW-Type-Subtotal                               
046200              move PIV-Top-Type(PIV-Top-Idx) to RW-Top-Type               
046300     end-if                                                               
046400     end-if.                                                              
046500     move     PIV-Top-Type(PIV-Top-Idx) to RW-Ts-Type.                    
046600     move     PIV-Top-Invoice-No(PIV-Top-Idx)                             
046700              to RW-Ts-Invoice-No.                                        
046800     move     PIV-Top-Svc-Start(PIV-Top-Idx) to RW-Ts-Svc-Start.          
046900     move     PIV-Top-Svc-End(PIV-Top-Idx)   to RW-Ts-Svc-End.            
047000     move     PIV-Top-Desc(PIV-Top-Idx)                                   
047100              to RW-Ts-Description.                                       
047200     move     PIV-Top-Amount(PIV-Top-Idx)    to RW-Ts-Amount.             
047300     write    RPTOUT-RECORD from RW-Top-Sheet-Line                        
047400              after advancing 1 line.                                     
047500     add      PIV-Top-Amount(PIV-Top-Idx) to RW-Type-Subtotal.            
047600     add      PIV-Top-Amount(PIV-Top-Idx) to RW-Grand-Total.              
047700 AA031-Exit.                                                              
047800     exit.                                                                
047900*                                                                         
048000 AA040-Print-Invoice-Summary.                                             
048100     move     CTL-Co-Name to RW-Hd-Co-Name.                               
048200     move     "INVOICE SUMMARY BY TYPE/CATEGORY"                          
048300              to RW-Hd-Report-Title.                                      
048400     write    RPTOUT-RECORD from RW-Heading-Line                          
048500              after advancing page.                                       
048600     perform  AA041-Invoice-Summary-Row thru AA041-Exit                   
048700              varying PIV-Is-Idx from 1 by 1                              
048800              until PIV-Is-Idx > PIV-Is-Count.                            
048900     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.                         
049000     write    RPTOUT-RECORD after advancing 2 lines.                      
049100     perform  AA042-Invoice-Col-Total thru AA042-Exit                     
049200              varying PIV-Mo-Idx from 1 by 1                              
049300              until PIV-Mo-Idx > PIV-Month-Count.                         
049400     move     spaces to RPTOUT-RECORD.                                    
049500     move     PIV-Is-Grand-Total to RW-Cell-Amount.                       
049600     string   "GRAND TOTAL  " delimited by size                           
049700              RW-Cell-Amount delimited by size                            
049800              into RPTOUT-RECORD.                                         
049900     write     RPTOUT-RECORD after advancing 2 lines.                     
050000 AA040-Exit.                                                              
050100     exit.                                                                
050200*                                                                         
050300 AA041-Invoice-Summary-Row.                                               
050400     move     spaces to RPTOUT-RECORD.                                    
050500     string   PIV-Is-Type(PIV-Is-Idx) delimited by size                   
050600              " "                     delimited by size                   
050700              PIV-Is-Category(PIV-Is-Idx)                                 
050800                                       delimited by size                  
050900              into RPTOUT-RECORD.                                         
051000     write    RPTOUT-RECORD after advancing 1 line.                       
051100     perform  AA043-Invoice-Cell thru AA043-Exit                          
051200              varying PIV-Mo-Idx from 1 by 1                              
051300              until PIV-Mo-Idx > PIV-Month-Count.                         
051400     move     spaces to RPTOUT-RECORD.                                    
051500     move     PIV-Is-Row-Total(PIV-Is-Idx) to RW-Cell-Amount.             
051600     string   "     TOTAL  " delimited by size                            
051700              RW-Cell-Amount delimited by size                            
051800              into RPTOUT-RECORD.                                         
051900     write    RPTOUT-RECORD after advancing 1 line.                       
052000 AA041-Exit.                                                              
052100     exit.                                                                
052200*                                                                         
052300 AA043-Invoice-Cell.                                                      
052400     move     spaces to RPTOUT-RECORD.                                    
052500     move     PIV-Is-Amt(PIV-Is-Idx, PIV-Mo-Idx)                          
052600              to RW-Cell-Amount.                                          
052700     string   "     " delimited by size                                   
052800              PIV-Month-Key(PIV-Mo-Idx)                                   
052900                               delimited by size                          
053000              "  " delimited by size                                      
053100              RW-Cell-Amount delimited by size                            
053200              into RPTOUT-RECORD.                                         
053300     write    RPTOUT-RECORD after advancing 1 line.                       
053400 AA043-Exit.                                                              
053500     exit.                                                                
053600*                                                                         
053700 AA042-Invoice-Col-Total.                                                 
053800     move     spaces to RPTOUT-RECORD.                                    
053900     move     PIV-Is-Col-Total(PIV-Mo-Idx) to RW-Cell-Amount.             
054000     string   "     " delimited by size                                   
054100              PIV-Month-Key(PIV-Mo-Idx) delimited by size                 
054200              "  " delimited by size                                      
054300              RW-Cell-Amount delimited by size                            
054400              into RPTOUT-RECORD.                                         
054500     write    RPTOUT-RECORD after advancing 1 line.                       
054600 AA042-Exit.                                                              
054700     exit.                                                                
054800*                                                                         
054900 AA050-Print-Category-Summary.                                            
055000     move     CTL-Co-Name to RW-Hd-Co-Name.                               
055100     move     "CATEGORY SUMMARY BY TYPE/CATEGORY/DESCRIPTION"             
055200              to RW-Hd-Report-Title.                                      
055300     write    RPTOUT-RECORD from RW-Heading-Line                          
055400              after advancing page.                                       
055500     perform  AA051-Category-Summary-Row thru AA051-Exit                  
055600              varying PIV-Cs-Idx from 1 by 1                              
055700              until PIV-Cs-Idx > PIV-Cs-Count.                            
055800     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.                         
055900     write    RPTOUT-RECORD after advancing 2 lines.                      
056000     perform  AA052-Category-Col-Total thru AA052-Exit                    
056100              varying PIV-Mo-Idx from 1 by 1                              
056200              until PIV-Mo-Idx > PIV-Month-Count.                         
056300     move     spaces to RPTOUT-RECORD.                                    
056400     move     PIV-Cs-Grand-Total to RW-Cell-Amount.                       
056500     string   "GRAND TOTAL  " delimited by size                           
056600              RW-Cell-Amount delimited by size                            
056700              into RPTOUT-RECORD.                                         
056800     write     RPTOUT-RECORD after advancing 2 lines.                     
056900 AA050-Exit.                                                              
057000     exit.                                                                
057100*                                                                         
057200 AA051-Category-Summary-Row.                                              
057300     move     spaces to RPTOUT-RECORD.                                    
057400     string   PIV-Cs-Type(PIV-Cs-Idx) delimited by size                   
057500              " "                     delimited by size                   
057600              PIV-Cs-Category(PIV-Cs-Idx)                                 
057700                                       delimited by size                  
057800              " "                     delimited by size                   
057900              PIV-Cs-Description(PIV-Cs-Idx)                              
058000                                       delimited by size                  
058100              into RPTOUT-RECORD.                                         
058200     write    RPTOUT-RECORD after advancing 1 line.                       
058300     perform  AA053-Category-Cell thru AA053-Exit                         
058400              varying PIV-Mo-Idx from 1 by 1                              
058500              until PIV-Mo-Idx > PIV-Month-Count.                         
058600     move     spaces to RPTOUT-RECORD.                                    
058700     move     PIV-Cs-Row-Total(PIV-Cs-Idx) to RW-Cell-Amount.             
058800     string   "     TOTAL  " delimited by size                            
058900              RW-Cell-Amount delimited by size                            
059000              into RPTOUT-RECORD.                                         
059100     write    RPTOUT-RECORD after advancing 1 line.                       
059200 AA051-Exit.                                                              
059300     exit.                                                                
059400*                                                                         
059500 AA053-Category-Cell.                                                     
059600     move     spaces to RPTOUT-RECORD.                                    
059700     move     PIV-Cs-Amt(PIV-Cs-Idx, PIV-Mo-Idx)                          
059800              to RW-Cell-Amount.                                          
059900     string   "     " delimited by size                                   
060000              PIV-Month-Key(PIV-Mo-Idx)                                   
060100                               delimited by size                          
060200              "  " delimited by size                                      
060300              RW-Cell-Amount delimited by size                            
060400              into RPTOUT-RECORD.                                         
060500     write    RPTOUT-RECORD after advancing 1 line.                       
060600 AA053-Exit.                                                              
060700     exit.                                                                
060800*                                                                         
060900 AA052-Category-Col-Total.                                                
061000     move     spaces to RPTOUT-RECORD.                                    
061100     move     PIV-Cs-Col-Total(PIV-Mo-Idx) to RW-Cell-Amount.             
061200     string   "     " delimited by size                                   
061300              PIV-Month-Key(PIV-Mo-Idx) delimited by size                 
061400              "  " delimited by size                                      
061500              RW-Cell-Amount delimited by size                            
061600              into RPTOUT-RECORD.                                         
061700     write    RPTOUT-RECORD after advancing 1 line.                       
061800 AA052-Exit.                                                              
061900     exit.                                                                
062000*                                                                         
062100 AA060-Print-Server-Pivots.                                               
062200     if       PIV-Sv-Variant-Empty(PIV-Sv-Var-Idx)                        
062300              go to AA060-Exit                                            
062400     end-if.                                                              
062500     move     CTL-Co-Name to RW-Hd-Co-Name.                               
062600     evaluate PIV-Sv-Var-Idx                                              
062700         when 1 move "HOURLY COMPUTING INSTANCE PIVOT"                    
062800                      to RW-Hd-Report-Title                               
062900         when 2 move "MONTHLY COMPUTING INSTANCE PIVOT"                   
063000                      to RW-Hd-Report-Title                               
063100         when 3 move "HOURLY SERVER PIVOT" to RW-Hd-Report-Title          
063200         when 4 move "MONTHLY SERVER PIVOT" to RW-Hd-Report-Title         
063300     end-evaluate.                                                        
063400     write    RPTOUT-RECORD from RW-Heading-Line                          
063500              after advancing page.                                       
063600     perform  AA061-Server-Pivot-Row thru AA061-Exit                      
063700              varying PIV-Sv-Idx from 1 by 1                              
063800              until PIV-Sv-Idx > PIV-Sv-Count(PIV-Sv-Var-Idx).            
063900 AA060-Exit.                                                              
064000     exit.                                                                
064100*                                                                         
064200 AA061-Server-Pivot-Row.                                                  
064300     move     spaces to RPTOUT-RECORD.                                    
064400     string   PIV-Sv-Description(PIV-Sv-Var-Idx, PIV-Sv-Idx)              
064500                                        delimited by size                 
064600              " "                        delimited by size                
064700              PIV-Sv-Os(PIV-Sv-Var-Idx, PIV-Sv-Idx)                       
064800                                        delimited by size                 
064900              into RPTOUT-RECORD.                                         
065000     write    RPTOUT-RECORD after advancing 1 line.                       
065100     perform  AA062-Server-Pivot-Cell thru AA062-Exit                     
065200              varying PIV-Mo-Idx from 1 by 1                              
065300              until PIV-Mo-Idx > PIV-Month-Count.                         
065400 AA061-Exit.                                                              
065500     exit.                                                                
065600*                                                                         
065700 AA062-Server-Pivot-Cell.                                                 
065800     move     spaces to RPTOUT-RECORD.                                    
065900     move     PIV-Sv-Qty(PIV-Sv-Var-Idx, PIV-Sv-Idx, PIV-Mo-Idx)          
066000              to RW-Sv-Qty-Ed.                                            
066100     move     PIV-Sv-Hours(PIV-Sv-Var-Idx, PIV-Sv-Idx, PIV-Mo-Idx)        
066200              to RW-Sv-Hours-Ed.                                          
066300     move     PIV-Sv-Recurring(PIV-Sv-Var-Idx, PIV-Sv-Idx,                
066400                                PIV-Mo-Idx) to RW-Sv-Amt-Ed.              
066500     string   "     " delimited by size                                   
066600              PIV-Month-Key(PIV-Mo-Idx) delimited by size                 
066700              "  QTY " delimited by size                                  
066800              RW-Sv-Qty-Ed delimited by size                              
066900              "  HRS " delimited by size                                  
067000              RW-Sv-Hours-Ed delimited by size                            
067100              "  AMT " delimited by size                                  
067200              RW-Sv-Amt-Ed delimited by size                              
067300              into RPTOUT-RECORD.                                         
067400     write    RPTOUT-RECORD after advancing 1 line.                       
067500 AA062-Exit.                                                              
067600     exit.                                                                
067700*                                                                         
067800 AA090-Close-Files.                                                       
067900     close    DETOUT-FILE.                                                
068000     close    RPTOUT-FILE.                                                
068100 AA090-Exit.                                                              
068200     exit.                                                                
