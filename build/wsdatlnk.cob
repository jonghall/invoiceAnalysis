000100* 21/10/25 jrh - WS-Cd-Args style linkage record, cut down from           
000200*                the general WS-Calling-Data block to just what           
000300*                the maps04 month/day routine needs.                      
000400* 15/11/25 jrh - Added M4-Days-In-Month as an output field so             
000500*                callers stop working it out for themselves.              
000600*                                                                         
000700 01  MAPS04-WS.                                                           
000800     03  M4-Base-Date        pic 9(8).       *> ccyymmdd in               
000900     03  M4-Month-Offset     pic s9(2).   *> signed months to add         
001000     03  M4-Day-Option       pic x.          *> 1/L/S - see remarks       
001100     03  M4-Result-Date      pic 9(8).       *> ccyymmdd out              
001200     03  M4-Days-In-Month    pic 99.      *> days in result month         
