* Recurring Invoice Columnar Report - Selects RECURRING
* Invoices With A Positive Total Amount Between A Start And
* End Date, Prints A Per-Invoice Summary Line, Then Splits
* Every Line Item Into The Hourly-Usage Section Or The
* Monthly-Item Section With Its Own Totals, Min/Max And
* Averages.
*
 identification division.
 program-id.        recurrpt.
 author.             J R HOLDER.
 installation.       DATA PROCESSING - INVOICE ANALYSIS.
 date-written.       11/09/1994.
 date-compiled.
 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*
* CHANGE LOG
* ==========
* 11/09/94 JRH  REQ 4415 - INITIAL WRITE.  HOURLY SECTION ONLY.
* 12/14/94 JRH  REQ 4415 - ADDED THE MONTHLY/OTHER SECTION AND
*               ITS TOTALS LINE.
* 02/02/95 JRH  REQ 4502 - MIN/MAX HOURS TRACKING ADDED, BOTH
*               LABELLED "HOURLY MAX" ON THE PRINTED REPORT TO
*               MATCH THE OLD SPREADSHEET MACRO'S WORDING.
* 05/19/96 JRH  REQ 4630 - CHILD RECORDS WITH NO HOURLY FEE NOW
*               ZERO THE ACCUMULATED RATE INSTEAD OF LEAVING IT
*               ALONE - MATCHES HOW THE PORTAL EXPORT ITSELF
*               BEHAVES, EVEN THOUGH IT LOOKS LIKE A BUG.
* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  SELECTION DATES CARRY A
*               FULL FOUR DIGIT YEAR THROUGHOUT.  NO CHANGES.
* 08/14/02 JRH  REQ 5330 - CATEGORY NAME NOW LOOKED UP FROM
*               CATTAB INSTEAD OF THE RAW PORTAL CATEGORY NAME,
*               OPERATIONS WANTED THE SHORTER IN-HOUSE WORDING.
* 20/11/25 SMB  REQ 6210 - REWRITTEN FOR THE PORTAL EXTRACT
*               FEED.  HOURLY AND MONTHLY DETAIL LINES ARE NOW
*               BUFFERED AS THEY ARE FOUND AND THE TWO SECTIONS
*               PRINTED IN TURN AFTER THE LAST INVOICE, SINCE
*               THE TWO KINDS OF ITEM ARRIVE INTERLEAVED IN
*               FILE ORDER.
* 26/11/25 JRH  REQ 7742 - AA001 WAS PRIMING ITM-INVOICE-ID (A
*               PIC 9(10) FIELD) WITH SPACES, WHICH NEVER TESTS
*               EQUAL TO ZERO IN AA010'S PRIMING GUARD - INVITM
*               WAS NEVER BEING READ AT ALL.  NOW PRIMED WITH
*               ZERO.  ALSO FIXED THE MIN-HOURS TOTAL LINE, WHICH
*               WAS LABELLED "HOURLY MIN" INSTEAD OF "HOURLY MAX"
*               PER REQ 4502 ABOVE.
*
 environment division.
 copy "envdiv.cob".
 input-output section.
 file-control.
     select CTLPARM-FILE assign to "CTLPARM"
            organization is line sequential
            file status is WS-Ctlparm-Status.
     select CATTAB-FILE  assign to "CATTAB"
            organization is line sequential
            file status is WS-Cattab-Status.
     select INVHDR-FILE  assign to "INVHDR"
            organization is line sequential
            file status is WS-Invhdr-Status.
     select INVITM-FILE  assign to "INVITM"
            organization is line sequential
            file status is WS-Invitm-Status.
     select INVCHD-FILE  assign to "INVCHD"
            organization is line sequential
            file status is WS-Invchd-Status.
     select RECOUT-FILE  assign to "RECOUT"
            organization is line sequential
            file status is WS-Recout-Status.
*
 data division.
 file section.
 FD  CTLPARM-FILE
     label records are standard.
     copy "ctlparm.cob".
 FD  CATTAB-FILE
     label records are standard.
     copy "cattab.cob".
 FD  INVHDR-FILE
     label records are standard.
     copy "invhdr.cob".
 FD  INVITM-FILE
     label records are standard.
     copy "invitm.cob".
 FD  INVCHD-FILE
     label records are standard.
     copy "invchd.cob".
 FD  RECOUT-FILE
     label records are standard
     record contains 133 characters.
 01  RECOUT-RECORD               pic x(133).
*
 working-storage section.
 77  WS-Prog-Name          pic x(17)   value "RECURRPT11/09/94".
 77  WS-Ctlparm-Status          pic xx         value "00".
 77  WS-Cattab-Status            pic xx         value "00".
     88  WS-Cattab-Eof                           value "10".
 77  WS-Invhdr-Status            pic xx         value "00".
     88  WS-Invhdr-Eof                           value "10".
 77  WS-Invitm-Status            pic xx         value "00".
     88  WS-Invitm-Eof                           value "10".
 77  WS-Invchd-Status            pic xx         value "00".
     88  WS-Invchd-Eof                           value "10".
 77  WS-Recout-Status            pic xx         value "00".
*
 01  WS-Sel-Start-Date            pic 9(8)      comp.
 01  WS-Sel-End-Date              pic 9(8)      comp.
 01  WS-Inv-Date-Bin              pic 9(8)      comp.
 77  WS-Child-Ctr                 pic 9(3)      comp.
 77  WS-Found-Sw                  pic x         value "N".
     88  WS-Found                                value "Y".
     88  WS-Not-Found                            value "N".
 01  WS-Hostname                  pic x(61).
 01  WS-Category-Name             pic x(40).
*
 copy "recwork.cob".
*
 procedure division.
*
 AA000-Main.
     perform  AA001-Open-Files     thru AA001-Exit.
     perform  AA002-Load-Cattab    thru AA002-Exit.
     perform  AA005-Build-Window   thru AA005-Exit.
     perform  AA020-Print-Heading  thru AA020-Exit.
     perform  AA010-Read-Header    thru AA010-Exit.
     perform  AA030-Process-Invoice thru AA030-Exit
                                    until WS-Invhdr-Eof.
     perform  AA040-Print-Hourly-Section thru AA040-Exit.
     perform  AA050-Print-Monthly-Section thru AA050-Exit.
     perform  AA090-Close-Files    thru AA090-Exit.
     stop     run.
 AA000-Exit.
     exit.
*
 AA001-Open-Files.
     open     input CTLPARM-FILE.
     read     CTLPARM-FILE
              at end
              display "RECURRPT - CTLPARM EMPTY, USING SPACES"
     end-read.
     close    CTLPARM-FILE.
     open     input CATTAB-FILE.
     open     input INVHDR-FILE.
     if       WS-Invhdr-Status not = "00"
              display "RECURRPT - INVHDR OPEN FAILED, STATUS "
                       WS-Invhdr-Status
              stop run
     end-if.
     open     input INVITM-FILE.
     open     input INVCHD-FILE.
     open     output RECOUT-FILE.
     move     zero to WS-Invitm-Status.
     move     zero to ITM-INVOICE-ID.
     move     zero to RC-Item-Ctr RC-Hours-Total
                       RC-Recurring-Total RC-Monthly-Ctr
                       RC-Monthly-Total RC-Ho-Buf-Count
                       RC-Mo-Buf-Count.
     move     999999 to RC-Min-Hours.
     move     zero   to RC-Min-Fee RC-Max-Hours RC-Max-Fee.
 AA001-Exit.
     exit.
*
 AA002-Load-Cattab.
     move     zero to RC-Cat-Count.
 AA002-Loop.
     read     CATTAB-FILE
              at end
              go to AA002-Exit
     end-read.
     add      1 to RC-Cat-Count.
     move     CAT-CODE to RC-Cat-Code(RC-Cat-Count).
     move     CAT-NAME to RC-Cat-Name(RC-Cat-Count).
     go       to AA002-Loop.
 AA002-Exit.
     close    CATTAB-FILE.
*
 AA005-Build-Window.
     move     CTL-Start-Date(7:4) to WS-Sel-Start-Date(1:4).
     move     CTL-Start-Date(1:2) to WS-Sel-Start-Date(5:2).
     move     CTL-Start-Date(4:2) to WS-Sel-Start-Date(7:2).
     move     CTL-End-Date(7:4)   to WS-Sel-End-Date(1:4).
     move     CTL-End-Date(1:2)   to WS-Sel-End-Date(5:2).
     move     CTL-End-Date(4:2)   to WS-Sel-End-Date(7:2).
 AA005-Exit.
     exit.
*
 AA010-Read-Header.
     read     INVHDR-FILE
              at end
              set WS-Invhdr-Eof to true
              go to AA010-Exit
     end-read.
     if       WS-Invitm-Status = "00" or WS-Invitm-Status = zero
              if ITM-INVOICE-ID = zero
                 perform AA011-Read-Item thru AA011-Exit
              end-if
     end-if.
 AA010-Exit.
     exit.
*
 AA011-Read-Item.
     read     INVITM-FILE
              at end
              set WS-Invitm-Eof to true
     end-read.
 AA011-Exit.
     exit.
*
 AA012-Read-Child.
     read     INVCHD-FILE
              at end
              set WS-Invchd-Eof to true
     end-read.
 AA012-Exit.
     exit.
*
 AA015-Skip-Items-For-Invoice.
     perform  AA016-Skip-One-Item thru AA016-Exit
              until WS-Invitm-Eof
              or ITM-INVOICE-ID not = INV-ID.
 AA015-Exit.
     exit.
*
 AA016-Skip-One-Item.
     move     ITM-CHILD-COUNT to WS-Child-Ctr.
     perform  AA012-Read-Child thru AA012-Exit
              WS-Child-Ctr times.
     perform  AA011-Read-Item thru AA011-Exit.
 AA016-Exit.
     exit.
*
 AA020-Print-Heading.
     move     "INVOICE DATE / HOST"      to RC-H1-Col-1.
     move     "INVOICE NO / DESCRIPTION" to RC-H1-Col-2.
     move     "HOURS"                    to RC-H1-Col-3.
     move     "RATE"                     to RC-H1-Col-4.
     move     "RECURRING"                to RC-H1-Col-5.
     move     "AMOUNT"                   to RC-H1-Col-6.
     move     "TYPE"                     to RC-H1-Col-7.
     write    RECOUT-RECORD from RC-Heading-Line-1
              after advancing page.
     move     spaces to RC-Heading-Line-2 RC-Heading-Line-3.
     write    RECOUT-RECORD from RC-Heading-Line-2
              after advancing 1 line.
     write    RECOUT-RECORD from RC-Heading-Line-3
              after advancing 1 line.
 AA020-Exit.
     exit.
*
 AA030-Process-Invoice.
     if       INV-TYPE-CODE not = "RECURRING"
              or INV-TOTAL-AMOUNT not > zero
              perform AA015-Skip-Items-For-Invoice thru AA015-Exit
              perform AA010-Read-Header thru AA010-Exit
              go to AA030-Exit
     end-if.
     move     INV-CREATE-DATE(1:4) to WS-Inv-Date-Bin(1:4).
     move     INV-CREATE-DATE(6:2) to WS-Inv-Date-Bin(5:2).
     move     INV-CREATE-DATE(9:2) to WS-Inv-Date-Bin(7:2).
     if       WS-Inv-Date-Bin < WS-Sel-Start-Date
              or WS-Inv-Date-Bin > WS-Sel-End-Date
              perform AA015-Skip-Items-For-Invoice thru AA015-Exit
              perform AA010-Read-Header thru AA010-Exit
              go to AA030-Exit
     end-if.
     move     INV-CREATE-DATE to RC-In-Date.
     move     INV-ID          to RC-In-Id.
     move     INV-TOTAL-AMOUNT to RC-In-Amount.
     move     INV-TOTAL-RECURRING to RC-In-Recurring.
     move     INV-TYPE-CODE   to RC-In-Type.
     write    RECOUT-RECORD from RC-Invoice-Line
              after advancing 1 line.
     perform  AA050-Process-Item thru AA050X-Exit
              until WS-Invitm-Eof
              or ITM-INVOICE-ID not = INV-ID.
     perform  AA010-Read-Header thru AA010-Exit.
 AA030-Exit.
     exit.
*
 AA050-Process-Item.
     perform  ZZ070-Build-Hostname thru ZZ070-Exit.
     perform  ZZ075-Lookup-Category thru ZZ075-Exit.
     if       ITM-HOURLY-FEE > zero
              perform ZZ080-Hourly-Item thru ZZ080-Exit
     else
     if       ITM-RECURRING-AMT > zero
              perform ZZ085-Monthly-Item thru ZZ085-Exit
     else
              move ITM-CHILD-COUNT to WS-Child-Ctr
              perform AA012-Read-Child thru AA012-Exit
                      WS-Child-Ctr times
     end-if
     end-if.
     perform  AA011-Read-Item thru AA011-Exit.
 AA050X-Exit.
     exit.
*
 ZZ070-Build-Hostname.
     move     spaces to WS-Hostname.
     if       ITM-HOST-NAME = spaces
              move "Unnamed Device" to WS-Hostname
              go to ZZ070-Exit
     end-if.
     if       ITM-DOMAIN-NAME = spaces
              move ITM-HOST-NAME to WS-Hostname
     else
              string ITM-HOST-NAME   delimited by space
                     "."             delimited by size
                     ITM-DOMAIN-NAME delimited by space
                     into WS-Hostname
              end-string
     end-if.
 ZZ070-Exit.
     exit.
*
 ZZ075-Lookup-Category.
     move     ITM-CATEGORY-NAME to WS-Category-Name.
     set      WS-Not-Found to true.
     set      RC-Cat-Idx to 1.
     search   RC-Cat-Entry varying RC-Cat-Idx
              at end go to ZZ075-Exit
              when RC-Cat-Code(RC-Cat-Idx) = ITM-CATEGORY-CODE
              set WS-Found to true.
     if       WS-Found
              move RC-Cat-Name(RC-Cat-Idx) to WS-Category-Name
     end-if.
 ZZ075-Exit.
     exit.
*
* ZZ080 - HOURS ARE FIGURED FROM THE ITEM'S OWN FEE/RATE FIRST -
*         BEFORE ANY CHILDREN ARE FOLDED IN.  A CHILD WITH NO
*         HOURLY FEE OF ITS OWN THEN WIPES THE ACCUMULATED RATE
*         BACK TO ZERO INSTEAD OF LEAVING THE RUNNING RATE ALONE
*         - THIS MATCHES THE PORTAL EXTRACT'S OWN BEHAVIOUR AND
*         IS PRESERVED HERE ON PURPOSE.
 ZZ080-Hourly-Item.
     compute  RC-Wk-Hours rounded =
              ITM-RECURRING-AMT / ITM-HOURLY-FEE.
     move     ITM-HOURLY-FEE  to RC-Wk-Rate.
     move     ITM-RECURRING-AMT to RC-Wk-Fee.
     move     ITM-CHILD-COUNT to WS-Child-Ctr.
     perform  ZZ081-Fold-In-Hourly-Child thru ZZ081-Exit
              WS-Child-Ctr times.
     move     WS-Hostname(1:35)     to RC-It-Host.
     move     WS-Category-Name(1:30) to RC-It-Category.
     move     RC-Wk-Hours           to RC-It-Hours.
     move     RC-Wk-Rate            to RC-It-Rate.
     move     RC-Wk-Fee             to RC-It-Fee.
     move     INV-TYPE-CODE         to RC-It-Type.
     add      1 to RC-Ho-Buf-Count.
     move     RC-Item-Line to RC-Ho-Buffer(RC-Ho-Buf-Count).
     add      1 to RC-Item-Ctr.
     add      RC-Wk-Hours to RC-Hours-Total.
     add      RC-Wk-Fee   to RC-Recurring-Total.
     if       RC-Wk-Hours < RC-Min-Hours
              move RC-Wk-Hours to RC-Min-Hours
              move RC-Wk-Fee   to RC-Min-Fee
     end-if.
     if       RC-Wk-Hours > RC-Max-Hours
              move RC-Wk-Hours to RC-Max-Hours
              move RC-Wk-Fee   to RC-Max-Fee
     end-if.
 ZZ080-Exit.
     exit.
*
 ZZ081-Fold-In-Hourly-Child.
     perform  AA012-Read-Child thru AA012-Exit.
     add      CHD-HOURLY-FEE to RC-Wk-Fee.
     if       CHD-HOURLY-FEE > zero
              add CHD-HOURLY-FEE to RC-Wk-Rate
     else
              move zero to RC-Wk-Rate
     end-if.
 ZZ081-Exit.
     exit.
*
 ZZ085-Monthly-Item.
     move     ITM-RECURRING-AMT to RC-Wk-Fee.
     move     ITM-CHILD-COUNT   to WS-Child-Ctr.
     perform  ZZ086-Fold-In-Monthly-Child thru ZZ086-Exit
              WS-Child-Ctr times.
     move     WS-Hostname(1:35)     to RC-It-Host.
     move     WS-Category-Name(1:30) to RC-It-Category.
     move     zero                  to RC-It-Hours.
     move     zero                  to RC-It-Rate.
     move     RC-Wk-Fee             to RC-It-Fee.
     move     INV-TYPE-CODE         to RC-It-Type.
     add      1 to RC-Mo-Buf-Count.
     move     RC-Item-Line to RC-Mo-Buffer(RC-Mo-Buf-Count).
     add      1 to RC-Monthly-Ctr.
     add      RC-Wk-Fee to RC-Monthly-Total.
 ZZ085-Exit.
     exit.
*
 ZZ086-Fold-In-Monthly-Child.
     perform  AA012-Read-Child thru AA012-Exit.
     add      CHD-HOURLY-FEE to RC-Wk-Fee.
 ZZ086-Exit.
     exit.
*
 AA040-Print-Hourly-Section.
     move     "ACTUAL HOURLY USAGE INVOICED IN ARREARS"
              to RECOUT-RECORD.
     write    RECOUT-RECORD after advancing 2 lines.
     perform  AA041-Write-Hourly-Line thru AA041-Exit
              varying RC-Ho-Idx from 1 by 1
              until RC-Ho-Idx > RC-Ho-Buf-Count.
     move     spaces to RC-Total-Line.
     move     "HOURLY TOTALS" to RC-Tl-Label.
     move     RC-Item-Ctr     to RC-Tl-Count.
     move     RC-Hours-Total  to RC-Tl-Hours.
     move     RC-Recurring-Total to RC-Tl-Amount.
     write    RECOUT-RECORD from RC-Total-Line
              after advancing 2 lines.
     move     spaces to RC-Total-Line.
     move     "HOURLY MAX" to RC-Tl-Label.
     move     RC-Min-Hours to RC-Tl-Hours.
     move     RC-Min-Fee   to RC-Tl-Amount.
     write    RECOUT-RECORD from RC-Total-Line
              after advancing 1 line.
     move     spaces to RC-Total-Line.
     move     "HOURLY MAX" to RC-Tl-Label.
     move     RC-Max-Hours to RC-Tl-Hours.
     move     RC-Max-Fee   to RC-Tl-Amount.
     write    RECOUT-RECORD from RC-Total-Line
              after advancing 1 line.
     if       RC-Item-Ctr > zero
              divide RC-Hours-Total by RC-Item-Ctr
                     giving RC-Wk-Hours rounded
              divide RC-Recurring-Total by RC-Item-Ctr
                     giving RC-Wk-Fee rounded
     else
              move zero to RC-Wk-Hours RC-Wk-Fee
     end-if.
     move     spaces to RC-Total-Line.
     move     "HOURLY AVERAGE" to RC-Tl-Label.
     move     RC-Wk-Hours      to RC-Tl-Hours.
     move     RC-Wk-Fee        to RC-Tl-Amount.
     write    RECOUT-RECORD from RC-Total-Line
              after advancing 1 line.
 AA040-Exit.
     exit.
*
 AA041-Write-Hourly-Line.
     write    RECOUT-RECORD from RC-Ho-Buffer(RC-Ho-Idx)
              after advancing 1 line.
 AA041-Exit.
     exit.
*
 AA050-Print-Monthly-Section.
     move     "MONTHLY & OTHER ITEMS INVOICED IN ADVANCE"
              to RECOUT-RECORD.
     write    RECOUT-RECORD after advancing 2 lines.
     perform  AA051-Write-Monthly-Line thru AA051-Exit
              varying RC-Mo-Idx from 1 by 1
              until RC-Mo-Idx > RC-Mo-Buf-Count.
     move     spaces to RC-Total-Line.
     move     "MONTHLY TOTALS" to RC-Tl-Label.
     move     RC-Monthly-Ctr   to RC-Tl-Count.
     move     RC-Monthly-Total to RC-Tl-Amount.
     write    RECOUT-RECORD from RC-Total-Line
              after advancing 2 lines.
 AA050-Exit.
     exit.
*
 AA051-Write-Monthly-Line.
     write    RECOUT-RECORD from RC-Mo-Buffer(RC-Mo-Idx)
              after advancing 1 line.
 AA051-Exit.
     exit.
*
 AA090-Close-Files.
     close    INVHDR-FILE.
     close    INVITM-FILE.
     close    INVCHD-FILE.
     close    RECOUT-FILE.
 AA090-Exit.
     exit.
