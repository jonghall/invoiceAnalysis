* Invoice Detail Extraction - Reads Portal Invoice Headers,
* Line Items And Line Item Children, Applies The CFTS Month
* And Service Period Rules, Writes One Enriched Detail
* Record Per Line Item To DETOUT For INVRPT To Print.
*
 identification division.
 program-id.        invdetl.
 author.             J R HOLDER.
 installation.       DATA PROCESSING - INVOICE ANALYSIS.
 date-written.       10/22/1994.
 date-compiled.
 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*
* CHANGE LOG
* ==========
* 10/22/94 JRH  REQ 4401 - INITIAL WRITE.  DRIVES OFF INVHDR,
*               MATCHES INVITM AND INVCHD BY INVOICE / ITEM ID
*               SINCE ALL THREE FILES COME OFF PORTAL IN THE
*               SAME SORTED ORDER.
* 11/05/94 JRH  REQ 4401 - ADDED THE 20TH-OF-MONTH SELECTION
*               WINDOW AND THE CFTS CONSOLIDATED MONTH CALC.
* 11/18/94 JRH  REQ 4455 - HOURLY / PLATFORM SERVICE PLAN /
*               RECURRING SERVICE PERIOD OVERRIDES ADDED AT
*               THE LINE ITEM LEVEL.
* 12/02/94 JRH  REQ 4488 - STORAGE CATEGORY DESCRIPTION OVERRIDES
*               (ENTERPRISE, IOPS, FILE STORAGE, GUEST STORAGE).
* 01/09/95 JRH  REQ 4501 - ESTIMATED MONTHLY CHARGE PRORATION FOR
*               NEW INVOICES.
* 03/22/96 JRH  REQ 4611 - ZERO AMOUNT INVOICES NOW SKIPPED
*               BEFORE THE WINDOW TEST, NOT AFTER - WAS COUNTING
*               THEM AS "SKIPPED - OUT OF WINDOW" IN THE RUN LOG.
* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  ALL DATE FIELDS PASSED TO
*               MAPS04 CARRY FULL 4 DIGIT CENTURY-YEAR, SELECTION
*               WINDOW ARITHMETIC CONFIRMED CORRECT ACROSS THE
*               1999/2000 BOUNDARY.  NO CHANGES REQUIRED.
* 06/14/01 JRH  REQ 5215 - GUEST STORAGE DESCRIPTION WAS NOT
*               REPLACING EMBEDDED NEWLINES WHEN NO CHILD USAGE
*               DESCRIPTION WAS PRESENT.
* 09/30/03 SMB  REQ 5560 - HOURLY RATE NOW SUMS ALL CHILDREN'S
*               HOURLY FEES, NOT JUST THE FIRST ONE FOUND.
* 04/11/07 JRH  REQ 6011 - PERFORMANCE_STORAGE_IOPS OVERRIDE
*               ADDED, WAS FALLING THROUGH TO THE GENERIC CASE.
* 11/16/25 JRH  REQ 7734 - FOLDED INTO THE INVOICE ANALYSIS
*               SUITE, RENUMBERED PARAGRAPHS TO CURRENT STANDARD.
* 11/26/25 JRH  REQ 7741 - ZZ060 MOVED THE 5-DECIMAL ESTIMATE WORK
*               FIELD INTO THE 2-DECIMAL OUTPUT FIELD WITH A PLAIN
*               MOVE, WHICH TRUNCATES INSTEAD OF ROUNDING.  NOW A
*               ROUNDED COMPUTE.
*
 environment       division.
 copy  "envdiv.cob".
 input-output      section.
 file-control.
     select INVHDR-FILE     assign to "INVHDR"
                             organization line sequential
                             file status WS-Invhdr-Status.
     select INVITM-FILE     assign to "INVITM"
                             organization line sequential
                             file status WS-Invitm-Status.
     select INVCHD-FILE     assign to "INVCHD"
                             organization line sequential
                             file status WS-Invchd-Status.
     select CTLPARM-FILE    assign to "CTLPARM"
                             organization line sequential
                             file status WS-Ctlparm-Status.
     select DETOUT-FILE     assign to "DETOUT"
                             organization line sequential
                             file status WS-Detout-Status.
 data              division.
 file section.
 FD  INVHDR-FILE.
 copy "invhdr.cob".
 FD  INVITM-FILE.
 copy "invitm.cob".
 FD  INVCHD-FILE.
 copy "invchd.cob".
 FD  CTLPARM-FILE.
 copy "ctlparm.cob".
 FD  DETOUT-FILE.
 copy "detrec.cob".
 working-storage   section.
 77  Prog-Name             pic x(15)    value "INVDETL (1.06)".
 77  WS-Invhdr-Status      pic xx.
 77  WS-Invitm-Status      pic xx.
 77  WS-Invchd-Status      pic xx.
 77  WS-Ctlparm-Status     pic xx.
 77  WS-Detout-Status      pic xx.
 77  WS-Invhdr-Eof-Sw      pic x        value "N".
     88  WS-Invhdr-Eof                  value "Y".
 77  WS-Invitm-Eof-Sw      pic x        value "N".
     88  WS-Invitm-Eof                  value "Y".
 77  WS-Invchd-Eof-Sw      pic x        value "N".
     88  WS-Invchd-Eof                  value "Y".
 77  WS-Recs-Read          pic 9(7)     comp.
 77  WS-Recs-Written       pic 9(7)     comp.
 77  WS-Recs-Skipped-Zero  pic 9(7)     comp.
 77  WS-Recs-Skipped-Win   pic 9(7)     comp.
 77  WS-Child-Ctr          pic 9(3)     comp.
 77  WS-Child-Hourly-Sum   pic s9(5)v9(5) comp-3.
 77  WS-Psp-Ctr            pic 99       comp.
 77  WS-Days-Left          pic 99       comp.
 copy "wsdatlnk.cob".
*
 01  WS-Sel-Window.
     03  WS-Sel-Start-Date pic 9(8).
     03  WS-Sel-End-Date   pic 9(8).
 01  WS-Sel-Start-Redef redefines WS-Sel-Window.
     03  WS-Sel-Redef-1    pic 9(8).
     03  WS-Sel-Redef-2    pic 9(8).
*
 01  WS-Invoice-Work.
     03  WS-Inv-Date-Bin       pic 9(8).
     03  WS-Inv-Date-Redef redefines WS-Inv-Date-Bin.
         05  WS-Inv-Ccyy       pic 9(4).
         05  WS-Inv-Mm         pic 99.
         05  WS-Inv-Dd         pic 99.
     03  WS-Cfts-Ccyymm        pic 9(6).
     03  WS-Cfts-Redef redefines WS-Cfts-Ccyymm.
         05  WS-Cfts-Ccyy      pic 9(4).
         05  WS-Cfts-Mm        pic 99.
     03  WS-Hdr-Svc-Start      pic 9(8).
     03  WS-Hdr-Svc-End        pic 9(8).
*
 01  WS-Item-Work.
     03  WS-Itm-Svc-Start      pic 9(8).
     03  WS-Itm-Svc-End        pic 9(8).
     03  WS-Itm-Recur-Desc     pic x(25).
     03  WS-Itm-Hostname       pic x(61).
     03  WS-Itm-Memory         pic x(60).
     03  WS-Itm-Os             pic x(60).
     03  WS-Itm-Hours          pic 9(7)       comp.
     03  WS-Itm-Rate           pic s9(5)v9(5) comp-3.
     03  WS-Itm-Recur-Chg      pic s9(7)v9(3) comp-3.
     03  WS-Itm-Description    pic x(120).
     03  WS-Itm-New-Est        pic s9(9)v99   comp-3.
*
 01  WS-Est-Work.
     03  WS-Est-Temp           pic s9(9)v9(5) comp-3.
     03  WS-Est-Days-In-Month  pic 99         comp.
*
 01  WS-Child-Save-Areas.
     03  WS-Ram-Desc           pic x(60).
     03  WS-Os-Desc            pic x(60).
     03  WS-Iops-Desc          pic x(60).
     03  WS-Storage-Desc       pic x(60).
     03  WS-Tier-Desc          pic x(60).
     03  WS-Snapshot-Desc      pic x(60).
     03  WS-Guest-Usage-Desc   pic x(60).
     03  WS-Snap-Present-Sw    pic x          value "N".
         88  WS-Snap-Present                  value "Y".
     03  WS-Guest-Present-Sw   pic x          value "N".
         88  WS-Guest-Present                 value "Y".
*
 procedure         division.
 AA000-Main.
     perform AA001-Open-Files thru AA001-Exit.
     perform AA005-Build-Window thru AA005-Exit.
     perform AA010-Read-Header thru AA010-Exit.
     perform AA020-Process-Invoice thru AA020-Exit
         until WS-Invhdr-Eof.
     perform AA090-Close-Files thru AA090-Exit.
     stop run.
*
* AA001 - OPEN THE THREE PORTAL INPUT FILES, THE CONTROL PARM
*         FILE AND THE DETAIL EXTRACT OUTPUT FILE.
 AA001-Open-Files.
     open input INVHDR-FILE INVITM-FILE INVCHD-FILE CTLPARM-FILE.
     open output DETOUT-FILE.
     read CTLPARM-FILE
         at end
             display "INVDETL - CTLPARM EMPTY, ABORTING"
             go to AA090-Close-Files
     end-read.
     move zero to WS-Recs-Read WS-Recs-Written
                  WS-Recs-Skipped-Zero WS-Recs-Skipped-Win.
 AA001-Exit.
     exit.
*
* AA005 - BUILD THE SELECTION WINDOW - 20TH OF THE MONTH BEFORE
*         THE START MONTH THROUGH THE 20TH OF THE END MONTH.
 AA005-Build-Window.
     move CTL-Start-Month(1:4)   to M4-Base-Date(1:4).
     move CTL-Start-Month(6:2)   to M4-Base-Date(5:2).
     move "01"                   to M4-Base-Date(7:2).
     move -1                     to M4-Month-Offset.
     move "1"                    to M4-Day-Option.
     call "MAPS04" using MAPS04-WS.
     move M4-Result-Date         to WS-Sel-Start-Date.
     move "20"                   to WS-Sel-Start-Date(7:2).
*
     move CTL-End-Month(1:4)     to M4-Base-Date(1:4).
     move CTL-End-Month(6:2)     to M4-Base-Date(5:2).
     move "01"                   to M4-Base-Date(7:2).
     move zero                   to M4-Month-Offset.
     move "1"                    to M4-Day-Option.
     call "MAPS04" using MAPS04-WS.
     move M4-Result-Date         to WS-Sel-End-Date.
     move "20"                   to WS-Sel-End-Date(7:2).
 AA005-Exit.
     exit.
*
* AA010 - READ ONE INVOICE HEADER, PRIME THE MATCHING ITEM
*         READ THE FIRST TIME THROUGH.
 AA010-Read-Header.
     read INVHDR-FILE
         at end
             set WS-Invhdr-Eof to true
             go to AA010-Exit
     end-read.
     add 1 to WS-Recs-Read.
     if WS-Invitm-Eof-Sw = "N" and WS-Recs-Read = 1
         perform AA011-Read-Item thru AA011-Exit.
 AA010-Exit.
     exit.
*
 AA011-Read-Item.
     read INVITM-FILE
         at end
             set WS-Invitm-Eof to true
     end-read.
 AA011-Exit.
     exit.
*
 AA012-Read-Child.
     read INVCHD-FILE
         at end
             set WS-Invchd-Eof to true
     end-read.
 AA012-Exit.
     exit.
*
* AA020 - FILTER, THEN PROCESS ONE RETAINED INVOICE - COMPUTE
*         THE CFTS MONTH, THE HEADER SERVICE DATE DEFAULTS, AND
*         DRIVE THE LINE ITEM LOOP FOR THIS INVOICE ID.
 AA020-Process-Invoice.
     if INV-TOTAL-AMOUNT = zero
         add 1 to WS-Recs-Skipped-Zero
         perform AA025-Skip-Items-For-Invoice thru AA025-Exit
         perform AA010-Read-Header thru AA010-Exit
         go to AA020-Exit
     end-if.
*
     move INV-CREATE-DATE(1:4)  to WS-Inv-Ccyy.
     move INV-CREATE-DATE(6:2)  to WS-Inv-Mm.
     move INV-CREATE-DATE(9:2)  to WS-Inv-Dd.
*
     if WS-Inv-Date-Bin < WS-Sel-Start-Date or
        WS-Inv-Date-Bin >= WS-Sel-End-Date
         add 1 to WS-Recs-Skipped-Win
         perform AA025-Skip-Items-For-Invoice thru AA025-Exit
         perform AA010-Read-Header thru AA010-Exit
         go to AA020-Exit
     end-if.
*
     perform AA021-Build-Cfts-Month thru AA021-Exit.
     perform AA022-Build-Header-Dates thru AA022-Exit.
*
     display "INVDETL " INV-ID " " INV-CREATE-DATE
             " " INV-TYPE-CODE.
     display "  ITEMS=" INV-ITEM-COUNT
             " RECUR=" INV-TOTAL-RECURRING.
*
     perform AA030-Process-Item thru AA030-Exit
         until WS-Invitm-Eof or ITM-INVOICE-ID not = INV-ID.
*
     perform AA010-Read-Header thru AA010-Exit.
 AA020-Exit.
     exit.
*
* AA021 - CFTS CONSOLIDATED MONTH: IF THE DAY OF MONTH IS
*         GREATER THAN THE 19TH, THE INVOICE ROLLS TO THE
*         FOLLOWING CALENDAR MONTH.
 AA021-Build-Cfts-Month.
     move WS-Inv-Date-Bin        to M4-Base-Date.
     if WS-Inv-Dd > 19
         move 1                  to M4-Month-Offset
     else
         move zero                to M4-Month-Offset
     end-if.
     move "1"                    to M4-Day-Option.
     call "MAPS04" using MAPS04-WS.
     move M4-Result-Date(1:6)    to WS-Cfts-Ccyymm.
     move WS-Cfts-Ccyy           to DET-INVOICE-MONTH(1:4).
     move "-"                    to DET-INVOICE-MONTH(5:1).
     move WS-Cfts-Mm             to DET-INVOICE-MONTH(6:2).
 AA021-Exit.
     exit.
*
* AA022 - HEADER LEVEL SERVICE DATE DEFAULTS BY INVOICE TYPE.
*         NEW STARTS ON THE INVOICE DATE AND RUNS TO MONTH END;
*         CREDIT / ONE-TIME-CHARGE COVER THE INVOICE DATE ONLY;
*         RECURRING GETS THE SAME SHAPE AS NEW SINCE EVERY
*         RECURRING LINE ITEM OVERRIDES THIS AT AA030 ANYWAY.
 AA022-Build-Header-Dates.
     move WS-Inv-Date-Bin         to WS-Hdr-Svc-Start.
     if INV-TYPE-CODE = "CREDIT" or "ONE-TIME-CHARGE"
         move WS-Inv-Date-Bin     to WS-Hdr-Svc-End
     else
         move WS-Inv-Date-Bin     to M4-Base-Date
         move zero                to M4-Month-Offset
         move "L"                 to M4-Day-Option
         call "MAPS04" using MAPS04-WS
         move M4-Result-Date      to WS-Hdr-Svc-End
     end-if.
 AA022-Exit.
     exit.
*
* AA025 - THE CURRENT INVOICE FAILED A FILTER; STILL NEED TO
*         SKIP PAST ITS ITEMS AND CHILDREN SO THE NEXT INVOICE
*         LINES UP CORRECTLY ON THE NEXT PASS.
 AA025-Skip-Items-For-Invoice.
     perform  AA026-Skip-One-Item thru AA026-Exit
              until WS-Invitm-Eof
              or ITM-INVOICE-ID not = INV-ID.
 AA025-Exit.
     exit.
*
 AA026-Skip-One-Item.
     move     ITM-CHILD-COUNT to WS-Child-Ctr.
     perform  AA012-Read-Child thru AA012-Exit
              WS-Child-Ctr times.
     perform  AA011-Read-Item thru AA011-Exit.
 AA026-Exit.
     exit.
*
* AA030 - PROCESS ONE LINE ITEM: PULL ITS CHILDREN, DERIVE
*         HOSTNAME / MEMORY / OS, SERVICE DATES, HOURS AND
*         RATE, DESCRIPTION AND THE NEW-INVOICE ESTIMATE, THEN
*         WRITE THE ENRICHED DETAIL RECORD.
 AA030-Process-Item.
     perform AA040-Process-Children thru AA040-Exit.
     perform AA031-Build-Hostname thru AA031-Exit.
     perform AA032-Build-Service-Dates thru AA032-Exit.
     perform ZZ045-Hourly-Rate thru ZZ045-Exit.
     perform ZZ050-Description-Override thru ZZ050-Exit.
     perform ZZ060-Estimate-Monthly thru ZZ060-Exit.
*
     move INV-CREATE-DATE         to DET-PORTAL-INV-DATE.
     move INV-CREATE-TIME         to DET-PORTAL-INV-TIME.
     move WS-Itm-Svc-Start(1:4)   to DET-SVC-DATE-START(1:4).
     move "-"                     to DET-SVC-DATE-START(5:1).
     move WS-Itm-Svc-Start(5:2)   to DET-SVC-DATE-START(6:2).
     move "-"                     to DET-SVC-DATE-START(8:1).
     move WS-Itm-Svc-Start(7:2)   to DET-SVC-DATE-START(9:2).
     move WS-Itm-Svc-End(1:4)     to DET-SVC-DATE-END(1:4).
     move "-"                     to DET-SVC-DATE-END(5:1).
     move WS-Itm-Svc-End(5:2)     to DET-SVC-DATE-END(6:2).
     move "-"                     to DET-SVC-DATE-END(8:1).
     move WS-Itm-Svc-End(7:2)     to DET-SVC-DATE-END(9:2).
     move INV-ID                  to DET-PORTAL-INV-NBR.
     move INV-TYPE-CODE           to DET-TYPE.
     move ITM-BILLING-ITEM-ID     to DET-BILLING-ITEM-ID.
     move WS-Itm-Hostname         to DET-HOSTNAME.
     move ITM-CATEGORY-NAME       to DET-CATEGORY.
     move WS-Itm-Description      to DET-DESCRIPTION.
     move WS-Ram-Desc             to DET-MEMORY.
     move WS-Os-Desc              to DET-OS.
     move ITM-HOURLY-FLAG         to DET-HOURLY.
     move ITM-USAGE-FLAG          to DET-USAGE.
     move WS-Itm-Hours            to DET-HOURS.
     move WS-Itm-Rate             to DET-HOURLY-RATE.
     move WS-Itm-Recur-Chg        to DET-RECURRING-CHG.
     move WS-Itm-New-Est          to DET-NEW-EST-MONTHLY.
     move ITM-ONETIME-AMT         to DET-ONETIME-AMT.
     move INV-TOTAL-AMOUNT        to DET-INVOICE-TOTAL.
     move INV-TOTAL-RECURRING     to DET-INVOICE-RECURRING.
     move WS-Itm-Recur-Desc       to DET-RECURRING-DESC.
     write INV-DETAIL-RECORD.
     add 1 to WS-Recs-Written.
*
     perform AA011-Read-Item thru AA011-Exit.
 AA030-Exit.
     exit.
*
* AA031 - HOSTNAME IS host.domain WHEN BOTH ARE PRESENT, HOST
*         ALONE WHEN THERE IS NO DOMAIN, OR SPACES.
 AA031-Build-Hostname.
     move spaces to WS-Itm-Hostname.
     if ITM-HOST-NAME = spaces
         go to AA031-Exit.
     if ITM-DOMAIN-NAME = spaces
         move ITM-HOST-NAME to WS-Itm-Hostname
     else
         string ITM-HOST-NAME   delimited by space
                "."              delimited by size
                ITM-DOMAIN-NAME delimited by space
                into WS-Itm-Hostname
         end-string
     end-if.
 AA031-Exit.
     exit.
*
* AA032 - PER-ITEM SERVICE PERIOD OVERRIDE OF THE HEADER
*         DEFAULT.  ORDER MATTERS - HOURLY BEATS PLATFORM
*         SERVICE PLAN BEATS PLAIN RECURRING.
 AA032-Build-Service-Dates.
     move WS-Hdr-Svc-Start        to WS-Itm-Svc-Start.
     move WS-Hdr-Svc-End          to WS-Itm-Svc-End.
     move spaces                  to WS-Itm-Recur-Desc.
*
     if ITM-HOURLY-FLAG = "Y"
         move WS-Inv-Date-Bin     to M4-Base-Date
         move -1                  to M4-Month-Offset
         move "S"                 to M4-Day-Option
         call "MAPS04" using MAPS04-WS
         move M4-Result-Date      to WS-Itm-Svc-Start
         move M4-Result-Date(1:6) to WS-Itm-Svc-End(1:6)
         move M4-Days-In-Month    to WS-Itm-Svc-End(7:2)
         move "IaaS Usage"        to WS-Itm-Recur-Desc
         go to AA032-Exit
     end-if.
*
     move zero to WS-Psp-Ctr.
     inspect ITM-CATEGORY-NAME tallying WS-Psp-Ctr
             for all "Platform Service Plan".
     if WS-Psp-Ctr > zero
         move WS-Inv-Date-Bin     to M4-Base-Date
         move -2                  to M4-Month-Offset
         move "S"                 to M4-Day-Option
         call "MAPS04" using MAPS04-WS
         move M4-Result-Date      to WS-Itm-Svc-Start
         move M4-Result-Date(1:6) to WS-Itm-Svc-End(1:6)
         move M4-Days-In-Month    to WS-Itm-Svc-End(7:2)
         move "Platform Service Usage" to WS-Itm-Recur-Desc
         go to AA032-Exit
     end-if.
*
     if INV-TYPE-CODE = "RECURRING"
         move WS-Inv-Date-Bin     to M4-Base-Date
         move zero                to M4-Month-Offset
         move "S"                 to M4-Day-Option
         call "MAPS04" using MAPS04-WS
         move M4-Result-Date      to WS-Itm-Svc-Start
         move M4-Result-Date(1:6) to WS-Itm-Svc-End(1:6)
         move M4-Days-In-Month    to WS-Itm-Svc-End(7:2)
         move "IaaS Monthly"      to WS-Itm-Recur-Desc
     end-if.
 AA032-Exit.
     exit.
*
* AA040 - READ THIS ITEM'S CHILD RECORDS (THE COUNT IS CARRIED
*         ON THE ITEM ITSELF) AND SAVE OFF THE RAM / OS /
*         STORAGE DESCRIPTIONS EACH LINE ITEM MAY NEED LATER.
 AA040-Process-Children.
     move spaces to WS-Ram-Desc WS-Os-Desc WS-Iops-Desc
                    WS-Storage-Desc WS-Tier-Desc WS-Snapshot-Desc
                    WS-Guest-Usage-Desc.
     move zero to WS-Child-Hourly-Sum.
     set WS-Snap-Present-Sw to "N".
     set WS-Guest-Present-Sw to "N".
     move ITM-CHILD-COUNT to WS-Child-Ctr.
     perform  AA041-Process-One-Child thru AA041-Exit
              WS-Child-Ctr times.
 AA040-Exit.
     exit.
*
 AA041-Process-One-Child.
     perform AA012-Read-Child thru AA012-Exit.
     if not WS-Invchd-Eof
         add CHD-HOURLY-FEE to WS-Child-Hourly-Sum
         evaluate CHD-CATEGORY-CODE
             when "ram"
                 if WS-Ram-Desc = spaces
                     move CHD-PRODUCT-DESC to WS-Ram-Desc
                 end-if
             when "os"
                 if WS-Os-Desc = spaces
                     move CHD-PRODUCT-DESC to WS-Os-Desc
                 end-if
             when "performance_storage_iops"
                 move CHD-PRODUCT-DESC to WS-Iops-Desc
             when "performance_storage_space"
                 move CHD-PRODUCT-DESC to WS-Storage-Desc
             when "storage_tier_level"
                 move CHD-PRODUCT-DESC to WS-Tier-Desc
             when "storage_snapshot_space"
                 move CHD-DESCRIPTION to WS-Snapshot-Desc
                 set WS-Snap-Present to true
             when "guest_storage_usage"
                 move CHD-DESCRIPTION to WS-Guest-Usage-Desc
                 set WS-Guest-Present to true
             when other
                 continue
         end-evaluate
     end-if.
 AA041-Exit.
     exit.
*
* ZZ045 - HOURS AND HOURLY RATE.  RATE IS THE ITEM'S OWN
*         HOURLY FEE PLUS EVERY CHILD'S HOURLY FEE; HOURS IS
*         THE RECURRING AMOUNT DIVIDED BY THAT RATE, ROUNDED.
 ZZ045-Hourly-Rate.
     move zero to WS-Itm-Hours WS-Itm-Rate.
     move ITM-RECURRING-AMT   to WS-Itm-Recur-Chg.
     if ITM-HOURLY-FEE > zero
         compute WS-Itm-Rate =
             ITM-HOURLY-FEE + WS-Child-Hourly-Sum
         divide WS-Itm-Recur-Chg by WS-Itm-Rate
             giving WS-Itm-Hours rounded
     end-if.
 ZZ045-Exit.
     exit.
*
* ZZ050 - DESCRIPTION OVERRIDE BY CATEGORY CODE.
 ZZ050-Description-Override.
     evaluate ITM-CATEGORY-CODE
         when "storage_service_enterprise"
             perform ZZ051-Storage-Enterprise thru ZZ051-Exit
         when "performance_storage_iops"
             perform ZZ052-Storage-Iops thru ZZ052-Exit
         when "storage_as_a_service"
             perform ZZ053-Storage-As-A-Service thru ZZ053-Exit
         when "guest_storage"
             perform ZZ054-Guest-Storage thru ZZ054-Exit
         when other
             move ITM-DESCRIPTION to WS-Itm-Description
             inspect WS-Itm-Description
                     replacing all x"0A" by space
     end-evaluate.
 ZZ050-Exit.
     exit.
*
* ZZ051 - STORAGE_SERVICE_ENTERPRISE: "storage iops" WITH A
*         TRAILING SPACE, OR "storage iops with snapshot" WHEN
*         A SNAPSHOT CHILD WAS FOUND.
 ZZ051-Storage-Enterprise.
     if WS-Snap-Present
         move "storage iops with snapshot" to WS-Itm-Description
     else
         move "storage iops "              to WS-Itm-Description
     end-if.
 ZZ051-Exit.
     exit.
*
* ZZ052 - PERFORMANCE_STORAGE_IOPS: ALWAYS "storage iops".
 ZZ052-Storage-Iops.
     move "storage iops" to WS-Itm-Description.
 ZZ052-Exit.
     exit.
*
* ZZ053 - STORAGE_AS_A_SERVICE FILE STORAGE DESCRIPTION.
*         HOURLY MODEL RE-DERIVES HOURS OFF THE CHILDREN ONLY.
 ZZ053-Storage-As-A-Service.
     move spaces to WS-Itm-Description.
     if ITM-HOURLY-FLAG = "Y"
         move "Hourly"   to WS-Itm-Description(1:6)
         move WS-Child-Hourly-Sum to WS-Itm-Rate
         if WS-Itm-Rate > zero
             divide ITM-RECURRING-AMT by WS-Itm-Rate
                 giving WS-Itm-Hours rounded
         else
             move zero to WS-Itm-Hours
         end-if
     else
         move "Monthly"  to WS-Itm-Description(1:7)
     end-if.
     if WS-Storage-Desc = spaces and WS-Tier-Desc = spaces
         string WS-Itm-Description delimited by space
                " File Storage"    delimited by size
                into WS-Itm-Description
         end-string
     else
         string WS-Itm-Description delimited by space
                " File Storage "   delimited by size
                WS-Storage-Desc    delimited by space
                " at "             delimited by size
                WS-Tier-Desc       delimited by space
                into WS-Itm-Description
         end-string
     end-if.
     if WS-Snap-Present
         string WS-Itm-Description delimited by space
                " with "           delimited by size
                WS-Snapshot-Desc   delimited by space
                into WS-Itm-Description
         end-string
     end-if.
 ZZ053-Exit.
     exit.
*
* ZZ054 - GUEST_STORAGE: USE THE CHILD USAGE DESCRIPTION WHEN
*         PRESENT, ELSE THE ITEM'S OWN DESCRIPTION WITH
*         EMBEDDED NEWLINES TURNED TO SPACES.
 ZZ054-Guest-Storage.
     if WS-Guest-Present
         move WS-Guest-Usage-Desc to WS-Itm-Description
     else
         move ITM-DESCRIPTION    to WS-Itm-Description
         inspect WS-Itm-Description replacing all x"0A" by space
     end-if.
 ZZ054-Exit.
     exit.
*
* ZZ060 - ESTIMATED MONTHLY CHARGE, NEW INVOICES ONLY -
*         daysLeft = daysInMonth - invoiceDay + 1
*         estimate = (recurringAmt / daysLeft) * daysInMonth
* 11/26/25 JRH - REQ 7741, final step rounds into the 2-decimal
*         field instead of a plain move.
 ZZ060-Estimate-Monthly.
     move zero to WS-Itm-New-Est.
     if INV-TYPE-CODE not = "NEW"
         go to ZZ060-Exit.
     move WS-Inv-Date-Bin        to M4-Base-Date.
     move zero                   to M4-Month-Offset.
     move "L"                    to M4-Day-Option.
     call "MAPS04" using MAPS04-WS.
     move M4-Days-In-Month       to WS-Est-Days-In-Month.
     compute WS-Days-Left = WS-Est-Days-In-Month - WS-Inv-Dd + 1.
     if WS-Days-Left > zero
         compute WS-Est-Temp rounded =
             (ITM-RECURRING-AMT / WS-Days-Left)
             * WS-Est-Days-In-Month
         compute WS-Itm-New-Est rounded = WS-Est-Temp
     end-if.
 ZZ060-Exit.
     exit.
*
 AA090-Close-Files.
     close INVHDR-FILE INVITM-FILE INVCHD-FILE CTLPARM-FILE
           DETOUT-FILE.
     display "INVDETL - READ " WS-Recs-Read
             " WRITTEN " WS-Recs-Written
             " ZERO-SKIP " WS-Recs-Skipped-Zero
             " WINDOW-SKIP " WS-Recs-Skipped-Win.
 AA090-Exit.
     exit.
