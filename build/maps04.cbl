* Invoice Analysis Suite
* Common Month / Day Arithmetic Routine
*
 identification division.
 program-id.        maps04.
 author.             J R HOLDER.
 installation.       DATA PROCESSING - INVOICE ANALYSIS.
 date-written.       10/20/1994.
 date-compiled.
 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*
* CHANGE LOG
* ==========
* 10/20/94 JRH  REQ 4401 - INITIAL WRITE.  ADDS OR SUBTRACTS A
*               SIGNED COUNT OF MONTHS FROM M4-BASE-DATE AND
*               RETURNS THE RESULT PLUS THE DAYS IN THAT MONTH.
*               NO INTRINSIC FUNCTIONS - SHOP STANDARD IS TABLE
*               AND ARITHMETIC ONLY SO THE ROUTINE RUNS UNDER
*               THE OLDER COMPILER ON THE PAYROLL BOX AS WELL.
* 11/02/94 JRH  REQ 4401 - ADDED M4-DAY-OPTION HANDLING FOR
*               FIRST-OF-MONTH AND LAST-OF-MONTH CALLERS.
* 03/14/95 JRH  REQ 4477 - CENTURY WAS HELD AS 2 DIGITS, CHANGED
*               TO CARRY THE FULL 4 DIGIT YEAR THROUGHOUT SO
*               MAPS04 DOES NOT NEED ITS OWN CENTURY WINDOW.
* 07/09/96 JRH  REQ 4602 - CORRECTED LEAP YEAR TEST, WAS TESTING
*               YEAR NOT DIVISIBLE BY 4 ONLY, MISSED THE CENTURY
*               EXCEPTION (1900 IS NOT A LEAP YEAR).
* 11/20/98 JRH  REQ 4899 - Y2K READINESS REVIEW.  CONFIRMED ALL
*               DATE FIELDS IN THIS ROUTINE ARE FULL 4 DIGIT
*               CENTURY-YEAR AND ARITHMETIC DOES NOT ROLL OVER
*               AT THE 1999/2000 BOUNDARY.  NO CHANGES REQUIRED.
* 02/02/99 JRH  REQ 4899 - Y2K SIGN-OFF, ADDED TEST CASE FOR
*               12/1999 PLUS 1 MONTH IN THE INVDETL TEST DECK.
* 06/18/01 JRH  REQ 5215 - M4-DAYS-IN-MONTH WAS LEFT UNCHANGED
*               WHEN THE OFFSET WAS ZERO AND DAY-OPTION WAS
*               SPACE, NOW ALWAYS SET ON EVERY CALL.
* 09/30/03 SMB  REQ 5560 - PICKED UP BY S BROWN WHILE JRH WAS ON
*               LEAVE.  ADDED "S" DAY OPTION TO HOLD THE INPUT
*               DAY OF MONTH DOWN TO THE LAST VALID DAY OF THE
*               RESULT MONTH, NEEDED FOR THE NEW-INVOICE PRORATION
*               WORK IN INVDETL.
* 04/11/07 JRH  REQ 6011 - GENERAL TIDY, NO LOGIC CHANGE.
* 11/15/25 JRH  REQ 7734 - RENUMBERED PARAGRAPHS TO THE CURRENT
*               SHOP STANDARD WHILE FOLDING THIS ROUTINE INTO
*               THE INVOICE ANALYSIS SUITE.
*
 environment       division.
 copy  "envdiv.cob".
 input-output      section.
 data              division.
 working-storage   section.
 77  WS-Ccyy               pic 9(4)          comp.
 77  WS-Mm                 pic 99            comp.
 77  WS-Dd                 pic 99            comp.
 77  WS-Months-Total       pic s9(6)         comp.
 77  WS-Div-Qtn            pic 9(6)          comp.
 77  WS-Leap-Switch        pic x             value "N".
     88  WS-Leap-Year                        value "Y".
     88  WS-Not-Leap-Year                    value "N".
 01  WS-Month-Days-Table.
     03  filler            pic 9(2)          value 31.
     03  filler            pic 9(2)          value 28.
     03  filler            pic 9(2)          value 31.
     03  filler            pic 9(2)          value 30.
     03  filler            pic 9(2)          value 31.
     03  filler            pic 9(2)          value 30.
     03  filler            pic 9(2)          value 31.
     03  filler            pic 9(2)          value 31.
     03  filler            pic 9(2)          value 30.
     03  filler            pic 9(2)          value 31.
     03  filler            pic 9(2)          value 30.
     03  filler            pic 9(2)          value 31.
 01  WS-Month-Days-Redef redefines WS-Month-Days-Table.
     03  WS-Month-Days     pic 9(2) occurs 12 times
                                    indexed by WS-Mo-Idx.
 linkage           section.
 copy  "wsdatlnk.cob".
 procedure         division using MAPS04-WS.
 AA000-Main.
     perform AA010-Split-Base-Date thru AA010-Exit.
     perform AA020-Apply-Offset thru AA020-Exit.
     perform AA030-Set-Leap-Switch thru AA030-Exit.
     perform AA040-Set-Days-In-Month thru AA040-Exit.
     perform AA050-Apply-Day-Option thru AA050-Exit.
     perform AA060-Rebuild-Result thru AA060-Exit.
     go to AA000-Exit.
 AA000-Exit.
     exit program.
*
* AA010 - LIFT THE CENTURY-YEAR, MONTH AND DAY OUT OF THE
*         PACKED CCYYMMDD BASE DATE THE CALLER PASSED IN.
 AA010-Split-Base-Date.
     move M4-Base-Date(1:4)      to WS-Ccyy.
     move M4-Base-Date(5:2)      to WS-Mm.
     move M4-Base-Date(7:2)      to WS-Dd.
 AA010-Exit.
     exit.
*
* AA020 - ADD THE SIGNED MONTH OFFSET, CARRYING OR BORROWING
*         A YEAR AS MANY TIMES AS THE OFFSET REQUIRES.  THE
*         OFFSET ON THIS SUITE NEVER EXCEEDS A FEW MONTHS BUT
*         THE LOOP IS LEFT GENERAL PURPOSE.
 AA020-Apply-Offset.
     move M4-Month-Offset        to WS-Months-Total.
     add WS-Mm                   to WS-Months-Total.
 AA020-010-Carry-Loop.
     if WS-Months-Total > 12
         subtract 12             from WS-Months-Total
         add 1                   to WS-Ccyy
         go to AA020-010-Carry-Loop
     end-if.
 AA020-020-Borrow-Loop.
     if WS-Months-Total < 1
         add 12                  to WS-Months-Total
         subtract 1              from WS-Ccyy
         go to AA020-020-Borrow-Loop
     end-if.
     move WS-Months-Total        to WS-Mm.
 AA020-Exit.
     exit.
*
* AA030 - SET THE LEAP YEAR SWITCH FOR THE RESULT YEAR.
*         DIVISIBLE BY 4 AND, IF A CENTURY YEAR, ALSO BY 400.
 AA030-Set-Leap-Switch.
     set WS-Not-Leap-Year        to true.
     divide WS-Ccyy by 4 giving WS-Div-Qtn
         remainder WS-Dd.
     if WS-Dd not = 0
         go to AA030-Exit.
     divide WS-Ccyy by 100 giving WS-Div-Qtn
         remainder WS-Dd.
     if WS-Dd not = 0
         set WS-Leap-Year        to true
         go to AA030-Exit.
     divide WS-Ccyy by 400 giving WS-Div-Qtn
         remainder WS-Dd.
     if WS-Dd = 0
         set WS-Leap-Year        to true.
 AA030-Exit.
     exit.
*
* AA040 - LOOK UP THE DAYS IN THE RESULT MONTH FROM THE TABLE,
*         BUMPING FEBRUARY TO 29 IN A LEAP YEAR.
 AA040-Set-Days-In-Month.
     set WS-Mo-Idx               to WS-Mm.
     move WS-Month-Days(WS-Mo-Idx) to M4-Days-In-Month.
     if WS-Mm = 02 and WS-Leap-Year
         move 29                 to M4-Days-In-Month.
 AA040-Exit.
     exit.
*
* AA050 - APPLY THE CALLER'S DAY OPTION.
*         1 = FORCE THE FIRST OF THE RESULT MONTH
*         L = FORCE THE LAST DAY OF THE RESULT MONTH
*         S = KEEP THE INPUT DAY, CAPPED AT THE LAST VALID DAY
*         SPACE OR ANY OTHER VALUE ACTS THE SAME AS S
 AA050-Apply-Day-Option.
     evaluate M4-Day-Option
         when "1"
             move 01             to WS-Dd
         when "L"
             move M4-Days-In-Month to WS-Dd
         when other
             move M4-Base-Date(7:2) to WS-Dd
             if WS-Dd > M4-Days-In-Month
                 move M4-Days-In-Month to WS-Dd
             end-if
     end-evaluate.
 AA050-Exit.
     exit.
*
* AA060 - PUT THE RESULT CENTURY-YEAR, MONTH AND DAY BACK
*         TOGETHER INTO THE PACKED CCYYMMDD OUTPUT FIELD.
 AA060-Rebuild-Result.
     move WS-Ccyy                to M4-Result-Date(1:4).
     move WS-Mm                  to M4-Result-Date(5:2).
     move WS-Dd                  to M4-Result-Date(7:2).
 AA060-Exit.
     exit.
