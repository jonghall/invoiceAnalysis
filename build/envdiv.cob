********************************************************
*                                                      *
*   Common Environment Division Boilerplate            *
*   Copied into every ACAS Invoice Analysis program.   *
*                                                      *
********************************************************
*
* 21/10/25 jrh - Created for the Invoice Analysis suite,
*                lifted from the general ACAS envdiv used
*                across Sales/Purchase/Payroll.
* 04/11/25 jrh - Added UPSI-0 switch for test-mode runs.
*
    configuration section.
    source-computer.   IBM-370.
    object-computer.   IBM-370.
    special-names.
        C01 is TOP-OF-FORM
        UPSI-0 is INV-TEST-SWITCH
            ON STATUS  is INV-TEST-MODE
            OFF STATUS is INV-PRODUCTION-MODE
        class ALPHA-CLASS is "A" thru "Z" "a" thru "z".
