*******************************************
*                                          *
*  Working Storage For PAASUSE            *
*   Report Heading Line - PAASOUT Print   *
*   Lines Are Built Straight Into         *
*   RPTOUT-RECORD With STRING, No Fixed   *
*   Detail Layout Needed.                 *
*******************************************
*
* 27/10/25 jrh - Created.
*
 01  PW-Heading-Line.
     03  filler                pic x(01)      value space.
     03  PW-Hd-Co-Name         pic x(40).
     03  filler                pic x(20)      value spaces.
     03  PW-Hd-Report-Title    pic x(40).
     03  filler                pic x(31)      value spaces.
*
* 23/11/25 smb - Edited work field for the summary/plan cell and
*                total figures.  PT-Sm-Amt and PT-Pl-Amt are
*                packed comp-3 table elements - STRING copies raw
*                storage, so each figure has to be MOVEd into this
*                display-edited field before it goes in a print
*                line.
 77  PW-Cell-Amount            pic $z,zzz,zz9.99-.
