* PaaS Platform Usage Extraction And Summary - Builds The
* Usage-Month/Invoice-Month Window From CTLPARM, Reads PAASIN,
* Writes One PAASOUT Extract Record Per Usage Metric In The
* Window, And Prints The PaaS Summary And PaaS Plan Summary
* Reports.  Skips Both Reports Entirely When No Usage Records
* Fall Inside The Window.
*
 identification division.
 program-id.        paasuse.
 author.             J R HOLDER.
 installation.       DATA PROCESSING - INVOICE ANALYSIS.
 date-written.       11/02/1994.
 date-compiled.
 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*
* CHANGE LOG
* ==========
* 11/02/94 JRH  REQ 4410 - INITIAL WRITE.  USAGE MONTH WINDOW
*               AND EXTRACT WRITE ONLY.
* 12/08/94 JRH  REQ 4410 - ADDED PAAS SUMMARY BY RESOURCE.
* 01/17/95 JRH  REQ 4470 - ADDED PAAS PLAN SUMMARY BY RESOURCE
*               PLUS PLAN, SEPARATE ROW KEY FROM THE RESOURCE
*               SUMMARY SINCE ONE RESOURCE CAN HAVE SEVERAL
*               PLANS IN THE SAME MONTH.
* 04/22/97 JRH  REQ 4720 - SKIP BOTH PAAS REPORTS WHEN THE
*               WINDOW HAS NO MATCHING USAGE RECORDS, OPERATIONS
*               WAS GETTING BLANK PAGES ON QUIET MONTHS.
* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  USAGE/INVOICE MONTH KEYS
*               ARE FULL CCYY-MM TEXT THROUGHOUT, MAPS04 CARRIES
*               A FULL FOUR DIGIT CENTURY-YEAR.  NO CHANGES.
* 30/09/03 SMB  REQ 5560 - PLAN SUMMARY ROW KEY WIDENED, WAS
*               TRUNCATING LONGER PLAN NAMES.
* 27/10/25 SMB  REQ 6210 - REWRITTEN FOR THE PORTAL EXTRACT
*               FEED, USAGE MONTHS NOW BUILT BY MAPS04 INSTEAD
*               OF BEING KEYED IN ON THE OLD PARAMETER SCREEN.
* 16/11/25 SMB  REQ 6210 - USAGE MONTH TABLE ENTRIES DOUBLE AS
*               THE REPORT MONTH COLUMNS - ONE USAGE MONTH IS
*               EXACTLY ONE INVOICE MONTH SO NO SEPARATE COLUMN
*               LOOKUP TABLE IS NEEDED.
*
 environment division.
 copy "envdiv.cob".
 input-output section.
 file-control.
     select CTLPARM-FILE assign to "CTLPARM"
            organization is line sequential
            file status is WS-Ctlparm-Status.
     select PAASIN-FILE  assign to "PAASIN"
            organization is line sequential
            file status is WS-Paasin-Status.
     select PAASOUT-FILE assign to "PAASOUT"
            organization is line sequential
            file status is WS-Paasout-Status.
     select RPTOUT-FILE  assign to "RPTOUT"
            organization is line sequential
            file status is WS-Rptout-Status.
*
 data division.
 file section.
 FD  CTLPARM-FILE
     label records are standard.
     copy "ctlparm.cob".
 FD  PAASIN-FILE
     label records are standard.
     copy "paasin.cob".
 FD  PAASOUT-FILE
     label records are standard.
     copy "paasot.cob".
 FD  RPTOUT-FILE
     label records are standard
     record contains 133 characters.
 01  RPTOUT-RECORD               pic x(133).
*
 working-storage section.
 77  WS-Prog-Name          pic x(17)   value "PAASUSE 11/02/94".
 77  WS-Ctlparm-Status          pic xx         value "00".
 77  WS-Paasin-Status            pic xx         value "00".
     88  WS-Paasin-Eof                          value "10".
 77  WS-Paasout-Status           pic xx         value "00".
 77  WS-Rptout-Status            pic xx         value "00".
*
 77  WS-Um-Idx                   pic 9(3)       comp.
 77  WS-Um-Count                 pic 9(3)       comp.
 77  WS-Found-Sw                 pic x          value "N".
     88  WS-Found                               value "Y".
     88  WS-Not-Found                           value "N".
 77  WS-Base-Ccyymm              pic x(07).
 77  WS-Um-End-Ccyymm            pic x(07).
 copy "wsdatlnk.cob".
 copy "paaswork.cob".
 copy "paastab.cob".
*
 procedure division.
*
 AA000-Main.
     perform  AA001-Open-Files      thru AA001-Exit.
     perform  AA005-Build-Months    thru AA005-Exit.
     perform  AA010-Read-Usage      thru AA010-Exit
                                     until WS-Paasin-Eof.
     if       PT-Has-Usage-Records
              perform AA020-Print-Paas-Summary thru AA020-Exit
              perform AA030-Print-Plan-Summary thru AA030-Exit
     else
              display "PAASUSE - NO USAGE RECORDS IN WINDOW,"
                       " REPORTS SKIPPED"
     end-if.
     perform  AA090-Close-Files     thru AA090-Exit.
     stop     run.
 AA000-Exit.
     exit.
*
 AA001-Open-Files.
     open     input CTLPARM-FILE.
     read     CTLPARM-FILE
              at end
              display "PAASUSE - CTLPARM EMPTY, USING SPACES"
     end-read.
     close    CTLPARM-FILE.
     open     input PAASIN-FILE.
     if       WS-Paasin-Status not = "00"
              display "PAASUSE - PAASIN OPEN FAILED, STATUS "
                       WS-Paasin-Status
              stop run
     end-if.
     open     output PAASOUT-FILE.
     open     output RPTOUT-FILE.
 AA001-Exit.
     exit.
*
 AA005-Build-Months.
*
*    USAGE MONTHS RUN FROM (START MONTH - 1) THROUGH
*    (END MONTH - 2) INCLUSIVE - EVERY ENTRY DOUBLES AS A
*    REPORT COLUMN SINCE THE INVOICE MONTH IS ALWAYS EXACTLY
*    TWO CALENDAR MONTHS AHEAD OF ITS OWN USAGE MONTH.
*
     move     zero to PT-Usage-Month-Count.
     move     CTL-Start-Month(1:4) to M4-Base-Date(1:4).
     move     CTL-Start-Month(6:2) to M4-Base-Date(5:2).
     move     "01"                to M4-Base-Date(7:2).
     move     -1                  to M4-Month-Offset.
     move     "1"                 to M4-Day-Option.
     call     "MAPS04" using MAPS04-WS.
     move     M4-Result-Date(1:4) to WS-Base-Ccyymm(1:4).
     move     "-"                 to WS-Base-Ccyymm(5:1).
     move     M4-Result-Date(5:2) to WS-Base-Ccyymm(6:2).
     move     CTL-End-Month(1:4)  to M4-Base-Date(1:4).
     move     CTL-End-Month(6:2)  to M4-Base-Date(5:2).
     move     "01"                to M4-Base-Date(7:2).
     move     -2                  to M4-Month-Offset.
     move     "1"                 to M4-Day-Option.
     call     "MAPS04" using MAPS04-WS.
     move     M4-Result-Date(1:4) to WS-Um-End-Ccyymm(1:4).
     move     "-"                to WS-Um-End-Ccyymm(5:1).
     move     M4-Result-Date(5:2) to WS-Um-End-Ccyymm(6:2).
 AA005-Loop.
     if       PT-Usage-Month-Count not = zero
              and WS-Base-Ccyymm > WS-Um-End-Ccyymm
              go to AA005-Exit
     end-if.
     add      1 to PT-Usage-Month-Count.
     move     WS-Base-Ccyymm
              to PT-Usage-Month-Key(PT-Usage-Month-Count).
     move     WS-Base-Ccyymm(1:4) to M4-Base-Date(1:4).
     move     WS-Base-Ccyymm(6:2) to M4-Base-Date(5:2).
     move     "01"                to M4-Base-Date(7:2).
     move     2                   to M4-Month-Offset.
     move     "1"                 to M4-Day-Option.
     call     "MAPS04" using MAPS04-WS.
     move     M4-Result-Date(1:4)
           to PT-Invoice-Month-Key(PT-Usage-Month-Count)(1:4).
     move     "-"
           to PT-Invoice-Month-Key(PT-Usage-Month-Count)(5:1).
     move     M4-Result-Date(5:2)
           to PT-Invoice-Month-Key(PT-Usage-Month-Count)(6:2).
     if       WS-Base-Ccyymm = WS-Um-End-Ccyymm
              go to AA005-Exit
     end-if.
     move     WS-Base-Ccyymm(1:4) to M4-Base-Date(1:4).
     move     WS-Base-Ccyymm(6:2) to M4-Base-Date(5:2).
     move     "01"                to M4-Base-Date(7:2).
     move     1                   to M4-Month-Offset.
     move     "1"                 to M4-Day-Option.
     call     "MAPS04" using MAPS04-WS.
     move     M4-Result-Date(1:4) to WS-Base-Ccyymm(1:4).
     move     "-"                 to WS-Base-Ccyymm(5:1).
     move     M4-Result-Date(5:2) to WS-Base-Ccyymm(6:2).
     go       to AA005-Loop.
 AA005-Exit.
     exit.
*
 AA010-Read-Usage.
     read     PAASIN-FILE
              at end
              set WS-Paasin-Eof to true
              go to AA010-Exit
     end-read.
     set      WS-Not-Found to true.
     set      PT-Um-Idx to 1.
     search   PT-Usage-Month-Entry varying PT-Um-Idx
              at end go to AA010-Exit
              when PT-Usage-Month-Key(PT-Um-Idx)
                                   = PAAS-USAGE-MONTH
              set WS-Found to true.
     if       WS-Not-Found
              go to AA010-Exit
     end-if.
     set      PT-Has-Usage-Records to true.
     move     PAAS-USAGE-MONTH    to PAASX-USAGE-MONTH.
     move     PAAS-RESOURCE-NAME  to PAASX-RESOURCE-NAME.
     move     PAAS-PLAN-NAME      to PAASX-PLAN-NAME.
     move     PAAS-BILLABLE-CHG   to PAASX-BILLABLE-CHG.
     move     PAAS-NONBILL-CHG    to PAASX-NONBILL-CHG.
     move     PAAS-UNIT           to PAASX-UNIT.
     move     PAAS-QUANTITY       to PAASX-QUANTITY.
     move     PAAS-CHARGES        to PAASX-CHARGES.
     move     PT-Invoice-Month-Key(PT-Um-Idx)
              to PAASX-INVOICE-MONTH.
     write    PAAS-EXTRACT-RECORD.
     perform  AA011-Insert-Summary  thru AA011-Exit.
     perform  AA012-Insert-Plan     thru AA012-Exit.
 AA010-Exit.
     exit.
*
 AA011-Insert-Summary.
     set      WS-Not-Found to true.
     set      PT-Sm-Idx to 1.
     search   PT-Sm-Entry varying PT-Sm-Idx
              at end go to AA011-New-Row
              when PT-Sm-Resource(PT-Sm-Idx) = PAAS-RESOURCE-NAME
              set WS-Found to true.
     if       WS-Found
              go to AA011-Add-Amount
     end-if.
 AA011-New-Row.
     add      1 to PT-Sm-Count.
     set      PT-Sm-Idx to PT-Sm-Count.
     move     PAAS-RESOURCE-NAME to PT-Sm-Resource(PT-Sm-Idx).
 AA011-Add-Amount.
     add      PAAS-CHARGES to PT-Sm-Amt(PT-Sm-Idx, PT-Um-Idx).
     add      PAAS-CHARGES to PT-Sm-Row-Total(PT-Sm-Idx).
     add      PAAS-CHARGES to PT-Sm-Col-Total(PT-Um-Idx).
     add      PAAS-CHARGES to PT-Sm-Grand-Total.
 AA011-Exit.
     exit.
*
 AA012-Insert-Plan.
     set      WS-Not-Found to true.
     set      PT-Pl-Idx to 1.
     search   PT-Pl-Entry varying PT-Pl-Idx
              at end go to AA012-New-Row
              when PT-Pl-Resource(PT-Pl-Idx) = PAAS-RESOURCE-NAME
                and PT-Pl-Plan-Name(PT-Pl-Idx) = PAAS-PLAN-NAME
              set WS-Found to true.
     if       WS-Found
              go to AA012-Add-Amount
     end-if.
 AA012-New-Row.
     add      1 to PT-Pl-Count.
     set      PT-Pl-Idx to PT-Pl-Count.
     move     PAAS-RESOURCE-NAME to PT-Pl-Resource(PT-Pl-Idx).
     move     PAAS-PLAN-NAME     to PT-Pl-Plan-Name(PT-Pl-Idx).
 AA012-Add-Amount.
     add      PAAS-CHARGES to PT-Pl-Amt(PT-Pl-Idx, PT-Um-Idx).
     add      PAAS-CHARGES to PT-Pl-Row-Total(PT-Pl-Idx).
     add      PAAS-CHARGES to PT-Pl-Col-Total(PT-Um-Idx).
     add      PAAS-CHARGES to PT-Pl-Grand-Total.
 AA012-Exit.
     exit.
*
 AA020-Print-Paas-Summary.
     move     CTL-Co-Name to PW-Hd-Co-Name.
     move     "PAAS SUMMARY BY RESOURCE" to PW-Hd-Report-Title.
     write    RPTOUT-RECORD from PW-Heading-Line
              after advancing page.
     perform  AA021-Summary-Row thru AA021-Exit
              varying PT-Sm-Idx from 1 by 1
              until PT-Sm-Idx > PT-Sm-Count.
     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 2 lines.
     perform  AA022-Summary-Col-Total thru AA022-Exit
              varying PT-Um-Idx from 1 by 1
              until PT-Um-Idx > PT-Usage-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PT-Sm-Grand-Total to PW-Cell-Amount.
     string   "GRAND TOTAL  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 2 lines.
 AA020-Exit.
     exit.
*
 AA021-Summary-Row.
     move     spaces to RPTOUT-RECORD.
     string   PT-Sm-Resource(PT-Sm-Idx)
                                    delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
     perform  AA023-Summary-Cell thru AA023-Exit
              varying PT-Um-Idx from 1 by 1
              until PT-Um-Idx > PT-Usage-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PT-Sm-Row-Total(PT-Sm-Idx) to PW-Cell-Amount.
     string   "     TOTAL  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA021-Exit.
     exit.
*
 AA023-Summary-Cell.
     move     spaces to RPTOUT-RECORD.
     move     PT-Sm-Amt(PT-Sm-Idx, PT-Um-Idx) to PW-Cell-Amount.
     string   "     " delimited by size
              PT-Invoice-Month-Key(PT-Um-Idx)
                               delimited by size
              "  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA023-Exit.
     exit.
*
 AA022-Summary-Col-Total.
     move     spaces to RPTOUT-RECORD.
     move     PT-Sm-Col-Total(PT-Um-Idx) to PW-Cell-Amount.
     string   "     " delimited by size
              PT-Invoice-Month-Key(PT-Um-Idx)
                               delimited by size
              "  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA022-Exit.
     exit.
*
 AA030-Print-Plan-Summary.
     move     CTL-Co-Name to PW-Hd-Co-Name.
     move     "PAAS PLAN SUMMARY BY RESOURCE/PLAN"
              to PW-Hd-Report-Title.
     write    RPTOUT-RECORD from PW-Heading-Line
              after advancing page.
     perform  AA031-Plan-Row thru AA031-Exit
              varying PT-Pl-Idx from 1 by 1
              until PT-Pl-Idx > PT-Pl-Count.
     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 2 lines.
     perform  AA032-Plan-Col-Total thru AA032-Exit
              varying PT-Um-Idx from 1 by 1
              until PT-Um-Idx > PT-Usage-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PT-Pl-Grand-Total to PW-Cell-Amount.
     string   "GRAND TOTAL  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 2 lines.
 AA030-Exit.
     exit.
*
 AA031-Plan-Row.
     move     spaces to RPTOUT-RECORD.
     string   PT-Pl-Resource(PT-Pl-Idx)
                             delimited by size
              " "            delimited by size
              PT-Pl-Plan-Name(PT-Pl-Idx)
                             delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
     perform  AA033-Plan-Cell thru AA033-Exit
              varying PT-Um-Idx from 1 by 1
              until PT-Um-Idx > PT-Usage-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PT-Pl-Row-Total(PT-Pl-Idx) to PW-Cell-Amount.
     string   "     TOTAL  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA031-Exit.
     exit.
*
 AA033-Plan-Cell.
     move     spaces to RPTOUT-RECORD.
     move     PT-Pl-Amt(PT-Pl-Idx, PT-Um-Idx) to PW-Cell-Amount.
     string   "     " delimited by size
              PT-Invoice-Month-Key(PT-Um-Idx)
                               delimited by size
              "  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA033-Exit.
     exit.
*
 AA032-Plan-Col-Total.
     move     spaces to RPTOUT-RECORD.
     move     PT-Pl-Col-Total(PT-Um-Idx) to PW-Cell-Amount.
     string   "     " delimited by size
              PT-Invoice-Month-Key(PT-Um-Idx)
                               delimited by size
              "  " delimited by size
              PW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA032-Exit.
     exit.
*
 AA090-Close-Files.
     close    PAASIN-FILE.
     close    PAASOUT-FILE.
     close    RPTOUT-FILE.
 AA090-Exit.
     exit.
