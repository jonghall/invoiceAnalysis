*******************************************
*                                          *
*  Record Definition For PaaS Usage       *
*     Extract File - PAASOUT              *
*     One per usage metric, written by    *
*     PAASUSE                             *
*******************************************
*  File size 200 bytes.
*
* 25/10/25 jrh - Created.
* 13/11/25 jrh - Added PAASX-INVOICE-MONTH - usage month plus
*                two calendar months, per the CFTS consolidation
*                rule used across the whole suite.
*
 01  PAAS-EXTRACT-RECORD.
     03  PAASX-USAGE-MONTH     pic x(7).
     03  PAASX-RESOURCE-NAME   pic x(40).
     03  PAASX-PLAN-NAME       pic x(40).
     03  PAASX-BILLABLE-CHG    pic s9(9)v9(3).
     03  PAASX-NONBILL-CHG     pic s9(9)v9(3).
     03  PAASX-UNIT            pic x(20).
     03  PAASX-QUANTITY        pic s9(9)v9(3).
     03  PAASX-CHARGES         pic s9(9)v9(3).
     03  PAASX-INVOICE-MONTH   pic x(7).
