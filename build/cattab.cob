*******************************************
*                                          *
*  Record Definition For Category Code    *
*    to Category Name Table - CATTAB      *
*     Used by RECURRPT to translate a     *
*     child category code to its name     *
*******************************************
*  File size 70 bytes.
*
* 27/10/25 jrh - Created.
*
 01  CAT-TABLE-RECORD.
     03  CAT-CODE              pic x(30).
     03  CAT-NAME              pic x(40).
