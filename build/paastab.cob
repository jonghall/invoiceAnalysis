*******************************************
*                                          *
*  Working Storage For PAASUSE            *
*   Usage Month Table And PaaS Summary    *
*   / Plan Summary Pivot Tables           *
*******************************************
*
* 27/10/25 jrh - Created, month table shares the same 24 column
*                shape as the INVRPT copy so the two reports
*                always print the same span of months.
* 16/11/25 jrh - Added PT-Plan-Name to the plan summary rows,
*                was flattening resource+plan into one field
*                and losing the plan on the printed report.
*
 01  PT-Usage-Month-Table.
     03  PT-Usage-Month-Entry occurs 24 times
                              indexed by PT-Um-Idx.
         05  PT-Usage-Month-Key    pic x(07).
         05  PT-Invoice-Month-Key  pic x(07).
* 22/11/25 jrh - Split-out view of the two CCYY-MM keys, used by
*                a one-off audit paragraph that logs the plain
*                year and month instead of the dashed key.
 01  PT-Um-Key-Redef redefines PT-Usage-Month-Table.
     03  PT-Umk-Entry occurs 24 times.
         05  PT-Umk-Usage-Ccyy     pic x(04).
         05  PT-Umk-Usage-Dash     pic x(01).
         05  PT-Umk-Usage-Mm       pic x(02).
         05  PT-Umk-Inv-Ccyy       pic x(04).
         05  PT-Umk-Inv-Dash       pic x(01).
         05  PT-Umk-Inv-Mm         pic x(02).
 77  PT-Usage-Month-Count          pic 99         comp.
*
 01  PT-Summary-Table.
     03  PT-Sm-Entry occurs 100 times
                      indexed by PT-Sm-Idx.
         05  PT-Sm-Resource        pic x(40).
         05  PT-Sm-Amt occurs 24 times
                       pic s9(9)v99 comp-3.
         05  PT-Sm-Row-Total       pic s9(9)v99 comp-3.
 01  PT-Sm-Byte-Redef redefines PT-Summary-Table.
     03  PT-Smb-Entry occurs 100 times
                       pic x(190).
 77  PT-Sm-Count                   pic 999        comp.
 01  PT-Sm-Col-Total-Tbl.
     03  PT-Sm-Col-Total occurs 24 times
                         pic s9(9)v99 comp-3.
 77  PT-Sm-Grand-Total             pic s9(9)v99   comp-3.
*
 01  PT-Plan-Summary-Table.
     03  PT-Pl-Entry occurs 150 times
                      indexed by PT-Pl-Idx.
         05  PT-Pl-Resource        pic x(40).
         05  PT-Pl-Plan-Name       pic x(40).
         05  PT-Pl-Amt occurs 24 times
                       pic s9(9)v99 comp-3.
         05  PT-Pl-Row-Total       pic s9(9)v99 comp-3.
 01  PT-Pl-Byte-Redef redefines PT-Plan-Summary-Table.
     03  PT-Plb-Entry occurs 150 times
                       pic x(230).
 77  PT-Pl-Count                   pic 999        comp.
 01  PT-Pl-Col-Total-Tbl.
     03  PT-Pl-Col-Total occurs 24 times
                         pic s9(9)v99 comp-3.
 77  PT-Pl-Grand-Total             pic s9(9)v99   comp-3.
 77  PT-Has-Usage-Sw               pic x          value "N".
     88  PT-Has-Usage-Records                     value "Y".
     88  PT-No-Usage-Records                      value "N".
