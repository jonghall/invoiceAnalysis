* Invoice Analysis Reporting - Reads The DETOUT Extract Built
* By INVDETL And Produces The Detail Listing, The Type Top
* Sheet, The Invoice And Category Summary Matrices, And The
* Four Virtual-Server Usage Pivots.
*
 identification division.
 program-id.        invrpt.
 author.             J R HOLDER.
 installation.       DATA PROCESSING - INVOICE ANALYSIS.
 date-written.       10/29/1994.
 date-compiled.
 security.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*
* CHANGE LOG
* ==========
* 10/29/94 JRH  REQ 4402 - INITIAL WRITE.  DETAIL LISTING AND
*               TOP SHEET ONLY, ONE PASS OVER DETOUT.
* 11/12/94 JRH  REQ 4402 - ADDED INVOICE SUMMARY AND CATEGORY
*               SUMMARY MATRICES, TABLE DRIVEN LIKE THE OLD
*               PORTAL SPREADSHEET MACRO.
* 12/09/94 JRH  REQ 4460 - ADDED THE FOUR SERVER PIVOTS (HOURLY
*               / MONTHLY x COMPUTING INSTANCE / SERVER).
* 02/14/95 JRH  REQ 4501 - TOP SHEET NOW GROUPS ON RECURRING
*               DESCRIPTION AS WELL AS TYPE/INVOICE/DATES - TWO
*               ITEMS ON ONE INVOICE WITH DIFFERENT SERVICE
*               PERIODS WERE COLLAPSING INTO ONE LINE.
* 03/03/96 JRH  REQ 4611 - PIVOT TABLES SKIP PRINTING WHEN THE
*               ROW COUNT IS ZERO INSTEAD OF PRINTING AN EMPTY
*               HEADING.
* 11/25/98 JRH  REQ 4899 - Y2K REVIEW.  MONTH COLUMN KEYS ARE
*               FULL CCYY-MM TEXT, COMPARE AND SORT CORRECTLY
*               ACROSS THE 1999/2000 BOUNDARY.  NO CHANGES.
* 06/02/01 JRH  REQ 5215 - SERVER PIVOTS NOW SKIP A VARIANT
*               ENTIRELY WHEN IT HAS NO ROWS, PER OPERATIONS
*               REQUEST TO STOP SHIPPING BLANK PAGES.
* 09/30/03 SMB  REQ 5560 - CATEGORY SUMMARY ROW KEY WIDENED TO
*               INCLUDE DESCRIPTION, MATCHING THE REVISED
*               DETOUT LAYOUT.
* 14/11/25 SMB  REQ 6210 - TOP SHEET GROUPS NOW BUBBLE-SORTED ON
*               SERVICE START DATE BEFORE THE CONTROL BREAK PASS,
*               PORTAL NO LONGER GUARANTEES INVOICE ORDER.
* 16/11/25 SMB  REQ 6210 - ADDED THE MONTH COLUMN BUILD PARAGRAPH
*               SHARED BY ALL THREE MATRIX REPORTS.
*
 environment division.
 copy "envdiv.cob".
 input-output section.
 file-control.
     select DETOUT-FILE  assign to "DETOUT"
            organization is line sequential
            file status is WS-Detout-Status.
     select CTLPARM-FILE assign to "CTLPARM"
            organization is line sequential
            file status is WS-Ctlparm-Status.
     select RPTOUT-FILE  assign to "RPTOUT"
            organization is line sequential
            file status is WS-Rptout-Status.
*
 data division.
 file section.
 FD  DETOUT-FILE
     label records are standard.
     copy "detrec.cob".
 FD  CTLPARM-FILE
     label records are standard.
     copy "ctlparm.cob".
 FD  RPTOUT-FILE
     label records are standard
     record contains 133 characters.
 01  RPTOUT-RECORD               pic x(133).
*
 working-storage section.
 77  WS-Prog-Name          pic x(17)   value "INVRPT  10/29/94".
 77  WS-Detout-Status           pic xx         value "00".
     88  WS-Detout-Eof                          value "10".
 77  WS-Ctlparm-Status          pic xx         value "00".
 77  WS-Rptout-Status           pic xx         value "00".
*
* GENERAL WORK AREAS
*
 77  WS-Total-Amount            pic s9(9)v99   comp-3.
 77  WS-Blank-Line              pic x(133)     value spaces.
 77  WS-Sub-Idx                 pic 9(3)       comp.
 77  WS-Sub-Idx-2               pic 9(3)       comp.
 77  WS-Found-Sw                pic x          value "N".
     88  WS-Found                              value "Y".
     88  WS-Not-Found                          value "N".
*
 copy "rptwork.cob".
 copy "pivtab.cob".
*
 procedure division.
*
 AA000-Main.
     perform  AA001-Open-Files      thru AA001-Exit.
     perform  AA010-Read-Detail     thru AA010-Exit
                                     until WS-Detout-Eof.
     perform  AA015-Sort-Top-Sheet  thru AA015-Exit.
     perform  AA020-Print-Detail-Heading thru AA020-Exit.
     perform  AA030-Print-Top-Sheet thru AA030-Exit.
     if       PIV-Is-Count not = zero
              perform AA040-Print-Invoice-Summary thru AA040-Exit
     end-if.
     if       PIV-Cs-Count not = zero
              perform AA050-Print-Category-Summary thru AA050-Exit
     end-if.
     perform  AA060-Print-Server-Pivots  thru AA060-Exit
              varying PIV-Sv-Var-Idx from 1 by 1
              until PIV-Sv-Var-Idx > 4.
     perform  AA090-Close-Files     thru AA090-Exit.
     stop     run.
*
 AA000-Exit.
     exit.
*
 AA001-Open-Files.
     open     input DETOUT-FILE.
     if       WS-Detout-Status not = "00"
              display "INVRPT - DETOUT OPEN FAILED, STATUS "
                       WS-Detout-Status
              go to AA001-Abort
     end-if.
     open     input CTLPARM-FILE.
     read     CTLPARM-FILE
              at end
              display "INVRPT - CTLPARM EMPTY, USING SPACES"
     end-read.
     close    CTLPARM-FILE.
     open     output RPTOUT-FILE.
     go       to AA001-Exit.
 AA001-Abort.
     stop     run.
 AA001-Exit.
     exit.
*
 AA010-Read-Detail.
     read     DETOUT-FILE
              at end
              set WS-Detout-Eof to true
              go to AA010-Exit
     end-read.
     compute  WS-Total-Amount = DET-ONETIME-AMT
              + DET-RECURRING-CHG.
     perform  AA011-Table-Detail     thru AA011-Exit.
     perform  AA012-Insert-Invoice-Summary thru AA012-Exit.
     perform  AA013-Insert-Category-Summary thru AA013-Exit.
     perform  AA014-Insert-Server-Pivot thru AA014-Exit.
 AA010-Exit.
     exit.
*
 AA011-Table-Detail.
*
*    ONE LINE PER DETOUT RECORD, KEPT AS AN OCCURS TABLE SO IT
*    CAN BE PRINTED AFTER THE TOP SHEET GROUPS ARE COLLECTED -
*    RE-READING DETOUT WOULD MEAN OPENING IT TWICE.
*
     move     DET-TYPE            to RW-Dt-Type.
     move     DET-HOSTNAME(1:35)  to RW-Dt-Host.
     move     DET-CATEGORY(1:25)  to RW-Dt-Category.
     move     DET-DESCRIPTION(1:30) to RW-Dt-Description.
     move     DET-HOURS           to RW-Dt-Hours.
     move     DET-HOURLY-RATE     to RW-Dt-Rate.
     move     WS-Total-Amount     to RW-Dt-Amount.
     write    RPTOUT-RECORD from RW-Detail-Line.
     add      1 to RW-Line-Ctr.
*
*    ONE ENTRY PER LINE ITEM COLLECTED FOR THE TOP SHEET GROUP -
*    LOOK FOR AN EXISTING GROUP WITH THE SAME KEY FIRST.
*
     move     DET-TYPE to PIV-Top-Type(1).
     set      WS-Not-Found to true.
     set      PIV-Top-Idx to 1.
     search   PIV-Top-Entry varying PIV-Top-Idx
              at end go to AA011-New-Top-Entry
              when PIV-Top-Type(PIV-Top-Idx) = DET-TYPE
                and PIV-Top-Invoice-No(PIV-Top-Idx)
                                       = DET-PORTAL-INV-NBR
                and PIV-Top-Svc-Start(PIV-Top-Idx)
                                       = DET-SVC-DATE-START
                and PIV-Top-Svc-End(PIV-Top-Idx)
                                       = DET-SVC-DATE-END
                and PIV-Top-Desc(PIV-Top-Idx)
                                       = DET-RECURRING-DESC
              set WS-Found to true.
     if       WS-Found
              add WS-Total-Amount to PIV-Top-Amount(PIV-Top-Idx)
              go to AA011-Exit
     end-if.
 AA011-New-Top-Entry.
     add      1 to PIV-Top-Count.
     set      PIV-Top-Idx to PIV-Top-Count.
     move     DET-TYPE           to PIV-Top-Type(PIV-Top-Idx).
     move     DET-PORTAL-INV-NBR
              to PIV-Top-Invoice-No(PIV-Top-Idx).
     move     DET-SVC-DATE-START
              to PIV-Top-Svc-Start(PIV-Top-Idx).
     move     DET-SVC-DATE-END
              to PIV-Top-Svc-End(PIV-Top-Idx).
     move     DET-RECURRING-DESC
              to PIV-Top-Desc(PIV-Top-Idx).
     move     WS-Total-Amount    to PIV-Top-Amount(PIV-Top-Idx).
 AA011-Exit.
     exit.
*
 AA012-Insert-Invoice-Summary.
     perform  ZZ080-Get-Month-Column thru ZZ080-Exit.
     set      WS-Not-Found to true.
     set      PIV-Is-Idx to 1.
     search   PIV-Is-Entry varying PIV-Is-Idx
              at end go to AA012-New-Row
              when PIV-Is-Type(PIV-Is-Idx)     = DET-TYPE
                and PIV-Is-Category(PIV-Is-Idx) = DET-CATEGORY
              set WS-Found to true.
     if       WS-Found
              go to AA012-Add-Amount
     end-if.
 AA012-New-Row.
     add      1 to PIV-Is-Count.
     set      PIV-Is-Idx to PIV-Is-Count.
     move     DET-TYPE      to PIV-Is-Type(PIV-Is-Idx).
     move     DET-CATEGORY  to PIV-Is-Category(PIV-Is-Idx).
 AA012-Add-Amount.
     add      WS-Total-Amount
              to PIV-Is-Amt(PIV-Is-Idx, WS-Sub-Idx).
     add      WS-Total-Amount to PIV-Is-Row-Total(PIV-Is-Idx).
     add      WS-Total-Amount to PIV-Is-Col-Total(WS-Sub-Idx).
     add      WS-Total-Amount to PIV-Is-Grand-Total.
 AA012-Exit.
     exit.
*
 AA013-Insert-Category-Summary.
     perform  ZZ080-Get-Month-Column thru ZZ080-Exit.
     set      WS-Not-Found to true.
     set      PIV-Cs-Idx to 1.
     search   PIV-Cs-Entry varying PIV-Cs-Idx
              at end go to AA013-New-Row
              when PIV-Cs-Type(PIV-Cs-Idx)     = DET-TYPE
                and PIV-Cs-Category(PIV-Cs-Idx) = DET-CATEGORY
                and PIV-Cs-Description(PIV-Cs-Idx)
                            = DET-DESCRIPTION(1:30)
              set WS-Found to true.
     if       WS-Found
              go to AA013-Add-Amount
     end-if.
 AA013-New-Row.
     add      1 to PIV-Cs-Count.
     set      PIV-Cs-Idx to PIV-Cs-Count.
     move     DET-TYPE      to PIV-Cs-Type(PIV-Cs-Idx).
     move     DET-CATEGORY  to PIV-Cs-Category(PIV-Cs-Idx).
     move     DET-DESCRIPTION(1:30)
              to PIV-Cs-Description(PIV-Cs-Idx).
 AA013-Add-Amount.
     add      WS-Total-Amount
              to PIV-Cs-Amt(PIV-Cs-Idx, WS-Sub-Idx).
     add      WS-Total-Amount to PIV-Cs-Row-Total(PIV-Cs-Idx).
     add      WS-Total-Amount to PIV-Cs-Col-Total(WS-Sub-Idx).
     add      WS-Total-Amount to PIV-Cs-Grand-Total.
 AA013-Exit.
     exit.
*
 AA014-Insert-Server-Pivot.
*
*    VARIANT 1 = HOURLY COMPUTING INSTANCE, 2 = MONTHLY COMPUTING
*    INSTANCE, 3 = HOURLY SERVER, 4 = MONTHLY SERVER - SKIP THE
*    RECORD ENTIRELY WHEN IT DOES NOT MATCH ONE OF THE FOUR.
*
     move     zero to WS-Sub-Idx-2.
     if       DET-CATEGORY(1:19) = "Computing Instance"
              if       DET-HOURLY = "Y"
                       move 1 to WS-Sub-Idx-2
              else
                       move 2 to WS-Sub-Idx-2
              end-if
     else
     if       DET-CATEGORY(1:6) = "Server"
              if       DET-HOURLY = "Y"
                       move 3 to WS-Sub-Idx-2
              else
                       move 4 to WS-Sub-Idx-2
              end-if
     end-if
     end-if.
     if       WS-Sub-Idx-2 = zero
              go to AA014-Exit
     end-if.
     set      PIV-Sv-Var-Idx to WS-Sub-Idx-2.
     set      PIV-Sv-Variant-Present(PIV-Sv-Var-Idx) to true.
     perform  ZZ080-Get-Month-Column thru ZZ080-Exit.
     set      WS-Not-Found to true.
     set      PIV-Sv-Idx to 1.
     search   PIV-Sv-Entry(PIV-Sv-Var-Idx) varying PIV-Sv-Idx
              at end go to AA014-New-Row
              when PIV-Sv-Description(PIV-Sv-Var-Idx, PIV-Sv-Idx)
                            = DET-DESCRIPTION(1:30)
                and PIV-Sv-Os(PIV-Sv-Var-Idx, PIV-Sv-Idx)
                            = DET-OS(1:30)
              set WS-Found to true.
     if       WS-Found
              go to AA014-Add-Amount
     end-if.
 AA014-New-Row.
     add      1 to PIV-Sv-Count(PIV-Sv-Var-Idx).
     set      PIV-Sv-Idx to PIV-Sv-Count(PIV-Sv-Var-Idx).
     move     DET-DESCRIPTION(1:30)
              to PIV-Sv-Description(PIV-Sv-Var-Idx, PIV-Sv-Idx).
     move     DET-OS(1:30)
              to PIV-Sv-Os(PIV-Sv-Var-Idx, PIV-Sv-Idx).
 AA014-Add-Amount.
     add      1
              to PIV-Sv-Qty(PIV-Sv-Var-Idx, PIV-Sv-Idx,
                           WS-Sub-Idx).
     add      DET-HOURS
              to PIV-Sv-Hours(PIV-Sv-Var-Idx, PIV-Sv-Idx,
                              WS-Sub-Idx).
     add      DET-RECURRING-CHG
              to PIV-Sv-Recurring(PIV-Sv-Var-Idx, PIV-Sv-Idx,
                                  WS-Sub-Idx).
 AA014-Exit.
     exit.
*
 ZZ080-Get-Month-Column.
*
*    SHARED BY ALL THREE MATRIX INSERTS - LOOKS UP DET-INVOICE-
*    MONTH IN THE COLUMN TABLE, ADDING A NEW COLUMN ON THE END
*    IF NOT SEEN BEFORE.  WS-Sub-Idx COMES BACK SET TO THE
*    COLUMN NUMBER.
*
     set      WS-Not-Found to true.
     set      PIV-Mo-Idx to 1.
     search   PIV-Month-Entry varying PIV-Mo-Idx
              at end go to ZZ080-New-Month
              when PIV-Month-Key(PIV-Mo-Idx) = DET-INVOICE-MONTH
              set WS-Found to true.
     if       WS-Found
              set WS-Sub-Idx to PIV-Mo-Idx
              go to ZZ080-Exit
     end-if.
 ZZ080-New-Month.
     add      1 to PIV-Month-Count.
     set      PIV-Mo-Idx to PIV-Month-Count.
     move     DET-INVOICE-MONTH to PIV-Month-Key(PIV-Mo-Idx).
     set      WS-Sub-Idx to PIV-Mo-Idx.
 ZZ080-Exit.
     exit.
*
 AA015-Sort-Top-Sheet.
*
*    OLD FASHIONED BUBBLE SORT - THE TABLE NEVER HOLDS MORE THAN
*    A FEW HUNDRED ENTRIES SO THE N-SQUARED COST DOES NOT MATTER.
*    ORDERS BY TYPE FIRST (FOR THE CONTROL BREAK) THEN BY SERVICE
*    START DATE WITHIN TYPE.
*
     if       PIV-Top-Count < 2
              go to AA015-Exit
     end-if.
     perform  AA016-Sort-Pass thru AA016-Exit
              varying WS-Sub-Idx from 1 by 1
              until WS-Sub-Idx > PIV-Top-Count - 1.
 AA015-Exit.
     exit.
*
 AA016-Sort-Pass.
     perform  ZZ085-Swap-Top-Entries thru ZZ085-Exit
              varying WS-Sub-Idx-2 from 1 by 1
              until WS-Sub-Idx-2 > PIV-Top-Count - WS-Sub-Idx.
 AA016-Exit.
     exit.
*
 ZZ085-Swap-Top-Entries.
     if       PIV-Top-Type(WS-Sub-Idx-2) >
                       PIV-Top-Type(WS-Sub-Idx-2 + 1)
              or (PIV-Top-Type(WS-Sub-Idx-2) =
                       PIV-Top-Type(WS-Sub-Idx-2 + 1)
              and PIV-Top-Svc-Start(WS-Sub-Idx-2) >
                       PIV-Top-Svc-Start(WS-Sub-Idx-2 + 1))
              perform ZZ086-Swap-Entries thru ZZ086-Exit
     end-if.
 ZZ085-Exit.
     exit.
*
 ZZ086-Swap-Entries.
     move     PIV-Top-Entry(WS-Sub-Idx-2) to PIV-Top-Swap-Area.
     move     PIV-Top-Entry(WS-Sub-Idx-2 + 1)
              to PIV-Top-Entry(WS-Sub-Idx-2).
     move     PIV-Sw-Type to PIV-Top-Type(WS-Sub-Idx-2 + 1).
     move     PIV-Sw-Invoice-No
              to PIV-Top-Invoice-No(WS-Sub-Idx-2 + 1).
     move     PIV-Sw-Svc-Start
              to PIV-Top-Svc-Start(WS-Sub-Idx-2 + 1).
     move     PIV-Sw-Svc-End
              to PIV-Top-Svc-End(WS-Sub-Idx-2 + 1).
     move     PIV-Sw-Desc to PIV-Top-Desc(WS-Sub-Idx-2 + 1).
     move     PIV-Sw-Amount
              to PIV-Top-Amount(WS-Sub-Idx-2 + 1).
 ZZ086-Exit.
     exit.
*
 AA020-Print-Detail-Heading.
     move     CTL-Co-Name to RW-Hd-Co-Name.
     move     "INVOICE DETAIL LISTING" to RW-Hd-Report-Title.
     write    RPTOUT-RECORD from RW-Heading-Line
              after advancing page.
     move     "TYPE"            to RW-Cl-Col-1.
     move     "HOSTNAME"        to RW-Cl-Col-2.
     move     "CATEGORY"        to RW-Cl-Col-3.
     move     "DESCRIPTION"     to RW-Cl-Col-4.
     move     "HOURS"           to RW-Cl-Col-5.
     move     "RATE / AMOUNT"   to RW-Cl-Col-6.
     write    RPTOUT-RECORD from RW-Column-Line
              after advancing 2 lines.
     move     zero to RW-Page-Ctr.
     add      1 to RW-Page-Ctr.
 AA020-Exit.
     exit.
*
 AA030-Print-Top-Sheet.
     if       PIV-Top-Count = zero
              go to AA030-Exit
     end-if.
     move     CTL-Co-Name to RW-Hd-Co-Name.
     move     "INVOICE TOP SHEET" to RW-Hd-Report-Title.
     write    RPTOUT-RECORD from RW-Heading-Line
              after advancing page.
     move     "TYPE"          to RW-Ts-Type.
     move     "INVOICE NO"    to RW-Ts-Invoice-No.
     move     "SVC START"     to RW-Ts-Svc-Start.
     move     "SVC END"       to RW-Ts-Svc-End.
     move     "DESCRIPTION"   to RW-Ts-Description.
     write    RPTOUT-RECORD from RW-Top-Sheet-Line
              after advancing 2 lines.
     set      RW-First-Group to true.
     move     zero to RW-Type-Subtotal.
     move     zero to RW-Grand-Total.
     perform  AA031-Top-Sheet-Line thru AA031-Exit
              varying PIV-Top-Idx from 1 by 1
              until PIV-Top-Idx > PIV-Top-Count.
     move     spaces to RW-Total-Line.
     move     "SUBTOTAL" to RW-Tl-Label.
     move     RW-Type-Subtotal to RW-Tl-Amount.
     write    RPTOUT-RECORD from RW-Total-Line
              after advancing 1 line.
     move     spaces to RW-Total-Line.
     move     "PAY THIS AMOUNT" to RW-Tl-Label.
     move     RW-Grand-Total to RW-Tl-Amount.
     write    RPTOUT-RECORD from RW-Total-Line
              after advancing 2 lines.
 AA030-Exit.
     exit.
*
 AA031-Top-Sheet-Line.
     if       RW-First-Group
              move PIV-Top-Type(PIV-Top-Idx) to RW-Top-Type
              set  RW-Not-First-Group to true
     else
     if       PIV-Top-Type(PIV-Top-Idx) not = RW-Top-Type
              move spaces to RW-Total-Line
              move "SUBTOTAL" to RW-Tl-Label
              move RW-Type-Subtotal to RW-Tl-Amount
              write RPTOUT-RECORD from RW-Total-Line
                       after advancing 1 line
              move zero to RW-Type-Subtotal
              move PIV-Top-Type(PIV-Top-Idx) to RW-Top-Type
     end-if
     end-if.
     move     PIV-Top-Type(PIV-Top-Idx) to RW-Ts-Type.
     move     PIV-Top-Invoice-No(PIV-Top-Idx)
              to RW-Ts-Invoice-No.
     move     PIV-Top-Svc-Start(PIV-Top-Idx) to RW-Ts-Svc-Start.
     move     PIV-Top-Svc-End(PIV-Top-Idx)   to RW-Ts-Svc-End.
     move     PIV-Top-Desc(PIV-Top-Idx)
              to RW-Ts-Description.
     move     PIV-Top-Amount(PIV-Top-Idx)    to RW-Ts-Amount.
     write    RPTOUT-RECORD from RW-Top-Sheet-Line
              after advancing 1 line.
     add      PIV-Top-Amount(PIV-Top-Idx) to RW-Type-Subtotal.
     add      PIV-Top-Amount(PIV-Top-Idx) to RW-Grand-Total.
 AA031-Exit.
     exit.
*
 AA040-Print-Invoice-Summary.
     move     CTL-Co-Name to RW-Hd-Co-Name.
     move     "INVOICE SUMMARY BY TYPE/CATEGORY"
              to RW-Hd-Report-Title.
     write    RPTOUT-RECORD from RW-Heading-Line
              after advancing page.
     perform  AA041-Invoice-Summary-Row thru AA041-Exit
              varying PIV-Is-Idx from 1 by 1
              until PIV-Is-Idx > PIV-Is-Count.
     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 2 lines.
     perform  AA042-Invoice-Col-Total thru AA042-Exit
              varying PIV-Mo-Idx from 1 by 1
              until PIV-Mo-Idx > PIV-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Is-Grand-Total to RW-Cell-Amount.
     string   "GRAND TOTAL  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write     RPTOUT-RECORD after advancing 2 lines.
 AA040-Exit.
     exit.
*
 AA041-Invoice-Summary-Row.
     move     spaces to RPTOUT-RECORD.
     string   PIV-Is-Type(PIV-Is-Idx) delimited by size
              " "                     delimited by size
              PIV-Is-Category(PIV-Is-Idx)
                                       delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
     perform  AA043-Invoice-Cell thru AA043-Exit
              varying PIV-Mo-Idx from 1 by 1
              until PIV-Mo-Idx > PIV-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Is-Row-Total(PIV-Is-Idx) to RW-Cell-Amount.
     string   "     TOTAL  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA041-Exit.
     exit.
*
 AA043-Invoice-Cell.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Is-Amt(PIV-Is-Idx, PIV-Mo-Idx)
              to RW-Cell-Amount.
     string   "     " delimited by size
              PIV-Month-Key(PIV-Mo-Idx)
                               delimited by size
              "  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA043-Exit.
     exit.
*
 AA042-Invoice-Col-Total.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Is-Col-Total(PIV-Mo-Idx) to RW-Cell-Amount.
     string   "     " delimited by size
              PIV-Month-Key(PIV-Mo-Idx) delimited by size
              "  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA042-Exit.
     exit.
*
 AA050-Print-Category-Summary.
     move     CTL-Co-Name to RW-Hd-Co-Name.
     move     "CATEGORY SUMMARY BY TYPE/CATEGORY/DESCRIPTION"
              to RW-Hd-Report-Title.
     write    RPTOUT-RECORD from RW-Heading-Line
              after advancing page.
     perform  AA051-Category-Summary-Row thru AA051-Exit
              varying PIV-Cs-Idx from 1 by 1
              until PIV-Cs-Idx > PIV-Cs-Count.
     move     "TOTALS ALL ROWS" to RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 2 lines.
     perform  AA052-Category-Col-Total thru AA052-Exit
              varying PIV-Mo-Idx from 1 by 1
              until PIV-Mo-Idx > PIV-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Cs-Grand-Total to RW-Cell-Amount.
     string   "GRAND TOTAL  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write     RPTOUT-RECORD after advancing 2 lines.
 AA050-Exit.
     exit.
*
 AA051-Category-Summary-Row.
     move     spaces to RPTOUT-RECORD.
     string   PIV-Cs-Type(PIV-Cs-Idx) delimited by size
              " "                     delimited by size
              PIV-Cs-Category(PIV-Cs-Idx)
                                       delimited by size
              " "                     delimited by size
              PIV-Cs-Description(PIV-Cs-Idx)
                                       delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
     perform  AA053-Category-Cell thru AA053-Exit
              varying PIV-Mo-Idx from 1 by 1
              until PIV-Mo-Idx > PIV-Month-Count.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Cs-Row-Total(PIV-Cs-Idx) to RW-Cell-Amount.
     string   "     TOTAL  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA051-Exit.
     exit.
*
 AA053-Category-Cell.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Cs-Amt(PIV-Cs-Idx, PIV-Mo-Idx)
              to RW-Cell-Amount.
     string   "     " delimited by size
              PIV-Month-Key(PIV-Mo-Idx)
                               delimited by size
              "  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA053-Exit.
     exit.
*
 AA052-Category-Col-Total.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Cs-Col-Total(PIV-Mo-Idx) to RW-Cell-Amount.
     string   "     " delimited by size
              PIV-Month-Key(PIV-Mo-Idx) delimited by size
              "  " delimited by size
              RW-Cell-Amount delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA052-Exit.
     exit.
*
 AA060-Print-Server-Pivots.
     if       PIV-Sv-Variant-Empty(PIV-Sv-Var-Idx)
              go to AA060-Exit
     end-if.
     move     CTL-Co-Name to RW-Hd-Co-Name.
     evaluate PIV-Sv-Var-Idx
         when 1 move "HOURLY COMPUTING INSTANCE PIVOT"
                      to RW-Hd-Report-Title
         when 2 move "MONTHLY COMPUTING INSTANCE PIVOT"
                      to RW-Hd-Report-Title
         when 3 move "HOURLY SERVER PIVOT" to RW-Hd-Report-Title
         when 4 move "MONTHLY SERVER PIVOT" to RW-Hd-Report-Title
     end-evaluate.
     write    RPTOUT-RECORD from RW-Heading-Line
              after advancing page.
     perform  AA061-Server-Pivot-Row thru AA061-Exit
              varying PIV-Sv-Idx from 1 by 1
              until PIV-Sv-Idx > PIV-Sv-Count(PIV-Sv-Var-Idx).
 AA060-Exit.
     exit.
*
 AA061-Server-Pivot-Row.
     move     spaces to RPTOUT-RECORD.
     string   PIV-Sv-Description(PIV-Sv-Var-Idx, PIV-Sv-Idx)
                                        delimited by size
              " "                        delimited by size
              PIV-Sv-Os(PIV-Sv-Var-Idx, PIV-Sv-Idx)
                                        delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
     perform  AA062-Server-Pivot-Cell thru AA062-Exit
              varying PIV-Mo-Idx from 1 by 1
              until PIV-Mo-Idx > PIV-Month-Count.
 AA061-Exit.
     exit.
*
 AA062-Server-Pivot-Cell.
     move     spaces to RPTOUT-RECORD.
     move     PIV-Sv-Qty(PIV-Sv-Var-Idx, PIV-Sv-Idx, PIV-Mo-Idx)
              to RW-Sv-Qty-Ed.
     move     PIV-Sv-Hours(PIV-Sv-Var-Idx, PIV-Sv-Idx, PIV-Mo-Idx)
              to RW-Sv-Hours-Ed.
     move     PIV-Sv-Recurring(PIV-Sv-Var-Idx, PIV-Sv-Idx,
                                PIV-Mo-Idx) to RW-Sv-Amt-Ed.
     string   "     " delimited by size
              PIV-Month-Key(PIV-Mo-Idx) delimited by size
              "  QTY " delimited by size
              RW-Sv-Qty-Ed delimited by size
              "  HRS " delimited by size
              RW-Sv-Hours-Ed delimited by size
              "  AMT " delimited by size
              RW-Sv-Amt-Ed delimited by size
              into RPTOUT-RECORD.
     write    RPTOUT-RECORD after advancing 1 line.
 AA062-Exit.
     exit.
*
 AA090-Close-Files.
     close    DETOUT-FILE.
     close    RPTOUT-FILE.
 AA090-Exit.
     exit.
