*******************************************
*                                          *
*  Record Definition For Enriched         *
*   Invoice Detail Extract - DETOUT       *
*     Written one per line item by        *
*     INVDETL, read by INVRPT             *
*******************************************
*  File size 528 bytes.
*
* THIS IS THE LARGEST LAYOUT IN THE SUITE - one row of
* everything a line item needs for both the top sheet and
* the pivot reports, so INVRPT never re-reads INVHDR/INVITM.
*
* 24/10/25 jrh - Created.
* 09/11/25 jrh - Split DET-HOSTNAME to 61 to allow for the
*                longest host.domain combination seen in test.
* 18/11/25 jrh - Added DET-RECURRING-DESC for the top-sheet
*                grouping key (was folded into DET-DESCRIPTION).
* 24/11/25 smb - REQ4471: shortened DET-DESCRIPTION, 120 to 67.
*                Nothing downstream reads past column 30 of it
*                (INVRPT only ever takes DET-DESCRIPTION(1:30)),
*                and the field was carrying this record 53 bytes
*                past the 475 the layout is documented at.
* 25/11/25 jrh - REQ4480: Backed out REQ4471.  Storage-as-a-svc
*                items build DET-DESCRIPTION out of three child
*                descriptions strung together (space, tier and
*                snapshot, 60 bytes apiece) and were getting cut
*                off at 67 - the 30-byte report window is not the
*                only consumer of this field, the extract has to
*                carry what WS-Itm-Description built.  Back to
*                120; layout is 528 bytes, not 475 - whoever wrote
*                475 in the file size line above counted wrong.
*
 01  INV-DETAIL-RECORD.
     03  DET-PORTAL-INV-DATE   pic x(10).
     03  DET-PORTAL-INV-TIME   pic x(8).
     03  DET-SVC-DATE-START    pic x(10).
     03  DET-SVC-DATE-END      pic x(10).
     03  DET-INVOICE-MONTH     pic x(7).   *> consolidated CFTS
     03  DET-PORTAL-INV-NBR    pic 9(10).
     03  DET-TYPE              pic x(15).
     03  DET-BILLING-ITEM-ID   pic 9(10).
     03  DET-HOSTNAME          pic x(61).
     03  DET-CATEGORY          pic x(40).
     03  DET-DESCRIPTION       pic x(120).
     03  DET-MEMORY            pic x(60).
     03  DET-OS                pic x(60).
     03  DET-HOURLY            pic x.
     03  DET-USAGE             pic x.
     03  DET-HOURS             pic 9(7).
     03  DET-HOURLY-RATE       pic s9(5)v9(5).
     03  DET-RECURRING-CHG     pic s9(7)v9(3).
     03  DET-NEW-EST-MONTHLY   pic s9(9)v99.
     03  DET-ONETIME-AMT       pic s9(7)v99.
     03  DET-INVOICE-TOTAL     pic s9(9)v99.
     03  DET-INVOICE-RECURRING pic s9(9)v99.
     03  DET-RECURRING-DESC    pic x(25).
*        IaaS Usage/IaaS Monthly/Platform Svc Usage/spaces
     03  filler                pic x(11).
