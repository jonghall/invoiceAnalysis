*******************************************
*                                          *
*  Working Storage For INVRPT             *
*   Invoice Month Column Table And        *
*   Matrix / Pivot Accumulator Tables     *
*******************************************
*
* THESE TABLES ARE SIZED FOR A TWO YEAR RUN (24 MONTH COLUMNS)
* AND FOR UP TO 200 DISTINCT TYPE/CATEGORY ROWS - THE LARGEST
* WE HAVE SEEN OUT OF PORTAL IS WELL UNDER HALF THAT.
*
* 29/10/25 jrh - Created invoice summary and category summary
*                matrices.
* 08/11/25 jrh - Added the four server pivot variants as one
*                table with an outer OCCURS for the variant,
*                rather than four separate copybooks, since
*                the row/column shape is identical.
* 21/11/25 jrh - PIV-Sv-Hours split out from PIV-Sv-Recurring,
*                was being overlaid by mistake in early testing.
*
* 25/11/25 jrh - Added PIV-Top-Sheet-Table.  Top sheet groups are
*                collected into this table on the first pass over
*                DETOUT, then bubble-sorted on the service start
*                date so the printed control break walks the same
*                order the old spreadsheet macro used.
*
 01  PIV-Top-Sheet-Table.
     03  PIV-Top-Entry occurs 500 times
                        indexed by PIV-Top-Idx.
         05  PIV-Top-Type            pic x(15).
         05  PIV-Top-Invoice-No      pic x(10).
         05  PIV-Top-Svc-Start       pic x(10).
         05  PIV-Top-Svc-End         pic x(10).
         05  PIV-Top-Desc            pic x(25).
         05  PIV-Top-Amount          pic s9(9)v99 comp-3.
 77  PIV-Top-Count                   pic 9(3)       comp.
 01  PIV-Top-Swap-Area.
     03  PIV-Sw-Type                 pic x(15).
     03  PIV-Sw-Invoice-No           pic x(10).
     03  PIV-Sw-Svc-Start            pic x(10).
     03  PIV-Sw-Svc-End              pic x(10).
     03  PIV-Sw-Desc                 pic x(25).
     03  PIV-Sw-Amount               pic s9(9)v99 comp-3.
*
* 22/11/25 jrh - Swap area redefined as three plain byte blocks
*                for the rare case operations wants a quick key
*                compare across the whole swap area in one shot
*                instead of field by field.
 01  PIV-Swap-Key-Redef redefines PIV-Top-Swap-Area.
     03  PIV-Swk-Type-Invoice        pic x(25).
     03  PIV-Swk-Dates               pic x(20).
     03  PIV-Swk-Rest                pic x(31).
*
 01  PIV-Month-Table.
     03  PIV-Month-Entry occurs 24 times
                          indexed by PIV-Mo-Idx.
         05  PIV-Month-Key         pic x(07).
 01  PIV-Month-Key-Redef redefines PIV-Month-Table.
     03  PIV-Mk-Entry occurs 24 times.
         05  PIV-Mk-Ccyy           pic x(04).
         05  PIV-Mk-Dash           pic x(01).
         05  PIV-Mk-Mm             pic x(02).
 77  PIV-Month-Count               pic 99         comp.
*
 01  PIV-Invoice-Summary-Table.
     03  PIV-Is-Entry occurs 200 times
                       indexed by PIV-Is-Idx.
         05  PIV-Is-Type            pic x(15).
         05  PIV-Is-Category        pic x(40).
         05  PIV-Is-Amt occurs 24 times
                        pic s9(9)v99 comp-3.
         05  PIV-Is-Row-Total       pic s9(9)v99 comp-3.
 77  PIV-Is-Count                   pic 999        comp.
 01  PIV-Is-Col-Total-Tbl.
     03  PIV-Is-Col-Total occurs 24 times
                          pic s9(9)v99 comp-3.
 77  PIV-Is-Grand-Total             pic s9(9)v99   comp-3.
*
 01  PIV-Category-Summary-Table.
     03  PIV-Cs-Entry occurs 300 times
                       indexed by PIV-Cs-Idx.
         05  PIV-Cs-Type            pic x(15).
         05  PIV-Cs-Category        pic x(40).
         05  PIV-Cs-Description     pic x(30).
         05  PIV-Cs-Amt occurs 24 times
                        pic s9(9)v99 comp-3.
         05  PIV-Cs-Row-Total       pic s9(9)v99 comp-3.
 77  PIV-Cs-Count                   pic 999        comp.
 01  PIV-Cs-Col-Total-Tbl.
     03  PIV-Cs-Col-Total occurs 24 times
                          pic s9(9)v99 comp-3.
 77  PIV-Cs-Grand-Total             pic s9(9)v99   comp-3.
*
* SERVER PIVOT VARIANTS, IN THIS ORDER -
*   1 = HOURLY COMPUTING INSTANCE   2 = MONTHLY COMPUTING INSTANCE
*   3 = HOURLY SERVER (BARE METAL)  4 = MONTHLY SERVER
*
 01  PIV-Server-Pivot-Table.
     03  PIV-Sv-Variant occurs 4 times
                        indexed by PIV-Sv-Var-Idx.
         05  PIV-Sv-Entry occurs 150 times
                          indexed by PIV-Sv-Idx.
             07  PIV-Sv-Description  pic x(30).
             07  PIV-Sv-Os           pic x(30).
             07  PIV-Sv-Qty occurs 24 times
                           pic 9(5)     comp-3.
             07  PIV-Sv-Hours occurs 24 times
                             pic 9(7)     comp-3.
             07  PIV-Sv-Recurring occurs 24 times
                                 pic s9(7)v9(3) comp-3.
 01  PIV-Sv-Count-Tbl.
     03  PIV-Sv-Count occurs 4 times
                      pic 999        comp.
 01  PIV-Sv-Has-Data-Tbl.
     03  PIV-Sv-Has-Data occurs 4 times
                         pic x.
         88  PIV-Sv-Variant-Present value "Y".
         88  PIV-Sv-Variant-Empty   value "N".
