000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For PaaS Usage       *                               
000400*     Input File - PAASIN                 *                               
000500*     Sorted by usage month on the file   *                               
000600*******************************************                               
000700*  File size 193 bytes.                                                   
000800*                                                                         
000900* 25/10/25 jrh - Created.                                                 
001000* 12/11/25 jrh - Billable / non-billable split kept as read from          
001100*                the portal - PAASUSE does not net them.                  
001200*                                                                         
001300 01  PAAS-USAGE-RECORD.                                                   
001400     03  PAAS-USAGE-MONTH      pic x(7).       *> YYYY-MM                 
001500     03  PAAS-RESOURCE-NAME    pic x(40).                                 
001600     03  PAAS-PLAN-NAME        pic x(40).                                 
001700     03  PAAS-BILLABLE-CHG     pic s9(9)v9(3).                            
001800     03  PAAS-NONBILL-CHG      pic s9(9)v9(3).                            
001900     03  PAAS-UNIT             pic x(20).                                 
002000     03  PAAS-QUANTITY         pic s9(9)v9(3).                            
002100     03  PAAS-CHARGES          pic s9(9)v9(3).                            
