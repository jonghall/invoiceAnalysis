*******************************************
*                                          *
*  Working Storage For RECURRPT           *
*   Print Lines And Running Totals -      *
*   RECOUT Is 133 Bytes, One Space For    *
*   Carriage Control.                     *
*******************************************
*
* 26/10/25 jrh - Created the three heading lines and the two
*                detail line layouts (hourly section, monthly
*                section share one layout).
* 14/11/25 jrh - Added RC-Max/RC-Min save areas, min starts at
*                999999 hours per the old spreadsheet macro so
*                the first item read always beats it.
*
 01  RC-Heading-Line-1.
     03  filler                 pic x(01)     value space.
     03  RC-H1-Col-1            pic x(35).
     03  RC-H1-Col-2            pic x(30).
     03  RC-H1-Col-3            pic x(08).
     03  RC-H1-Col-4            pic x(16).
     03  RC-H1-Col-5            pic x(16).
     03  RC-H1-Col-6            pic x(16).
     03  RC-H1-Col-7            pic x(11).
 01  RC-Heading-Line-2.
     03  filler                 pic x(01)     value space.
     03  RC-H2-Col-1            pic x(35).
     03  RC-H2-Col-2            pic x(30).
     03  RC-H2-Col-3            pic x(08).
     03  RC-H2-Col-4            pic x(16).
     03  RC-H2-Col-5            pic x(16).
     03  RC-H2-Col-6            pic x(16).
     03  RC-H2-Col-7            pic x(11).
 01  RC-Heading-Line-3.
     03  filler                 pic x(01)     value space.
     03  RC-H3-Col-1            pic x(35).
     03  RC-H3-Col-2            pic x(30).
     03  RC-H3-Col-3            pic x(08).
     03  RC-H3-Col-4            pic x(16).
     03  RC-H3-Col-5            pic x(16).
     03  RC-H3-Col-6            pic x(16).
     03  RC-H3-Col-7            pic x(11).
 01  RC-Invoice-Line.
     03  filler                 pic x(01)     value space.
     03  RC-In-Date             pic x(10).
     03  RC-In-Id               pic x(10).
     03  RC-In-Amount           pic $z,zzz,zz9.99-.
     03  filler                 pic x(01)     value space.
     03  RC-In-Recurring        pic $z,zzz,zz9.99-.
     03  filler                 pic x(01)     value space.
     03  RC-In-Type             pic x(15).
     03  filler                 pic x(52)     value spaces.
 01  RC-Item-Line.
     03  filler                 pic x(01)     value space.
     03  RC-It-Host             pic x(35).
     03  RC-It-Category         pic x(30).
     03  RC-It-Hours            pic zzzzz9.
     03  filler                 pic x(01)     value space.
     03  RC-It-Rate             pic z,zz9.999.
     03  filler                 pic x(01)     value space.
     03  RC-It-Fee              pic $z,zzz,zz9.99-.
     03  filler                 pic x(01)     value space.
     03  RC-It-Type             pic x(15).
     03  filler                 pic x(09)     value spaces.
 01  RC-Total-Line.
     03  filler                 pic x(01)     value space.
     03  RC-Tl-Label            pic x(35).
     03  RC-Tl-Count            pic zzzzz9.
     03  filler                 pic x(01)     value space.
     03  RC-Tl-Hours            pic zzzzz9.
     03  filler                 pic x(01)     value space.
     03  RC-Tl-Amount           pic $z,zzz,zz9.99-.
     03  filler                 pic x(66)     value spaces.
*
 77  RC-Item-Ctr               pic 9(5)       comp.
 77  RC-Hours-Total            pic 9(7)       comp.
 77  RC-Recurring-Total        pic s9(9)v99   comp-3.
 77  RC-Monthly-Ctr            pic 9(5)       comp.
 77  RC-Monthly-Total          pic s9(9)v99   comp-3.
 01  RC-Max-Save.
     03  RC-Max-Hours           pic 9(7)       comp.
     03  RC-Max-Fee             pic s9(7)v9(3) comp-3.
* 22/11/25 jrh - Byte view of the max/min save areas, wanted for a
*                quick equal-compare when checking whether this
*                run's max tied last run's saved figure.
 01  RC-Maxmin-Byte-Redef redefines RC-Max-Save.
     03  RC-Mm-Raw              pic x(10).
 01  RC-Min-Save.
     03  RC-Min-Hours           pic 9(7)       comp.
     03  RC-Min-Fee             pic s9(7)v9(3) comp-3.
 01  RC-Minsv-Byte-Redef redefines RC-Min-Save.
     03  RC-Mn-Raw               pic x(10).
 01  RC-Item-Work.
     03  RC-Wk-Rate             pic s9(5)v9(5) comp-3.
     03  RC-Wk-Fee              pic s9(7)v9(3) comp-3.
     03  RC-Wk-Hours            pic 9(7)       comp.
 01  RC-Wk-Byte-Redef redefines RC-Item-Work.
     03  RC-Wk-Raw              pic x(16).
*
* 20/11/25 jrh - Added the in-memory category table (loaded once
*                from CATTAB at start of run) and the two line
*                buffers.  Section 1 (hourly) has to print in
*                full, with its totals, before Section 2 (monthly)
*                starts, but both kinds of item turn up
*                interleaved as we walk the invoices in file
*                order - so each detail line is built and parked
*                in the matching buffer as it is found, and the
*                two buffers are dumped in turn after the last
*                invoice is read.
*
 01  RC-Cat-Table.
     03  RC-Cat-Entry occurs 200 times
                       indexed by RC-Cat-Idx.
         05  RC-Cat-Code            pic x(30).
         05  RC-Cat-Name            pic x(40).
 77  RC-Cat-Count                   pic 999        comp.
 01  RC-Hourly-Buffer-Table.
     03  RC-Ho-Buffer occurs 2000 times
                      indexed by RC-Ho-Idx
                      pic x(133).
 77  RC-Ho-Buf-Count               pic 9(4)       comp.
 01  RC-Monthly-Buffer-Table.
     03  RC-Mo-Buffer occurs 2000 times
                      indexed by RC-Mo-Idx
                      pic x(133).
 77  RC-Mo-Buf-Count               pic 9(4)       comp.
