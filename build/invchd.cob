*******************************************
*                                          *
*  Record Definition For Invoice Line     *
*   Item Child File - INVCHD              *
*     Keyed by (invoice id, item id),     *
*     zero or more per parent item        *
*******************************************
*  File size 210 bytes.
*
* 22/10/25 jrh - Created.
* 06/11/25 jrh - CHD-DESCRIPTION added separately from
*                CHD-PRODUCT-DESC - storage-usage lookups need
*                the usage wording, not the product wording.
*
 01  INV-CHILD-RECORD.
     03  CHD-INVOICE-ID        pic 9(10).
     03  CHD-ITEM-ID           pic 9(10).
     03  CHD-CATEGORY-CODE     pic x(30).
*        ram, os, storage_tier_level, performance_storage_space,
*        performance_storage_iops, storage_snapshot_space,
*        guest_storage_usage, etc.
     03  CHD-PRODUCT-DESC      pic x(60).
     03  CHD-DESCRIPTION       pic x(60).
     03  CHD-HOURLY-FEE        pic s9(5)v9(5).
