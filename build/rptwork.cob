*******************************************
*                                          *
*  Working Storage For INVRPT             *
*   Print Lines And Top Sheet Control     *
*   Break Save Area - RPTOUT Is 133       *
*   Bytes, One Space For Carriage Ctl.    *
*******************************************
*
* 28/10/25 jrh - Created, headings lifted from the old vacation
*                register spacing so operators see a familiar
*                page.
* 07/11/25 jrh - Added RW-Top-Save-Key / RW-Top-Old-Key pair for
*                the type control break on the top sheet.
*
 01  RW-Heading-Line.
     03  filler                pic x(01)      value space.
     03  RW-Hd-Co-Name         pic x(40).
     03  filler                pic x(20)      value spaces.
     03  RW-Hd-Report-Title    pic x(40).
     03  filler                pic x(31)      value spaces.
     03  filler                pic x(01)      value space.
 01  RW-Column-Line.
     03  filler                pic x(01)      value space.
     03  RW-Cl-Col-1           pic x(20).
     03  RW-Cl-Col-2           pic x(20).
     03  RW-Cl-Col-3           pic x(20).
     03  RW-Cl-Col-4           pic x(20).
     03  RW-Cl-Col-5           pic x(20).
     03  RW-Cl-Col-6           pic x(18).
     03  filler                pic x(14)      value spaces.
 01  RW-Detail-Line.
     03  filler                pic x(01)      value space.
     03  RW-Dt-Type            pic x(15).
     03  filler                pic x(01)      value space.
     03  RW-Dt-Host             pic x(35).
     03  filler                pic x(01)      value space.
     03  RW-Dt-Category         pic x(25).
     03  filler                pic x(01)      value space.
     03  RW-Dt-Description      pic x(30).
     03  filler                pic x(01)      value space.
     03  RW-Dt-Hours            pic zzzzz9.
     03  filler                pic x(01)      value space.
     03  RW-Dt-Rate             pic z,zz9.99999.
     03  filler                pic x(01)      value space.
     03  RW-Dt-Amount           pic $z,zzz,zz9.99-.
     03  filler                pic x(11)      value spaces.
 01  RW-Top-Sheet-Line.
     03  filler                pic x(01)      value space.
     03  RW-Ts-Type             pic x(20).
     03  RW-Ts-Invoice-No       pic x(20).
     03  RW-Ts-Svc-Start        pic x(20).
     03  RW-Ts-Svc-End          pic x(20).
     03  RW-Ts-Description      pic x(20).
     03  RW-Ts-Amount           pic $$$,$$$,$$9.99-.
     03  filler                pic x(13)      value spaces.
 01  RW-Total-Line.
     03  filler                pic x(01)      value space.
     03  RW-Tl-Label            pic x(60).
     03  RW-Tl-Amount           pic $$$,$$$,$$9.99-.
     03  filler                pic x(52)      value spaces.
 01  RW-Top-Save-Key.
     03  RW-Top-Type            pic x(15).
     03  RW-Top-Invoice-No      pic x(10).
     03  RW-Top-Svc-Start       pic x(10).
     03  RW-Top-Svc-End         pic x(10).
     03  RW-Top-Desc            pic x(25).
 01  RW-Top-Old-Key redefines RW-Top-Save-Key.
     03  RW-Old-Type            pic x(15).
     03  RW-Old-Invoice-No      pic x(10).
     03  RW-Old-Svc-Start       pic x(10).
     03  RW-Old-Svc-End         pic x(10).
     03  RW-Old-Desc            pic x(25).
 77  RW-Top-Amt               pic s9(9)v99   comp-3.
 77  RW-Type-Subtotal         pic s9(9)v99   comp-3.
 77  RW-Grand-Total           pic s9(9)v99   comp-3.
 77  RW-Line-Ctr              pic s9(3)      comp.
 77  RW-Page-Ctr              pic s9(3)      comp.
 77  RW-First-Group-Sw        pic x          value "Y".
     88  RW-First-Group                      value "Y".
     88  RW-Not-First-Group                  value "N".
*
* 23/11/25 smb - Edited work fields for the matrix/pivot cell and
*                total figures.  PIV-Is-Amt and friends are packed
*                comp-3 table elements - STRING copies raw
*                storage, so each figure has to be MOVEd into one
*                of these display-edited fields before it goes in
*                a print line, same as RW-Dt-Amount already does
*                for the detail line.
 77  RW-Cell-Amount            pic $z,zzz,zz9.99-.
 77  RW-Sv-Qty-Ed              pic zzzz9.
 77  RW-Sv-Hours-Ed            pic zzzzzz9.
 77  RW-Sv-Amt-Ed              pic $z,zzz,zz9.999-.
