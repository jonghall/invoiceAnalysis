*******************************************
*                                          *
*  Record Definition For Invoice          *
*   Analysis Control / Parm File          *
*     CTLPARM - Uses RRN = 1              *
*                                          *
*  One run-parameter card, keyed by       *
*  operations at start of day and read    *
*  by all four invoice analysis           *
*  programs off RRN 1.                    *
*******************************************
*  File size 240 bytes padded to 256 by filler.
*
* 20/10/25 jrh - Created.
* 30/10/25 jrh - Added CTL-Co-Name / CTL-Page-Lines so the
*                report heading line does not need its own
*                small parm read.
* 15/11/25 jrh - CTL-Run-Mode added, Test or Live, checked
*                against INV-TEST-SWITCH at start of day.
* 26/11/25 jrh - Reworded the banner - it was describing what this
*                card replaces instead of what it is.
*
 01  CTL-PARM-RECORD.
     03  CTL-Block.
         05  CTL-Start-Month       pic x(7).   *> YYYY-MM
         05  CTL-End-Month         pic x(7).   *> YYYY-MM
         05  CTL-Start-Date        pic x(10).  *> MM/DD/YYYY
         05  CTL-End-Date          pic x(10).  *> MM/DD/YYYY
         05  CTL-Co-Name           pic x(40).
         05  CTL-Page-Lines        pic 99      comp.
         05  CTL-Page-Width        pic 999     comp.
         05  CTL-Run-Mode          pic x.   *> T=Test, L=Live
         05  CTL-Currency-Sign     pic x.      *> def "$"
     03  filler                    pic x(168).
